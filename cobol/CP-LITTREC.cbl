000010      *////////////////// (MONI) /////////////////////////////////        
000020      **************************************                              
000030      *     LAYOUT TRAMPA DE HOJARASCA     *                              
000040      *     ARCH  LITTER-IN (LINE SEQUENTIAL)*                            
000050      *     LARGO REGISTRO = 90 BYTES       *                             
000060      **************************************                              
000070       01  WS-REG-HOJARASCA.                                              
000080      *     POSICIóN RELATIVA (01:8) IDENTIFICADOR DE TRAMPA              
000090           03  LIT-TRAP-ID         PIC X(08)    VALUE SPACES.             
000100      *     POSICIóN RELATIVA (09:8) FECHA DE INSTALACIóN AAAAMMDD        
000110           03  LIT-S-DATE1         PIC X(08)    VALUE SPACES.             
000120      *     POSICIóN RELATIVA (17:8) FECHA DE RECOLECCIóN AAAAMMDD        
000130           03  LIT-S-DATE2         PIC X(08)    VALUE SPACES.             
000140      *     POSICIóN RELATIVA (25:40) PESO SECO POR óRGANO (4 COL)        
000150      *     ORDEN: HOJA, RAMA, REPRODUCTIVO, OTRO                         
000160           03  LIT-WDRY-TABLA.                                            
000170               05  LIT-WDRY-1      PIC X(10)    VALUE SPACES.             
000180               05  LIT-WDRY-2      PIC X(10)    VALUE SPACES.             
000190               05  LIT-WDRY-3      PIC X(10)    VALUE SPACES.             
000200               05  LIT-WDRY-4      PIC X(10)    VALUE SPACES.             
000210      *     POSICIóN RELATIVA (65:20) PESO HúMEDO/OTRO (2 COL)            
000220           03  LIT-W-TABLA.                                               
000230               05  LIT-W-1         PIC X(10)    VALUE SPACES.             
000240               05  LIT-W-2         PIC X(10)    VALUE SPACES.             
000250      *     POSICIóN RELATIVA (85:6) PARA USO FUTURO                      
000260           03  FILLER              PIC X(06)    VALUE SPACES.             
000270      *     VISTA DE TABLA PARA RECORRER LAS 4 COLUMNAS DE SECO           
000280       01  WS-LIT-WDRY-IDX REDEFINES LIT-WDRY-TABLA.                      
000290           03  LIT-WDRY-CELDA      PIC X(10) OCCURS 4 TIMES               
000300                                   INDEXED BY LIT-WDRY-IX.                
