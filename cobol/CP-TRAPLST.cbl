000010      *////////////////// (MONI) /////////////////////////////////        
000020      **************************************                              
000030      *     LAYOUT LISTA DE TRAMPAS        *                              
000040      *     ARCH  TRAPLIST-IN (LINE SEQUENTIAL)*                          
000050      *     LARGO REGISTRO = 20 BYTES       *                             
000060      **************************************                              
000070       01  WS-REG-TRAMPA.                                                 
000080      *     POSICIóN RELATIVA (01:8) IDENTIFICADOR DE PARCELA             
000090           03  TRL-PLOT-ID         PIC X(08)    VALUE SPACES.             
000100      *     POSICIóN RELATIVA (09:8) TRAMPA ESPERADA EN LA PARCELA        
000110           03  TRL-TRAP-ID         PIC X(08)    VALUE SPACES.             
000120      *     POSICIóN RELATIVA (17:4) PARA USO FUTURO                      
000130           03  FILLER              PIC X(04)    VALUE SPACES.             
