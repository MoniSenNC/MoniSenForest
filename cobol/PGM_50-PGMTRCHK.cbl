000010       IDENTIFICATION DIVISION.                                           
000020       PROGRAM-ID. PGMTRCHK.                                              
000030       AUTHOR. M GUTIERREZ.                                               
000040       INSTALLATION. RED DE PARCELAS MONI1000.                            
000050       DATE-WRITTEN. 14/06/1993.                                          
000060       DATE-COMPILED.                                                     
000070       SECURITY. USO INTERNO DEL AREA DE MANEJO DE DATOS.                 
000080                                                                          
000090      ************************************************************        
000100      * BITACORA DE CAMBIOS                                               
000110      * 14/06/1993 MGU TICKET M1K-014 VERSION INICIAL. CARGA LA           
000120      *            LISTA DE ESPECIES, LA CUADRICULA VALIDA Y LAS          
000130      *            EXCEPCIONES DE LA PARCELA, LEE EL CENSO DE             
000140      *            ARBOLES A UNA TABLA EN MEMORIA Y APLICA LAS            
000150      *            REGLAS T1 A T9.                                        
000160      * 02/03/1995 RSO TICKET M1K-021 SE AGREGAN LAS REGLAS T10           
000170      *            (SECUENCIA DE MUERTE) Y T11 (LIMITES DE                
000180      *            CRECIMIENTO ENTRE MEDICIONES CONSECUTIVAS).            
000190      * 19/11/1996 JCA TICKET M1K-026 SE AGREGAN LAS REGLAS T12           
000200      *            (RECLUTA MAYOR QUE EL LIMITE) Y T13 (NO                
000210      *            PLAUSIBLE).                                            
000220      * 15/01/1999 JCA TICKET M1K-031 (Y2K) LOS DOS DIGITOS DE            
000230      *            ANIO DE CENSO DE LA TARJETA DE PARAMETROS SE           
000240      *            EXPANDEN A 4 DIGITOS (< 70 = 20XX, SI NO 19XX).        
000250      * 08/05/2002 RSO TICKET M1K-041 EL FILTRO DE EXCEPCIONES Y          
000260      *            LA IMPRESION DEL LISTADO SE DELEGAN AL                 
000270      *            SUBPROGRAMA PGMRPTER (ANTES SE HACIA AQUI).            
000280      * 20/07/2004 JCA TICKET M1K-049 SE LLAMA A PGMRPTER UNA SOLA        
000290      *            VEZ POR PARCELA CON LA TABLA DE ERRORES YA             
000300      *            ARMADA (VER CAMBIO EN PGMRPTER DE LA MISMA             
000310      *            FECHA).                                                
000320      ************************************************************        
000330                                                                          
000340      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
000350       ENVIRONMENT DIVISION.                                              
000360       CONFIGURATION SECTION.                                             
000370                                                                          
000380       SPECIAL-NAMES.                                                     
000390           C01 IS TOP-OF-FORM.                                            
000400                                                                          
000410       INPUT-OUTPUT SECTION.                                              
000420       FILE-CONTROL.                                                      
000430                                                                          
000440           SELECT PARM-IN ASSIGN DDPARAM                                  
000450           FILE STATUS IS FS-PARM.                                        
000460                                                                          
000470           SELECT TREE-IN ASSIGN DDTREE                                   
000480           FILE STATUS IS FS-TREE.                                        
000490                                                                          
000500           SELECT SPLIST-IN ASSIGN DDSPLIST                               
000510           FILE STATUS IS FS-SPLIST.                                      
000520                                                                          
000530           SELECT MESHXY-IN ASSIGN DDMESHXY                               
000540           FILE STATUS IS FS-MESHXY.                                      
000550                                                                          
000560           SELECT EXCEPT-IN ASSIGN DDEXCEPT                               
000570           FILE STATUS IS FS-EXCEPT.                                      
000580                                                                          
000590      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
000600       DATA DIVISION.                                                     
000610       FILE SECTION.                                                      
000620                                                                          
000630       FD  PARM-IN                                                        
000640           RECORDING MODE IS F.                                           
000650       01  REG-PARM-ARBOL.                                                
000660           03  PARM-PLOT-ID        PIC X(08).                             
000670           03  PARM-ANIO-CENSO     PIC 99 OCCURS 5 TIMES.                 
000680                                                                          
000690       FD  TREE-IN                                                        
000700           RECORDING MODE IS F.                                           
000710      *        COPY CP-TREEREC.                                           
000720       01  WS-REG-ARBOL.                                                  
000730           03  ARB-TAG-NO          PIC X(10)    VALUE SPACES.             
000740           03  ARB-INDV-NO         PIC X(10)    VALUE SPACES.             
000750           03  ARB-SPC-JAPAN       PIC X(24)    VALUE SPACES.             
000760           03  ARB-MESH-XCORD      PIC X(06)    VALUE SPACES.             
000770           03  ARB-MESH-YCORD      PIC X(06)    VALUE SPACES.             
000780           03  ARB-STEM-XCORD      PIC X(08)    VALUE SPACES.             
000790           03  ARB-STEM-YCORD      PIC X(08)    VALUE SPACES.             
000800           03  ARB-GBH-TABLA.                                             
000810               05  ARB-GBH-CELDA   PIC X(10) OCCURS 5 TIMES               
000820                                   INDEXED BY ARB-GBH-IX.                 
000830           03  FILLER              PIC X(08)    VALUE SPACES.             
000840                                                                          
000850       FD  SPLIST-IN                                                      
000860           RECORDING MODE IS F.                                           
000870      *        COPY CP-SPLIST.                                            
000880       01  WS-REG-ESPECIE.                                                
000890           03  ESP-NAME-JP         PIC X(24)    VALUE SPACES.             
000900           03  ESP-SPECIES         PIC X(40)    VALUE SPACES.             
000910           03  ESP-NAME-JP-STD     PIC X(24)    VALUE SPACES.             
000920           03  FILLER              PIC X(02)    VALUE SPACES.             
000930                                                                          
000940       FD  MESHXY-IN                                                      
000950           RECORDING MODE IS F.                                           
000960      *        COPY CP-MESHXY.                                            
000970       01  WS-REG-MESHXY.                                                 
000980           03  MXY-PLOT-ID         PIC X(08)    VALUE SPACES.             
000990           03  MXY-MESH-XCORD      PIC X(06)    VALUE SPACES.             
001000           03  MXY-MESH-YCORD      PIC X(06)    VALUE SPACES.             
001010           03  FILLER              PIC X(04)    VALUE SPACES.             
001020                                                                          
001030       FD  EXCEPT-IN                                                      
001040           RECORDING MODE IS F.                                           
001050      *        COPY CP-EXCEPT (VARIANTE ARBOL).                           
001060       01  WS-REG-EXCEPT-ARB.                                             
001070           03  EXC-A-PLOT-ID       PIC X(08)    VALUE SPACES.             
001080           03  EXC-A-TAG-NO        PIC X(30)    VALUE SPACES.             
001090           03  EXC-A-TARGET        PIC X(40)    VALUE SPACES.             
001100           03  EXC-A-REASON        PIC X(80)    VALUE SPACES.             
001110                                                                          
001120       WORKING-STORAGE SECTION.                                           
001130      *========================*                                          
001140                                                                          
001150       77  FILLER PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.           
001160                                                                          
001170      *----  ARCHIVOS  -----------------------------------------          
001180       77  FS-PARM               PIC XX   VALUE SPACES.                   
001190       77  FS-TREE               PIC XX   VALUE SPACES.                   
001200       77  FS-SPLIST             PIC XX   VALUE SPACES.                   
001210       77  FS-MESHXY             PIC XX   VALUE SPACES.                   
001220       77  FS-EXCEPT             PIC XX   VALUE SPACES.                   
001230                                                                          
001240       77  WS-FIN-SPLIST         PIC X    VALUE 'N'.                      
001250           88  WS-ES-FIN-SPLIST           VALUE 'S'.                      
001260       77  WS-FIN-MESHXY         PIC X    VALUE 'N'.                      
001270           88  WS-ES-FIN-MESHXY           VALUE 'S'.                      
001280       77  WS-FIN-EXCEPT         PIC X    VALUE 'N'.                      
001290           88  WS-ES-FIN-EXCEPT           VALUE 'S'.                      
001300       77  WS-FIN-TREE           PIC X    VALUE 'N'.                      
001310           88  WS-ES-FIN-TREE             VALUE 'S'.                      
001320                                                                          
001330      *----  PARCELA Y ANIOS DE CENSO  ---------------------------        
001340       77  WS-PLOT-ID            PIC X(08) VALUE SPACES.                  
001350       77  WS-SUBIND-ANIO        PIC 9(02) COMP VALUE ZERO.               
001360       77  WS-YY                 PIC 99         VALUE ZERO.               
001370       01  WS-TAB-ANIOS.                                                  
001380           03  WS-TAB-ANIO-CENSO PIC 9(04) OCCURS 5 TIMES.                
001390       01  WS-TAB-ANIOS-R REDEFINES WS-TAB-ANIOS.                         
001400           03  WS-AN-TXT         PIC X(20).                               
001410                                                                          
001420      *----  PROGRAMAS LLAMADOS  ---------------------------------        
001430       77  WS-PGM-VALOR          PIC X(08) VALUE 'PGMVALOR'.              
001440       77  WS-PGM-RPTER          PIC X(08) VALUE 'PGMRPTER'.              
001450                                                                          
001460      *----  TABLA DE ESPECIES ACEPTADAS (CP-SPLIST EN MEMORIA) --        
001470       01  TB-ESPECIE.                                                    
001480           03  TB-ESP-ITEM OCCURS 500 TIMES INDEXED BY IX-E IX-E2.        
001490               05  TBE-NAME-JP      PIC X(24).                            
001500               05  TBE-SPECIES      PIC X(40).                            
001510               05  TBE-NAME-JP-STD  PIC X(24).                            
001520       77  WS-CANT-ESPECIE       PIC 9(04) COMP VALUE ZERO.               
001530                                                                          
001540      *----  TABLA DE CUADRICULA VALIDA DE LA PARCELA  -----------        
001550       01  TB-MESH.                                                       
001560           03  TB-MESH-ITEM OCCURS 3000 TIMES INDEXED BY IX-M.            
001570               05  TBM-MESH-XCORD   PIC X(06).                            
001580               05  TBM-MESH-YCORD   PIC X(06).                            
001590       77  WS-CANT-MESH          PIC 9(04) COMP VALUE ZERO.               
001600                                                                          
001610      *----  TABLA DEL CENSO DE ARBOLES EN MEMORIA  --------------        
001620       01  TB-ARBOL.                                                      
001630           03  TB-ARB-ITEM OCCURS 1200 TIMES                              
001640                           INDEXED BY IX-A IX-A2 IX-A3.                   
001650               05  TBA-TAG-NO        PIC X(10).                           
001660               05  TBA-INDV-NO       PIC X(10).                           
001670               05  TBA-SPC-JAPAN     PIC X(24).                           
001680               05  TBA-MESH-XCORD    PIC X(06).                           
001690               05  TBA-MESH-YCORD    PIC X(06).                           
001700               05  TBA-STEM-XCORD    PIC X(08).                           
001710               05  TBA-STEM-YCORD    PIC X(08).                           
001720               05  TBA-GBH-CELDA     PIC X(10) OCCURS 5 TIMES             
001730                                     INDEXED BY IX-GC.                    
001740               05  TBA-GBH-BLANCO    PIC X     OCCURS 5 TIMES.            
001750               05  TBA-GBH-VALIDO    PIC X     OCCURS 5 TIMES.            
001760               05  TBA-GBH-CODIGO    PIC X(02) OCCURS 5 TIMES.            
001770               05  TBA-GBH-TIENUM    PIC X     OCCURS 5 TIMES.            
001780               05  TBA-GBH-NUMERO    PIC S9(05)V9(04) COMP-3              
001790                                     OCCURS 5 TIMES.                      
001800               05  TBA-GBH-CLASE10   PIC X(02) OCCURS 5 TIMES.            
001810       77  WS-CANT-ARBOL         PIC 9(04) COMP VALUE ZERO.               
001820                                                                          
001830       77  WS-K                  PIC 9(02) COMP VALUE ZERO.               
001840       77  WS-K2                 PIC 9(02) COMP VALUE ZERO.               
001850       77  WS-PREV-K             PIC 9(02) COMP VALUE ZERO.               
001860       77  WS-NEXT-K             PIC 9(02) COMP VALUE ZERO.               
001870       77  WS-Y-GAP              PIC S9(03) COMP VALUE ZERO.              
001880       77  WS-DIFF               PIC S9(05)V9(04) COMP-3                  
001890                                 VALUE ZERO.                              
001900       77  WS-LIMITE-SUBE        PIC S9(05)V9(04) COMP-3                  
001910                                 VALUE ZERO.                              
001920       77  WS-LIMITE-BAJA        PIC S9(05)V9(04) COMP-3                  
001930                                 VALUE ZERO.                              
001940       77  WS-ENCONTRO           PIC X    VALUE 'N'.                      
001950           88  WS-SE-ENCONTRO             VALUE 'S'.                      
001960       77  WS-FOUND-IX           PIC 9(04) COMP VALUE ZERO.               
001970       77  WS-PREV-PRES          PIC 9(02) COMP VALUE ZERO.               
001980       77  WS-START-K            PIC S9(02) COMP VALUE ZERO.              
001990       77  WS-K2                 PIC S9(02) COMP VALUE ZERO.              
002000       77  WS-PASO-ENTRA         PIC X    VALUE 'N'.                      
002010           88  WS-PASO-ENTRA-OK           VALUE 'S'.                      
002020       77  WS-PASO-SALE          PIC X    VALUE 'N'.                      
002030           88  WS-PASO-SALE-OK            VALUE 'S'.                      
002040       77  WS-PAR-TMP            PIC X(40) VALUE SPACES.                  
002050                                                                          
002060      *----  TABLAS GENERICAS DE VALORES DISTINTOS (T1/T2/T4/T5) -        
002070       01  TB-DISTINCT.                                                   
002080           03  TBD-ITEM OCCURS 400 TIMES INDEXED BY IX-D IX-D2.           
002090               05  TBD-KEY1        PIC X(40).                             
002100               05  TBD-KEY2        PIC X(40).                             
002110               05  TBD-TAGS        PIC X(250).                            
002120       77  WS-CANT-DISTINCT      PIC 9(04) COMP VALUE ZERO.               
002130                                                                          
002140       01  TB-DISTINCT2.                                                  
002150           03  TBD2-ITEM OCCURS 400 TIMES INDEXED BY IX-D3 IX-D4.         
002160               05  TBD2-KEY1       PIC X(40).                             
002170               05  TBD2-CNT        PIC 9(04) COMP.                        
002180               05  TBD2-TAGS       PIC X(250).                            
002190       77  WS-CANT-DIST2         PIC 9(04) COMP VALUE ZERO.               
002200       77  WS-T5-BLANCOS         PIC X(250) VALUE SPACES.                 
002210                                                                          
002220      *----  UNION DE CADENAS (';' O '/') PARA ERRORES T1/T2/T5  -        
002230       77  WS-JOIN-BUFFER        PIC X(250) VALUE SPACES.                 
002240       77  WS-JOIN-ADD           PIC X(40)  VALUE SPACES.                 
002250       77  WS-JOIN-DELIM         PIC X      VALUE ';'.                    
002260       77  WS-JOIN-LEN           PIC 9(03) COMP VALUE ZERO.               
002270       77  WS-JOIN-ADDLEN        PIC 9(03) COMP VALUE ZERO.               
002280                                                                          
002290      *----  CHEQUEO NUMERICO DE COORDENADAS DE TALLO (T7)  ------        
002300       77  WS-MESH-X             PIC X(06) VALUE SPACES.                  
002310           88  WS-MX-OMITIR      VALUES 'nd    ' 'na    '                 
002320                                        'ND    ' 'NA    '.                
002330       77  WS-MESH-Y             PIC X(06) VALUE SPACES.                  
002340           88  WS-MY-OMITIR      VALUES 'nd    ' 'na    '                 
002350                                        'ND    ' 'NA    '.                
002360       01  WS-STEM-CHEQUEO.                                               
002370           03  WS-STEM-VALOR     PIC X(08).                               
002380       01  WS-STEM-CHEQUEO-R REDEFINES WS-STEM-CHEQUEO.                   
002390           03  WS-STEM-CH PIC X OCCURS 8 TIMES                            
002400                          INDEXED BY WS-STEM-IX.                          
002410       77  WS-STEM-OK            PIC X    VALUE 'S'.                      
002420           88  WS-STEM-ES-OK              VALUE 'S'.                      
002430                                                                          
002440      *----  RESULTADO DEL CALL A PGMVALOR (LK-VALOR EN MEMORIA) -        
002450       01  WS-VALOR-AREA.                                                 
002460           03  WSV-ACCION        PIC X(04).                               
002470           03  WSV-TIPO          PIC X.                                   
002480           03  WSV-CRUDO         PIC X(10).                               
002490           03  WSV-VALIDO        PIC X.                                   
002500               88  WSV-ES-VALIDO          VALUE 'S'.                      
002510           03  WSV-CODIGO        PIC X(02).                               
002520           03  WSV-TIENE-NUM     PIC X.                                   
002530               88  WSV-HAY-NUMERO         VALUE 'S'.                      
002540           03  WSV-NUMERO        PIC S9(05)V9(04) COMP-3.                 
002550           03  FILLER            PIC X(06).                               
002560                                                                          
002570      *----  AREA DE LLAMADA A PGMRPTER (LK-RPTER EN MEMORIA)  ---        
002580       01  WS-RPTER-AREA.                                                 
002590           03  WSR-PLOT-ID       PIC X(08).                               
002600           03  WSR-TIPO-DATO     PIC X(01).                               
002610           03  WSR-NOMBRE-DATO   PIC X(10).                               
002620           03  WSR-CANT-ERRORES  PIC 9(04) COMP.                          
002630           03  WSR-TABLA-ERRORES OCCURS 500 TIMES                         
002640                                 INDEXED BY WSR-ERR-IX.                   
002650               05  WSR-ERR-REG   PIC X(158).                              
002660           03  WSR-CANT-EXCEPT   PIC 9(04) COMP.                          
002670           03  WSR-TABLA-EXCEPT  OCCURS 500 TIMES                         
002680                                 INDEXED BY WSR-EXC-IX.                   
002690               05  WSR-EXC-REG   PIC X(158).                              
002700                                                                          
002710      *----  ARMADO DE UN ERROR NUEVO ANTES DE AGREGARLO  --------        
002720       01  WS-NUEVO-ERROR.                                                
002730           03  WNE-PLOT-ID       PIC X(08) VALUE SPACES.                  
002740           03  WNE-TAG-NO        PIC X(30) VALUE SPACES.                  
002750           03  WNE-TARGET        PIC X(40) VALUE SPACES.                  
002760           03  WNE-REASON        PIC X(80) VALUE SPACES.                  
002770       01  WS-NUEVO-ERROR-R REDEFINES WS-NUEVO-ERROR.                     
002780           03  WS-ERRCH          PIC X OCCURS 158 TIMES                   
002790                                 INDEXED BY WS-ERRCH-IX.                  
002800       77  WS-NUE-ANIO-TXT       PIC ZZZ9.                                
002810       77  WS-NUE-VALOR-TXT      PIC -ZZZ9.9999.                          
002820                                                                          
002830       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.           
002840                                                                          
002850      *|||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
002860       PROCEDURE DIVISION.                                                
002870                                                                          
002880       MAIN-PROGRAM-I.                                                    
002890                                                                          
002900           PERFORM 1000-INICIO-I      THRU 1000-INICIO-F                  
002910           PERFORM 2000-CARGAR-I      THRU 2000-CARGAR-F                  
002920           PERFORM 3000-LEER-ARBOL-I  THRU 3000-LEER-ARBOL-F              
002930           PERFORM 3500-CLASIFICAR-I  THRU 3500-CLASIFICAR-F              
002940           PERFORM 4000-VALIDAR-I     THRU 4000-VALIDAR-F                 
002950           PERFORM 5000-RPTER-I       THRU 5000-RPTER-F                   
002960           PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.                  
002970                                                                          
002980       MAIN-PROGRAM-F. GOBACK.                                            
002990                                                                          
003000      *-----------------------------------------------------------        
003010       1000-INICIO-I.                                                     
003020                                                                          
003030           MOVE ZERO TO WSR-CANT-ERRORES                                  
003040           OPEN INPUT PARM-IN                                             
003050           IF FS-PARM NOT = '00' THEN                                     
003060              DISPLAY '*PGMTRCHK - ERROR OPEN PARM-IN ' FS-PARM           
003070           END-IF                                                         
003080                                                                          
003090           READ PARM-IN INTO REG-PARM-ARBOL                               
003100           IF FS-PARM NOT = '00' THEN                                     
003110              DISPLAY '*PGMTRCHK - NO HAY TARJETA DE PARAMETROS'          
003120           END-IF                                                         
003130           MOVE PARM-PLOT-ID TO WS-PLOT-ID                                
003140           CLOSE PARM-IN                                                  
003150                                                                          
003160           PERFORM 1100-ARMAR-ANIO-I THRU 1100-ARMAR-ANIO-F               
003170              VARYING WS-SUBIND-ANIO FROM 1 BY 1                          
003180              UNTIL WS-SUBIND-ANIO > 5                                    
003190                                                                          
003200           DISPLAY '*PGMTRCHK - PARCELA ' WS-PLOT-ID                      
003210           DISPLAY '*PGMTRCHK - ANIOS DE CENSO ' WS-AN-TXT                
003220                                                                          
003230           OPEN INPUT SPLIST-IN                                           
003240           IF FS-SPLIST NOT = '00' THEN                                   
003250              DISPLAY '*PGMTRCHK - ERR OPEN SPLIST-IN ' FS-SPLIST         
003260           END-IF                                                         
003270                                                                          
003280           OPEN INPUT MESHXY-IN                                           
003290           IF FS-MESHXY NOT = '00' THEN                                   
003300              DISPLAY '*PGMTRCHK - ERR OPEN MESHXY-IN ' FS-MESHXY         
003310           END-IF                                                         
003320                                                                          
003330           OPEN INPUT EXCEPT-IN                                           
003340           IF FS-EXCEPT NOT = '00' THEN                                   
003350              DISPLAY '*PGMTRCHK - ERR OPEN EXCEPT-IN ' FS-EXCEPT         
003360           END-IF                                                         
003370                                                                          
003380           OPEN INPUT TREE-IN                                             
003390           IF FS-TREE NOT = '00' THEN                                     
003400              DISPLAY '*PGMTRCHK - ERROR OPEN TREE-IN ' FS-TREE           
003410           END-IF.                                                        
003420                                                                          
003430       1000-INICIO-F. EXIT.                                               
003440                                                                          
003450      *-----------------------------------------------------------        
003460      * 15/01/1999 JCA TICKET M1K-031 (Y2K) ANIO < 70 ES 20XX             
003470       1100-ARMAR-ANIO-I.                                                 
003480                                                                          
003490           MOVE PARM-ANIO-CENSO(WS-SUBIND-ANIO) TO WS-YY                  
003500           IF WS-YY < 70 THEN                                             
003510              COMPUTE WS-TAB-ANIO-CENSO(WS-SUBIND-ANIO) =                 
003520                      2000 + WS-YY                                        
003530           ELSE                                                           
003540              COMPUTE WS-TAB-ANIO-CENSO(WS-SUBIND-ANIO) =                 
003550                      1900 + WS-YY                                        
003560           END-IF.                                                        
003570                                                                          
003580       1100-ARMAR-ANIO-F. EXIT.                                           
003590                                                                          
003600      *-----------------------------------------------------------        
003610       2000-CARGAR-I.                                                     
003620                                                                          
003630           PERFORM 2100-LEER-ESPECIE-I THRU 2100-LEER-ESPECIE-F           
003640              UNTIL WS-ES-FIN-SPLIST                                      
003650                                                                          
003660           PERFORM 2200-LEER-MESH-I THRU 2200-LEER-MESH-F                 
003670              UNTIL WS-ES-FIN-MESHXY                                      
003680                                                                          
003690           PERFORM 2300-LEER-EXCEPT-I THRU 2300-LEER-EXCEPT-F             
003700              UNTIL WS-ES-FIN-EXCEPT.                                     
003710                                                                          
003720       2000-CARGAR-F. EXIT.                                               
003730                                                                          
003740      *-----------------------------------------------------------        
003750       2100-LEER-ESPECIE-I.                                               
003760                                                                          
003770           READ SPLIST-IN INTO WS-REG-ESPECIE                             
003780              AT END                                                      
003790                 SET WS-ES-FIN-SPLIST TO TRUE                             
003800              NOT AT END                                                  
003810                 SET IX-E TO WS-CANT-ESPECIE                              
003820                 SET IX-E UP BY 1                                         
003830                 MOVE ESP-NAME-JP     TO TBE-NAME-JP (IX-E)               
003840                 MOVE ESP-SPECIES     TO TBE-SPECIES (IX-E)               
003850                 MOVE ESP-NAME-JP-STD TO TBE-NAME-JP-STD (IX-E)           
003860                 ADD 1 TO WS-CANT-ESPECIE                                 
003870           END-READ.                                                      
003880                                                                          
003890       2100-LEER-ESPECIE-F. EXIT.                                         
003900                                                                          
003910      *-----------------------------------------------------------        
003920      * SOLO SE GUARDAN LAS CUADRICULAS DE LA PARCELA DEL JOB             
003930       2200-LEER-MESH-I.                                                  
003940                                                                          
003950           READ MESHXY-IN INTO WS-REG-MESHXY                              
003960              AT END                                                      
003970                 SET WS-ES-FIN-MESHXY TO TRUE                             
003980              NOT AT END                                                  
003990                 IF MXY-PLOT-ID = WS-PLOT-ID THEN                         
004000                    SET IX-M TO WS-CANT-MESH                              
004010                    SET IX-M UP BY 1                                      
004020                    MOVE MXY-MESH-XCORD TO TBM-MESH-XCORD (IX-M)          
004030                    MOVE MXY-MESH-YCORD TO TBM-MESH-YCORD (IX-M)          
004040                    ADD 1 TO WS-CANT-MESH                                 
004050                 END-IF                                                   
004060           END-READ.                                                      
004070                                                                          
004080       2200-LEER-MESH-F. EXIT.                                            
004090                                                                          
004100      *-----------------------------------------------------------        
004110      * LA TABLA DE EXCEPCIONES SE ENTREGA A PGMRPTER TAL CUAL            
004120       2300-LEER-EXCEPT-I.                                                
004130                                                                          
004140           READ EXCEPT-IN INTO WS-REG-EXCEPT-ARB                          
004150              AT END                                                      
004160                 SET WS-ES-FIN-EXCEPT TO TRUE                             
004170              NOT AT END                                                  
004180                 IF EXC-A-PLOT-ID = WS-PLOT-ID THEN                       
004190                    SET WSR-EXC-IX TO WSR-CANT-EXCEPT                     
004200                    SET WSR-EXC-IX UP BY 1                                
004210                    MOVE WS-REG-EXCEPT-ARB TO                             
004220                         WSR-EXC-REG (WSR-EXC-IX)                         
004230                    ADD 1 TO WSR-CANT-EXCEPT                              
004240                 END-IF                                                   
004250           END-READ.                                                      
004260                                                                          
004270       2300-LEER-EXCEPT-F. EXIT.                                          
004280                                                                          
004290      *-----------------------------------------------------------        
004300       3000-LEER-ARBOL-I.                                                 
004310                                                                          
004320           PERFORM 3010-LEER-UNA-I THRU 3010-LEER-UNA-F                   
004330              UNTIL WS-ES-FIN-TREE.                                       
004340                                                                          
004350       3000-LEER-ARBOL-F. EXIT.                                           
004360                                                                          
004370       3010-LEER-UNA-I.                                                   
004380                                                                          
004390           READ TREE-IN                                                   
004400              AT END                                                      
004410                 SET WS-ES-FIN-TREE TO TRUE                               
004420              NOT AT END                                                  
004430                 SET IX-A TO WS-CANT-ARBOL                                
004440                 SET IX-A UP BY 1                                         
004450                 MOVE ARB-TAG-NO     TO TBA-TAG-NO (IX-A)                 
004460                 MOVE ARB-INDV-NO    TO TBA-INDV-NO (IX-A)                
004470                 MOVE ARB-SPC-JAPAN  TO TBA-SPC-JAPAN (IX-A)              
004480                 MOVE ARB-MESH-XCORD TO TBA-MESH-XCORD (IX-A)             
004490                 MOVE ARB-MESH-YCORD TO TBA-MESH-YCORD (IX-A)             
004500                 MOVE ARB-STEM-XCORD TO TBA-STEM-XCORD (IX-A)             
004510                 MOVE ARB-STEM-YCORD TO TBA-STEM-YCORD (IX-A)             
004520                 PERFORM 3020-COPIAR-GBH-I THRU 3020-COPIAR-GBH-F         
004530                    VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 5               
004540                 ADD 1 TO WS-CANT-ARBOL                                   
004550           END-READ.                                                      
004560                                                                          
004570       3010-LEER-UNA-F. EXIT.                                             
004580                                                                          
004590       3020-COPIAR-GBH-I.                                                 
004600                                                                          
004610           MOVE ARB-GBH-CELDA (WS-K) TO TBA-GBH-CELDA (IX-A WS-K).        
004620                                                                          
004630       3020-COPIAR-GBH-F. EXIT.                                           
004640                                                                          
004650      *-----------------------------------------------------------        
004660      * CLASIFICA CADA CELDA DE GBH (LLAMADA A PGMVALOR) Y LUEGO          
004670      * APLICA LA REESCRITURA DE SECUENCIA DE MUERTE (REGLA T10).         
004680       3500-CLASIFICAR-I.                                                 
004690                                                                          
004700           PERFORM 3510-CLAS-ARBOL-I THRU 3510-CLAS-ARBOL-F               
004710              VARYING IX-A FROM 1 BY 1 UNTIL IX-A > WS-CANT-ARBOL.        
004720                                                                          
004730       3500-CLASIFICAR-F. EXIT.                                           
004740                                                                          
004750       3510-CLAS-ARBOL-I.                                                 
004760                                                                          
004770           PERFORM 3515-CLAS-CELDA-I THRU 3515-CLAS-CELDA-F               
004780              VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 5                     
004790                                                                          
004800           PERFORM 3520-T10-CELDA-I THRU 3520-T10-CELDA-F                 
004810              VARYING WS-K FROM 2 BY 1 UNTIL WS-K > 5.                    
004820                                                                          
004830       3510-CLAS-ARBOL-F. EXIT.                                           
004840                                                                          
004850       3515-CLAS-CELDA-I.                                                 
004860                                                                          
004870           MOVE 'N' TO TBA-GBH-BLANCO (IX-A WS-K)                         
004880           IF TBA-GBH-CELDA (IX-A WS-K) = SPACES THEN                     
004890              MOVE 'S' TO TBA-GBH-BLANCO (IX-A WS-K)                      
004900              MOVE 'N' TO TBA-GBH-VALIDO (IX-A WS-K)                      
004910              MOVE 'N' TO TBA-GBH-TIENUM (IX-A WS-K)                      
004920              MOVE SPACES TO TBA-GBH-CODIGO (IX-A WS-K)                   
004930              MOVE ZERO TO TBA-GBH-NUMERO (IX-A WS-K)                     
004940           ELSE                                                           
004950              MOVE 'LIMP' TO WSV-ACCION                                   
004960              MOVE 'A'    TO WSV-TIPO                                     
004970              MOVE TBA-GBH-CELDA (IX-A WS-K) TO WSV-CRUDO                 
004980              CALL WS-PGM-VALOR USING WS-VALOR-AREA                       
004990              MOVE WSV-VALIDO    TO TBA-GBH-VALIDO (IX-A WS-K)            
005000              MOVE WSV-CODIGO    TO TBA-GBH-CODIGO (IX-A WS-K)            
005010              MOVE WSV-TIENE-NUM TO TBA-GBH-TIENUM (IX-A WS-K)            
005020              MOVE WSV-NUMERO    TO TBA-GBH-NUMERO (IX-A WS-K)            
005030           END-IF                                                         
005040           MOVE TBA-GBH-CODIGO (IX-A WS-K) TO                             
005050                TBA-GBH-CLASE10 (IX-A WS-K).                              
005060                                                                          
005070       3515-CLAS-CELDA-F. EXIT.                                           
005080                                                                          
005090      *-----------------------------------------------------------        
005100      * 02/03/1995 RSO TICKET M1K-021 REGLA T10: UN VALOR D<NUM>          
005110      * PASA A SER 'D ' SIN NUMERO; SI EL ANIO ANTERIOR YA ERA            
005120      * D<NUM>, PASA A SER 'NA' (MUERTE YA REGISTRADA ANTES).             
005130       3520-T10-CELDA-I.                                                  
005140                                                                          
005150           IF TBA-GBH-CODIGO (IX-A WS-K)     = 'D ' AND                   
005160              TBA-GBH-TIENUM (IX-A WS-K)     = 'S' THEN                   
005170              SET WS-PREV-K TO WS-K                                       
005180              SUBTRACT 1 FROM WS-PREV-K                                   
005190              IF TBA-GBH-CODIGO (IX-A WS-PREV-K) = 'D ' AND               
005200                 TBA-GBH-TIENUM (IX-A WS-PREV-K) = 'S' THEN               
005210                 MOVE 'NA' TO TBA-GBH-CLASE10 (IX-A WS-K)                 
005220              ELSE                                                        
005230                 MOVE 'D ' TO TBA-GBH-CLASE10 (IX-A WS-K)                 
005240              END-IF                                                      
005250           END-IF.                                                        
005260                                                                          
005270       3520-T10-CELDA-F. EXIT.                                            
005280                                                                          
005290      *-----------------------------------------------------------        
005300      * REGLAS T1 A T13 SOBRE LA TABLA DE ARBOLES YA CLASIFICADA          
005310       4000-VALIDAR-I.                                                    
005320                                                                          
005330           PERFORM 4010-T1-ESPECIE-I   THRU 4010-T1-ESPECIE-F             
005340           PERFORM 4020-T2-SINONIMO-I  THRU 4020-T2-SINONIMO-F            
005350           PERFORM 4040-T4-TAGDUP-I    THRU 4040-T4-TAGDUP-F              
005360           PERFORM 4050-T5-INDVNO-I    THRU 4050-T5-INDVNO-F              
005370           PERFORM 4060-T6-CUADRIC-I   THRU 4060-T6-CUADRIC-F             
005380           PERFORM 4070-T7-TALLO-I     THRU 4070-T7-TALLO-F               
005390           PERFORM 4080-T89-GBH-I      THRU 4080-T89-GBH-F                
005400           PERFORM 4100-T10B-MUERTE-I  THRU 4100-T10B-MUERTE-F            
005410           PERFORM 4110-T11-CRECIM-I   THRU 4110-T11-CRECIM-F             
005420           PERFORM 4120-T12-RECLUTA-I  THRU 4120-T12-RECLUTA-F            
005430           PERFORM 4130-T13-ND-I       THRU 4130-T13-ND-F.                
005440                                                                          
005450       4000-VALIDAR-F. EXIT.                                              
005460                                                                          
005470      *-----------------------------------------------------------        
005480      * T1 - ESPECIE (SPC-JAPAN) QUE NO ESTA EN LA LISTA DE               
005490      *      ESPECIES; UN ERROR POR ESPECIE, TAGS UNIDOS POR ';'          
005500       4010-T1-ESPECIE-I.                                                 
005510                                                                          
005520           MOVE ZERO TO WS-CANT-DISTINCT                                  
005530           PERFORM 4011-T1-UNA-I THRU 4011-T1-UNA-F                       
005540              VARYING IX-A FROM 1 BY 1 UNTIL IX-A > WS-CANT-ARBOL         
005550           PERFORM 4015-T1-EMITIR-I THRU 4015-T1-EMITIR-F                 
005560              VARYING IX-D FROM 1 BY 1                                    
005570              UNTIL IX-D > WS-CANT-DISTINCT.                              
005580                                                                          
005590       4010-T1-ESPECIE-F. EXIT.                                           
005600                                                                          
005610       4011-T1-UNA-I.                                                     
005620                                                                          
005630           MOVE 'N' TO WS-ENCONTRO                                        
005640           PERFORM 4012-T1-BUSCAR-ESP-I THRU 4012-T1-BUSCAR-ESP-F         
005650              VARYING IX-E FROM 1 BY 1                                    
005660              UNTIL IX-E > WS-CANT-ESPECIE OR WS-SE-ENCONTRO              
005670           IF NOT WS-SE-ENCONTRO THEN                                     
005680              PERFORM 4013-T1-ACUM-I THRU 4013-T1-ACUM-F                  
005690           END-IF.                                                        
005700                                                                          
005710       4011-T1-UNA-F. EXIT.                                               
005720                                                                          
005730       4012-T1-BUSCAR-ESP-I.                                              
005740                                                                          
005750           IF TBA-SPC-JAPAN (IX-A) = TBE-NAME-JP (IX-E) THEN              
005760              SET WS-SE-ENCONTRO TO TRUE                                  
005770           END-IF.                                                        
005780                                                                          
005790       4012-T1-BUSCAR-ESP-F. EXIT.                                        
005800                                                                          
005810       4013-T1-ACUM-I.                                                    
005820                                                                          
005830           MOVE 'N' TO WS-ENCONTRO                                        
005840           MOVE ZERO TO WS-FOUND-IX                                       
005850           PERFORM 4014-T1-BUSCAR-DIST-I                                  
005860             THRU 4014-T1-BUSCAR-DIST-F                                   
005870              VARYING IX-D FROM 1 BY 1                                    
005880              UNTIL IX-D > WS-CANT-DISTINCT OR WS-SE-ENCONTRO             
005890           IF WS-SE-ENCONTRO THEN                                         
005900              SET IX-D TO WS-FOUND-IX                                     
005910           ELSE                                                           
005920              SET IX-D TO WS-CANT-DISTINCT                                
005930              SET IX-D UP BY 1                                            
005940              MOVE TBA-SPC-JAPAN (IX-A) TO TBD-KEY1 (IX-D)                
005950              MOVE SPACES TO TBD-TAGS (IX-D)                              
005960              ADD 1 TO WS-CANT-DISTINCT                                   
005970           END-IF                                                         
005980           MOVE TBD-TAGS (IX-D)   TO WS-JOIN-BUFFER                       
005990           MOVE TBA-TAG-NO (IX-A) TO WS-JOIN-ADD                          
006000           MOVE ';' TO WS-JOIN-DELIM                                      
006010           PERFORM 4900-JOIN-TAG-I THRU 4900-JOIN-TAG-F                   
006020           MOVE WS-JOIN-BUFFER TO TBD-TAGS (IX-D).                        
006030                                                                          
006040       4013-T1-ACUM-F. EXIT.                                              
006050                                                                          
006060       4014-T1-BUSCAR-DIST-I.                                             
006070                                                                          
006080           IF TBD-KEY1 (IX-D) = TBA-SPC-JAPAN (IX-A) THEN                 
006090              SET WS-SE-ENCONTRO TO TRUE                                  
006100              SET WS-FOUND-IX TO IX-D                                     
006110           END-IF.                                                        
006120                                                                          
006130       4014-T1-BUSCAR-DIST-F. EXIT.                                       
006140                                                                          
006150       4015-T1-EMITIR-I.                                                  
006160                                                                          
006170           MOVE SPACES            TO WS-NUEVO-ERROR                       
006180           MOVE WS-PLOT-ID         TO WNE-PLOT-ID                         
006190           MOVE TBD-TAGS (IX-D)    TO WNE-TAG-NO                          
006200           MOVE 'ESPECIE NO ESTA EN LISTA' TO WNE-REASON                  
006210           PERFORM 4990-AGREGAR-ERROR-I THRU 4990-AGREGAR-ERROR-F.        
006220                                                                          
006230       4015-T1-EMITIR-F. EXIT.                                            
006240                                                                          
006250      *-----------------------------------------------------------        
006260      * T2 - DOS O MAS NAME-JP QUE CAEN EN LA MISMA SPECIES; UN           
006270      *      ERROR POR ESPECIE, TARGET = SINONIMOS SEPARADOS POR /        
006280       4020-T2-SINONIMO-I.                                                
006290                                                                          
006300           MOVE ZERO TO WS-CANT-DISTINCT                                  
006310           MOVE ZERO TO WS-CANT-DIST2                                     
006320           PERFORM 4021-T2-UNA-I THRU 4021-T2-UNA-F                       
006330              VARYING IX-A FROM 1 BY 1 UNTIL IX-A > WS-CANT-ARBOL         
006340           PERFORM 4025-T2-EMITIR-I THRU 4025-T2-EMITIR-F                 
006350              VARYING IX-D3 FROM 1 BY 1                                   
006360              UNTIL IX-D3 > WS-CANT-DIST2.                                
006370                                                                          
006380       4020-T2-SINONIMO-F. EXIT.                                          
006390                                                                          
006400       4021-T2-UNA-I.                                                     
006410                                                                          
006420           MOVE 'N' TO WS-ENCONTRO                                        
006430           MOVE ZERO TO WS-FOUND-IX                                       
006440           PERFORM 4022-T2-BUSCAR-NJP-I THRU 4022-T2-BUSCAR-NJP-F         
006450              VARYING IX-D FROM 1 BY 1                                    
006460              UNTIL IX-D > WS-CANT-DISTINCT OR WS-SE-ENCONTRO             
006470           IF WS-SE-ENCONTRO THEN                                         
006480              CONTINUE                                                    
006490           ELSE                                                           
006500              PERFORM 4023-T2-MAPEAR-I THRU 4023-T2-MAPEAR-F              
006510           END-IF.                                                        
006520                                                                          
006530       4021-T2-UNA-F. EXIT.                                               
006540                                                                          
006550       4022-T2-BUSCAR-NJP-I.                                              
006560                                                                          
006570           IF TBD-KEY1 (IX-D) = TBA-SPC-JAPAN (IX-A) THEN                 
006580              SET WS-SE-ENCONTRO TO TRUE                                  
006590           END-IF.                                                        
006600                                                                          
006610       4022-T2-BUSCAR-NJP-F. EXIT.                                        
006620                                                                          
006630      * BUSCA LA SPECIES DE ESTE NAME-JP EN LA LISTA DE ESPECIES;         
006640      * SI NO ESTA EN LISTA NO PARTICIPA DE ESTA                          
006650      * REGLA (LA CUBRE T1)                                               
006660       4023-T2-MAPEAR-I.                                                  
006670                                                                          
006680           MOVE 'N' TO WS-ENCONTRO                                        
006690           PERFORM 4024-T2-BUSCAR-ESP-I THRU 4024-T2-BUSCAR-ESP-F         
006700              VARYING IX-E FROM 1 BY 1                                    
006710              UNTIL IX-E > WS-CANT-ESPECIE OR WS-SE-ENCONTRO              
006720           IF WS-SE-ENCONTRO THEN                                         
006730              SET IX-D TO WS-CANT-DISTINCT                                
006740              SET IX-D UP BY 1                                            
006750              MOVE TBA-SPC-JAPAN (IX-A)   TO TBD-KEY1 (IX-D)              
006760              MOVE TBE-SPECIES (IX-E)     TO TBD-KEY2 (IX-D)              
006770              ADD 1 TO WS-CANT-DISTINCT                                   
006780              PERFORM 4026-T2-ACUM-SP-I THRU 4026-T2-ACUM-SP-F            
006790           END-IF.                                                        
006800                                                                          
006810       4023-T2-MAPEAR-F. EXIT.                                            
006820                                                                          
006830       4024-T2-BUSCAR-ESP-I.                                              
006840                                                                          
006850           IF TBA-SPC-JAPAN (IX-A) = TBE-NAME-JP (IX-E) THEN              
006860              SET WS-SE-ENCONTRO TO TRUE                                  
006870           END-IF.                                                        
006880                                                                          
006890       4024-T2-BUSCAR-ESP-F. EXIT.                                        
006900                                                                          
006910      * ACUMULA EL NAME-JP EN LA ENTRADA DE LA SPECIES (TB-DIST2)         
006920       4026-T2-ACUM-SP-I.                                                 
006930                                                                          
006940           MOVE 'N' TO WS-ENCONTRO                                        
006950           MOVE ZERO TO WS-FOUND-IX                                       
006960           PERFORM 4027-T2-BUSCAR-SP-I THRU 4027-T2-BUSCAR-SP-F           
006970              VARYING IX-D3 FROM 1 BY 1                                   
006980              UNTIL IX-D3 > WS-CANT-DIST2 OR WS-SE-ENCONTRO               
006990           IF WS-SE-ENCONTRO THEN                                         
007000              SET IX-D3 TO WS-FOUND-IX                                    
007010           ELSE                                                           
007020              SET IX-D3 TO WS-CANT-DIST2                                  
007030              SET IX-D3 UP BY 1                                           
007040              MOVE TBE-SPECIES (IX-E) TO TBD2-KEY1 (IX-D3)                
007050              MOVE ZERO TO TBD2-CNT (IX-D3)                               
007060              MOVE SPACES TO TBD2-TAGS (IX-D3)                            
007070              ADD 1 TO WS-CANT-DIST2                                      
007080           END-IF                                                         
007090           ADD 1 TO TBD2-CNT (IX-D3)                                      
007100           MOVE TBD2-TAGS (IX-D3)   TO WS-JOIN-BUFFER                     
007110           MOVE TBA-SPC-JAPAN (IX-A) TO WS-JOIN-ADD                       
007120           MOVE '/' TO WS-JOIN-DELIM                                      
007130           PERFORM 4900-JOIN-TAG-I THRU 4900-JOIN-TAG-F                   
007140           MOVE WS-JOIN-BUFFER TO TBD2-TAGS (IX-D3).                      
007150                                                                          
007160       4026-T2-ACUM-SP-F. EXIT.                                           
007170                                                                          
007180       4027-T2-BUSCAR-SP-I.                                               
007190                                                                          
007200           IF TBD2-KEY1 (IX-D3) = TBE-SPECIES (IX-E) THEN                 
007210              SET WS-SE-ENCONTRO TO TRUE                                  
007220              SET WS-FOUND-IX TO IX-D3                                    
007230           END-IF.                                                        
007240                                                                          
007250       4027-T2-BUSCAR-SP-F. EXIT.                                         
007260                                                                          
007270       4025-T2-EMITIR-I.                                                  
007280                                                                          
007290           IF TBD2-CNT (IX-D3) > 1 THEN                                   
007300              MOVE SPACES            TO WS-NUEVO-ERROR                    
007310              MOVE WS-PLOT-ID         TO WNE-PLOT-ID                      
007320              MOVE TBD2-KEY1 (IX-D3)  TO WNE-TAG-NO                       
007330              MOVE TBD2-TAGS (IX-D3)  TO WNE-TARGET                       
007340              MOVE 'MISMA ESPECIE BAJO DOS NOMBRES' TO WNE-REASON         
007350              PERFORM 4990-AGREGAR-ERROR-I THRU                           
007360                      4990-AGREGAR-ERROR-F                                
007370           END-IF.                                                        
007380                                                                          
007390       4025-T2-EMITIR-F. EXIT.                                            
007400                                                                          
007410      *-----------------------------------------------------------        
007420      * T4 - TAG-NO DUPLICADO; UN ERROR POR CADA TAG REPETIDO             
007430       4040-T4-TAGDUP-I.                                                  
007440                                                                          
007450           MOVE ZERO TO WS-CANT-DIST2                                     
007460           PERFORM 4041-T4-UNA-I THRU 4041-T4-UNA-F                       
007470              VARYING IX-A FROM 1 BY 1 UNTIL IX-A > WS-CANT-ARBOL         
007480           PERFORM 4045-T4-EMITIR-I THRU 4045-T4-EMITIR-F                 
007490              VARYING IX-D3 FROM 1 BY 1                                   
007500              UNTIL IX-D3 > WS-CANT-DIST2.                                
007510                                                                          
007520       4040-T4-TAGDUP-F. EXIT.                                            
007530                                                                          
007540       4041-T4-UNA-I.                                                     
007550                                                                          
007560           MOVE 'N' TO WS-ENCONTRO                                        
007570           MOVE ZERO TO WS-FOUND-IX                                       
007580           PERFORM 4042-T4-BUSCAR-I THRU 4042-T4-BUSCAR-F                 
007590              VARYING IX-D3 FROM 1 BY 1                                   
007600              UNTIL IX-D3 > WS-CANT-DIST2 OR WS-SE-ENCONTRO               
007610           IF WS-SE-ENCONTRO THEN                                         
007620              SET IX-D3 TO WS-FOUND-IX                                    
007630           ELSE                                                           
007640              SET IX-D3 TO WS-CANT-DIST2                                  
007650              SET IX-D3 UP BY 1                                           
007660              MOVE TBA-TAG-NO (IX-A) TO TBD2-KEY1 (IX-D3)                 
007670              MOVE ZERO TO TBD2-CNT (IX-D3)                               
007680              ADD 1 TO WS-CANT-DIST2                                      
007690           END-IF                                                         
007700           ADD 1 TO TBD2-CNT (IX-D3).                                     
007710                                                                          
007720       4041-T4-UNA-F. EXIT.                                               
007730                                                                          
007740       4042-T4-BUSCAR-I.                                                  
007750                                                                          
007760           IF TBD2-KEY1 (IX-D3) = TBA-TAG-NO (IX-A) THEN                  
007770              SET WS-SE-ENCONTRO TO TRUE                                  
007780              SET WS-FOUND-IX TO IX-D3                                    
007790           END-IF.                                                        
007800                                                                          
007810       4042-T4-BUSCAR-F. EXIT.                                            
007820                                                                          
007830       4045-T4-EMITIR-I.                                                  
007840                                                                          
007850           IF TBD2-CNT (IX-D3) > 1 THEN                                   
007860              MOVE SPACES             TO WS-NUEVO-ERROR                   
007870              MOVE WS-PLOT-ID          TO WNE-PLOT-ID                     
007880              MOVE TBD2-KEY1 (IX-D3)   TO WNE-TAG-NO                      
007890              MOVE 'TAG-NO DUPLICADO' TO WNE-REASON                       
007900              PERFORM 4990-AGREGAR-ERROR-I THRU                           
007910                      4990-AGREGAR-ERROR-F                                
007920           END-IF.                                                        
007930                                                                          
007940       4045-T4-EMITIR-F. EXIT.                                            
007950                                                                          
007960      *-----------------------------------------------------------        
007970      * T5 - INDV-NO EN BLANCO O 'NA' (UN SOLO ERROR ACUMULADO)  Y        
007980      *      MISMO INDV-NO CON MAS DE UNA ESPECIE DISTINTA                
007990       4050-T5-INDVNO-I.                                                  
008000                                                                          
008010           MOVE ZERO TO WS-CANT-DISTINCT                                  
008020           MOVE ZERO TO WS-CANT-DIST2                                     
008030           MOVE SPACES TO WS-T5-BLANCOS                                   
008040           PERFORM 4051-T5-UNA-I THRU 4051-T5-UNA-F                       
008050              VARYING IX-A FROM 1 BY 1 UNTIL IX-A > WS-CANT-ARBOL         
008060           PERFORM 4058-T5-EMIT-BLANK-I THRU 4058-T5-EMIT-BLANK-F         
008070           PERFORM 4059-T5-EMIT-DIFSP-I THRU 4059-T5-EMIT-DIFSP-F         
008080              VARYING IX-D3 FROM 1 BY 1                                   
008090              UNTIL IX-D3 > WS-CANT-DIST2.                                
008100                                                                          
008110       4050-T5-INDVNO-F. EXIT.                                            
008120                                                                          
008130       4051-T5-UNA-I.                                                     
008140                                                                          
008150           IF TBA-INDV-NO (IX-A) = SPACES OR                              
008160              TBA-INDV-NO (IX-A) = 'na'    THEN                           
008170              PERFORM 4052-T5-ACUM-BLANK-I                                
008180                THRU 4052-T5-ACUM-BLANK-F                                 
008190           ELSE                                                           
008200              PERFORM 4053-T5-COMBO-I THRU 4053-T5-COMBO-F                
008210           END-IF.                                                        
008220                                                                          
008230       4051-T5-UNA-F. EXIT.                                               
008240                                                                          
008250       4052-T5-ACUM-BLANK-I.                                              
008260                                                                          
008270           MOVE WS-T5-BLANCOS      TO WS-JOIN-BUFFER                      
008280           MOVE TBA-TAG-NO (IX-A)  TO WS-JOIN-ADD                         
008290           MOVE ';' TO WS-JOIN-DELIM                                      
008300           PERFORM 4900-JOIN-TAG-I THRU 4900-JOIN-TAG-F                   
008310           MOVE WS-JOIN-BUFFER TO WS-T5-BLANCOS.                          
008320                                                                          
008330       4052-T5-ACUM-BLANK-F. EXIT.                                        
008340                                                                          
008350      * SE ARMA UN PAR (INDV-NO,SPECIES) DISTINTO ANTES DE AGRUPAR        
008360       4053-T5-COMBO-I.                                                   
008370                                                                          
008380           MOVE 'N' TO WS-ENCONTRO                                        
008390           PERFORM 4054-T5-BUSCAR-COMBO-I                                 
008400             THRU 4054-T5-BUSCAR-COMBO-F                                  
008410              VARYING IX-D FROM 1 BY 1                                    
008420              UNTIL IX-D > WS-CANT-DISTINCT OR WS-SE-ENCONTRO             
008430           IF NOT WS-SE-ENCONTRO THEN                                     
008440              SET IX-D TO WS-CANT-DISTINCT                                
008450              SET IX-D UP BY 1                                            
008460              MOVE TBA-INDV-NO (IX-A)   TO TBD-KEY1 (IX-D)                
008470              MOVE TBA-SPC-JAPAN (IX-A) TO TBD-KEY2 (IX-D)                
008480              ADD 1 TO WS-CANT-DISTINCT                                   
008490              PERFORM 4055-T5-ACUM-GRUPO-I                                
008500                THRU 4055-T5-ACUM-GRUPO-F                                 
008510           END-IF.                                                        
008520                                                                          
008530       4053-T5-COMBO-F. EXIT.                                             
008540                                                                          
008550       4054-T5-BUSCAR-COMBO-I.                                            
008560                                                                          
008570           IF TBD-KEY1 (IX-D) = TBA-INDV-NO (IX-A) AND                    
008580              TBD-KEY2 (IX-D) = TBA-SPC-JAPAN (IX-A) THEN                 
008590              SET WS-SE-ENCONTRO TO TRUE                                  
008600           END-IF.                                                        
008610                                                                          
008620       4054-T5-BUSCAR-COMBO-F. EXIT.                                      
008630                                                                          
008640       4055-T5-ACUM-GRUPO-I.                                              
008650                                                                          
008660           MOVE 'N' TO WS-ENCONTRO                                        
008670           MOVE ZERO TO WS-FOUND-IX                                       
008680           PERFORM 4056-T5-BUSCAR-GRUPO-I                                 
008690             THRU 4056-T5-BUSCAR-GRUPO-F                                  
008700              VARYING IX-D3 FROM 1 BY 1                                   
008710              UNTIL IX-D3 > WS-CANT-DIST2 OR WS-SE-ENCONTRO               
008720           IF WS-SE-ENCONTRO THEN                                         
008730              SET IX-D3 TO WS-FOUND-IX                                    
008740           ELSE                                                           
008750              SET IX-D3 TO WS-CANT-DIST2                                  
008760              SET IX-D3 UP BY 1                                           
008770              MOVE TBA-INDV-NO (IX-A) TO TBD2-KEY1 (IX-D3)                
008780              MOVE ZERO TO TBD2-CNT (IX-D3)                               
008790              MOVE SPACES TO TBD2-TAGS (IX-D3)                            
008800              ADD 1 TO WS-CANT-DIST2                                      
008810           END-IF                                                         
008820           ADD 1 TO TBD2-CNT (IX-D3)                                      
008830           MOVE TBD2-TAGS (IX-D3)    TO WS-JOIN-BUFFER                    
008840           MOVE TBA-SPC-JAPAN (IX-A) TO WS-JOIN-ADD                       
008850           MOVE '/' TO WS-JOIN-DELIM                                      
008860           PERFORM 4900-JOIN-TAG-I THRU 4900-JOIN-TAG-F                   
008870           MOVE WS-JOIN-BUFFER TO TBD2-TAGS (IX-D3).                      
008880                                                                          
008890       4055-T5-ACUM-GRUPO-F. EXIT.                                        
008900                                                                          
008910       4056-T5-BUSCAR-GRUPO-I.                                            
008920                                                                          
008930           IF TBD2-KEY1 (IX-D3) = TBA-INDV-NO (IX-A) THEN                 
008940              SET WS-SE-ENCONTRO TO TRUE                                  
008950              SET WS-FOUND-IX TO IX-D3                                    
008960           END-IF.                                                        
008970                                                                          
008980       4056-T5-BUSCAR-GRUPO-F. EXIT.                                      
008990                                                                          
009000       4058-T5-EMIT-BLANK-I.                                              
009010                                                                          
009020           IF WS-T5-BLANCOS NOT = SPACES THEN                             
009030              MOVE SPACES           TO WS-NUEVO-ERROR                     
009040              MOVE WS-PLOT-ID        TO WNE-PLOT-ID                       
009050              MOVE WS-T5-BLANCOS     TO WNE-TAG-NO                        
009060              MOVE 'INDV-NO EN BLANCO O NA' TO WNE-REASON                 
009070              PERFORM 4990-AGREGAR-ERROR-I THRU                           
009080                      4990-AGREGAR-ERROR-F                                
009090           END-IF.                                                        
009100                                                                          
009110       4058-T5-EMIT-BLANK-F. EXIT.                                        
009120                                                                          
009130       4059-T5-EMIT-DIFSP-I.                                              
009140                                                                          
009150           IF TBD2-CNT (IX-D3) > 1 THEN                                   
009160              MOVE SPACES            TO WS-NUEVO-ERROR                    
009170              MOVE WS-PLOT-ID         TO WNE-PLOT-ID                      
009180              MOVE TBD2-KEY1 (IX-D3)  TO WNE-TAG-NO                       
009190              MOVE TBD2-TAGS (IX-D3)  TO WNE-TARGET                       
009200              MOVE 'MISMO INDIVIDUO OTRA ESPECIE' TO WNE-REASON           
009210              PERFORM 4990-AGREGAR-ERROR-I THRU                           
009220                      4990-AGREGAR-ERROR-F                                
009230           END-IF.                                                        
009240                                                                          
009250       4059-T5-EMIT-DIFSP-F. EXIT.                                        
009260                                                                          
009270      *-----------------------------------------------------------        
009280      * T6 - PAR (MESH-XCORD,MESH-YCORD) FUERA DE LA CUADRICULA           
009290       4060-T6-CUADRIC-I.                                                 
009300                                                                          
009310           PERFORM 4061-T6-UNA-I THRU 4061-T6-UNA-F                       
009320              VARYING IX-A FROM 1 BY 1 UNTIL IX-A > WS-CANT-ARBOL.        
009330                                                                          
009340       4060-T6-CUADRIC-F. EXIT.                                           
009350                                                                          
009360       4061-T6-UNA-I.                                                     
009370                                                                          
009380           MOVE TBA-MESH-XCORD (IX-A) TO WS-MESH-X                        
009390           MOVE TBA-MESH-YCORD (IX-A) TO WS-MESH-Y                        
009400           IF WS-MX-OMITIR OR WS-MY-OMITIR THEN                           
009410              CONTINUE                                                    
009420           ELSE                                                           
009430              IF WS-MESH-X = SPACES OR WS-MESH-Y = SPACES THEN            
009440                 PERFORM 4062-T6-EMIT-BLANCO-I THRU                       
009450                         4062-T6-EMIT-BLANCO-F                            
009460              ELSE                                                        
009470                 PERFORM 4063-T6-CHEQUEAR-I                               
009480                   THRU 4063-T6-CHEQUEAR-F                                
009490              END-IF                                                      
009500           END-IF.                                                        
009510                                                                          
009520       4061-T6-UNA-F. EXIT.                                               
009530                                                                          
009540       4062-T6-EMIT-BLANCO-I.                                             
009550                                                                          
009560           MOVE SPACES             TO WS-NUEVO-ERROR                      
009570           MOVE WS-PLOT-ID          TO WNE-PLOT-ID                        
009580           MOVE TBA-TAG-NO (IX-A)   TO WNE-TAG-NO                         
009590           MOVE 'CUADRICULA EN BLANCO' TO WNE-REASON                      
009600           PERFORM 4990-AGREGAR-ERROR-I THRU 4990-AGREGAR-ERROR-F.        
009610                                                                          
009620       4062-T6-EMIT-BLANCO-F. EXIT.                                       
009630                                                                          
009640       4063-T6-CHEQUEAR-I.                                                
009650                                                                          
009660           MOVE 'N' TO WS-ENCONTRO                                        
009670           PERFORM 4064-T6-BUSCAR-I THRU 4064-T6-BUSCAR-F                 
009680              VARYING IX-M FROM 1 BY 1                                    
009690              UNTIL IX-M > WS-CANT-MESH OR WS-SE-ENCONTRO                 
009700           IF NOT WS-SE-ENCONTRO THEN                                     
009710              MOVE SPACES            TO WS-NUEVO-ERROR                    
009720              MOVE WS-PLOT-ID         TO WNE-PLOT-ID                      
009730              MOVE TBA-TAG-NO (IX-A)  TO WNE-TAG-NO                       
009740              MOVE 'PAR X-Y NO ESTA EN LA PARCELA' TO WNE-REASON          
009750              PERFORM 4990-AGREGAR-ERROR-I THRU                           
009760                      4990-AGREGAR-ERROR-F                                
009770           END-IF.                                                        
009780                                                                          
009790       4063-T6-CHEQUEAR-F. EXIT.                                          
009800                                                                          
009810       4064-T6-BUSCAR-I.                                                  
009820                                                                          
009830           IF TBM-MESH-XCORD (IX-M) = WS-MESH-X AND                       
009840              TBM-MESH-YCORD (IX-M) = WS-MESH-Y THEN                      
009850              SET WS-SE-ENCONTRO TO TRUE                                  
009860           END-IF.                                                        
009870                                                                          
009880       4064-T6-BUSCAR-F. EXIT.                                            
009890                                                                          
009900      *-----------------------------------------------------------        
009910      * T7 - STEM-XCORD / STEM-YCORD EN BLANCO O NO NUMERICO              
009920       4070-T7-TALLO-I.                                                   
009930                                                                          
009940           PERFORM 4071-T7-UNA-I THRU 4071-T7-UNA-F                       
009950              VARYING IX-A FROM 1 BY 1 UNTIL IX-A > WS-CANT-ARBOL.        
009960                                                                          
009970       4070-T7-TALLO-F. EXIT.                                             
009980                                                                          
009990       4071-T7-UNA-I.                                                     
010000                                                                          
010010           MOVE TBA-STEM-XCORD (IX-A) TO WS-STEM-CHEQUEO                  
010020           PERFORM 4072-T7-UN-EJE-I THRU 4072-T7-UN-EJE-F                 
010030           MOVE TBA-STEM-YCORD (IX-A) TO WS-STEM-CHEQUEO                  
010040           PERFORM 4072-T7-UN-EJE-I THRU 4072-T7-UN-EJE-F.                
010050                                                                          
010060       4071-T7-UNA-F. EXIT.                                               
010070                                                                          
010080       4072-T7-UN-EJE-I.                                                  
010090                                                                          
010100           IF WS-STEM-CHEQUEO = 'nd' OR WS-STEM-CHEQUEO = 'ND' OR         
010110              WS-STEM-CHEQUEO = 'na' OR                                   
010120              WS-STEM-CHEQUEO = 'NA' THEN                                 
010130              CONTINUE                                                    
010140           ELSE                                                           
010150              IF WS-STEM-CHEQUEO = SPACES THEN                            
010160                 MOVE SPACES            TO WS-NUEVO-ERROR                 
010170                 MOVE WS-PLOT-ID         TO WNE-PLOT-ID                   
010180                 MOVE TBA-TAG-NO (IX-A)  TO WNE-TAG-NO                    
010190                 MOVE 'COORDENADA DE TALLO EN BLANCO' TO                  
010200                      WNE-REASON                                          
010210                 PERFORM 4990-AGREGAR-ERROR-I THRU                        
010220                         4990-AGREGAR-ERROR-F                             
010230              ELSE                                                        
010240                 PERFORM 4074-T7-VERIFICAR-I THRU                         
010250                         4074-T7-VERIFICAR-F                              
010260                 IF NOT WS-STEM-ES-OK THEN                                
010270                    MOVE SPACES           TO WS-NUEVO-ERROR               
010280                    MOVE WS-PLOT-ID        TO WNE-PLOT-ID                 
010290                    MOVE TBA-TAG-NO (IX-A) TO WNE-TAG-NO                  
010300                    MOVE 'COORDENADA DE TALLO NO NUMERICA' TO             
010310                         WNE-REASON                                       
010320                    PERFORM 4990-AGREGAR-ERROR-I THRU                     
010330                            4990-AGREGAR-ERROR-F                          
010340                 END-IF                                                   
010350              END-IF                                                      
010360           END-IF.                                                        
010370                                                                          
010380       4072-T7-UN-EJE-F. EXIT.                                            
010390                                                                          
010400      * RECORRE CARACTER POR CARACTER; ACEPTA DIGITOS Y UN PUNTO          
010410       4074-T7-VERIFICAR-I.                                               
010420                                                                          
010430           MOVE 'S' TO WS-STEM-OK                                         
010440           PERFORM 4075-T7-UN-CARACTER-I                                  
010450             THRU 4075-T7-UN-CARACTER-F                                   
010460              VARYING WS-STEM-IX FROM 1 BY 1 UNTIL WS-STEM-IX > 8.        
010470                                                                          
010480       4074-T7-VERIFICAR-F. EXIT.                                         
010490                                                                          
010500       4075-T7-UN-CARACTER-I.                                             
010510                                                                          
010520           IF WS-STEM-CH (WS-STEM-IX) NOT NUMERIC AND                     
010530              WS-STEM-CH (WS-STEM-IX) NOT = '.' AND                       
010540              WS-STEM-CH (WS-STEM-IX) NOT = SPACE THEN                    
010550              MOVE 'N' TO WS-STEM-OK                                      
010560           END-IF.                                                        
010570                                                                          
010580       4075-T7-UN-CARACTER-F. EXIT.                                       
010590                                                                          
010600      *-----------------------------------------------------------        
010610      * T8 - CELDA DE GBH EN BLANCO / T9 - VALOR NO VALIDO                
010620       4080-T89-GBH-I.                                                    
010630                                                                          
010640           PERFORM 4081-T89-UNA-ARBOL-I THRU 4081-T89-UNA-ARBOL-F         
010650              VARYING IX-A FROM 1 BY 1 UNTIL IX-A > WS-CANT-ARBOL.        
010660                                                                          
010670       4080-T89-GBH-F. EXIT.                                              
010680                                                                          
010690       4081-T89-UNA-ARBOL-I.                                              
010700                                                                          
010710           PERFORM 4082-T89-UNA-CELDA-I THRU 4082-T89-UNA-CELDA-F         
010720              VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 5.                    
010730                                                                          
010740       4081-T89-UNA-ARBOL-F. EXIT.                                        
010750                                                                          
010760       4082-T89-UNA-CELDA-I.                                              
010770                                                                          
010780           IF TBA-GBH-BLANCO (IX-A WS-K) = 'S' THEN                       
010790              MOVE SPACES              TO WS-NUEVO-ERROR                  
010800              MOVE WS-PLOT-ID           TO WNE-PLOT-ID                    
010810              MOVE TBA-TAG-NO (IX-A)    TO WNE-TAG-NO                     
010820              MOVE WS-TAB-ANIO-CENSO (WS-K) TO WS-NUE-ANIO-TXT            
010830              STRING WS-NUE-ANIO-TXT DELIMITED BY SIZE                    
010840                     INTO WNE-TARGET                                      
010850              MOVE 'CELDA DE GBH EN BLANCO' TO WNE-REASON                 
010860              PERFORM 4990-AGREGAR-ERROR-I THRU                           
010870                      4990-AGREGAR-ERROR-F                                
010880           ELSE                                                           
010890              IF TBA-GBH-VALIDO (IX-A WS-K) NOT = 'S' THEN                
010900                 MOVE SPACES           TO WS-NUEVO-ERROR                  
010910                 MOVE WS-PLOT-ID        TO WNE-PLOT-ID                    
010920                 MOVE TBA-TAG-NO (IX-A) TO WNE-TAG-NO                     
010930                 MOVE WS-TAB-ANIO-CENSO (WS-K) TO WS-NUE-ANIO-TXT         
010940                 STRING WS-NUE-ANIO-TXT       DELIMITED BY SIZE           
010950                        '='                   DELIMITED BY SIZE           
010960                        TBA-GBH-CELDA (IX-A WS-K)                         
010970                            DELIMITED BY SIZE                             
010980                        INTO WNE-TARGET                                   
010990                 MOVE 'VALOR DE ENTRADA NO VALIDO' TO WNE-REASON          
011000                 PERFORM 4990-AGREGAR-ERROR-I THRU                        
011010                         4990-AGREGAR-ERROR-F                             
011020              END-IF                                                      
011030           END-IF.                                                        
011040                                                                          
011050       4082-T89-UNA-CELDA-F. EXIT.                                        
011060                                                                          
011070      *-----------------------------------------------------------        
011080      * T10 (B) - SUB-REGLAS SOBRE LA SECUENCIA DE MUERTE YA              
011090      * REESCRITA EN TBA-GBH-CLASE10 (VER PARRAFO 3520)                   
011100       4100-T10B-MUERTE-I.                                                
011110                                                                          
011120           PERFORM 4101-T10B-UNA-ARBOL-I                                  
011130             THRU 4101-T10B-UNA-ARBOL-F                                   
011140              VARYING IX-A FROM 1 BY 1 UNTIL IX-A > WS-CANT-ARBOL.        
011150                                                                          
011160       4100-T10B-MUERTE-F. EXIT.                                          
011170                                                                          
011180       4101-T10B-UNA-ARBOL-I.                                             
011190                                                                          
011200           PERFORM 4102-T10B-CHEQ-A-I THRU 4102-T10B-CHEQ-A-F             
011210              VARYING WS-K FROM 2 BY 1 UNTIL WS-K > 5                     
011220           PERFORM 4103-T10B-CHEQ-B-I THRU 4103-T10B-CHEQ-B-F             
011230              VARYING WS-K FROM 2 BY 1 UNTIL WS-K > 4.                    
011240                                                                          
011250       4101-T10B-UNA-ARBOL-F. EXIT.                                       
011260                                                                          
011270      * (A) NA TRAS UN VALOR ANTERIOR >= 15: MUERTE NO REGISTRADA         
011280       4102-T10B-CHEQ-A-I.                                                
011290                                                                          
011300           SET WS-PREV-K TO WS-K                                          
011310           SUBTRACT 1 FROM WS-PREV-K                                      
011320           IF TBA-GBH-CLASE10 (IX-A WS-K) = 'NA' AND                      
011330              TBA-GBH-TIENUM (IX-A WS-PREV-K) = 'S' AND                   
011340              TBA-GBH-NUMERO (IX-A WS-PREV-K) >= 15 THEN                  
011350              MOVE SPACES              TO WS-NUEVO-ERROR                  
011360              MOVE WS-PLOT-ID           TO WNE-PLOT-ID                    
011370              MOVE TBA-TAG-NO (IX-A)    TO WNE-TAG-NO                     
011380              MOVE WS-TAB-ANIO-CENSO (WS-K) TO WS-NUE-ANIO-TXT            
011390              STRING WS-NUE-ANIO-TXT DELIMITED BY SIZE                    
011400                     INTO WNE-TARGET                                      
011410              MOVE 'VIVO AL CENSO ANTERIOR, MUERTE NO REGISTRADA'         
011420                   TO WNE-REASON                                          
011430              PERFORM 4990-AGREGAR-ERROR-I THRU                           
011440                      4990-AGREGAR-ERROR-F                                
011450           END-IF.                                                        
011460                                                                          
011470       4102-T10B-CHEQ-A-F. EXIT.                                          
011480                                                                          
011490      * (B) AÑO DESPUES DE UNA MUERTE (D) QUE NO ES NA NI DD              
011500       4103-T10B-CHEQ-B-I.                                                
011510                                                                          
011520           IF TBA-GBH-CLASE10 (IX-A WS-K) = 'D ' THEN                     
011530              SET WS-NEXT-K TO WS-K                                       
011540              ADD 1 TO WS-NEXT-K                                          
011550              IF NOT (TBA-GBH-CLASE10 (IX-A WS-NEXT-K) = 'NA' OR          
011560                      TBA-GBH-CODIGO  (IX-A WS-NEXT-K) = 'DD' OR          
011570                      TBA-GBH-BLANCO  (IX-A WS-NEXT-K) = 'S') THEN        
011580                 MOVE SPACES              TO WS-NUEVO-ERROR               
011590                 MOVE WS-PLOT-ID           TO WNE-PLOT-ID                 
011600                 MOVE TBA-TAG-NO (IX-A)    TO WNE-TAG-NO                  
011610                 MOVE WS-TAB-ANIO-CENSO (WS-NEXT-K) TO                    
011620                      WS-NUE-ANIO-TXT                                     
011630                 STRING WS-NUE-ANIO-TXT DELIMITED BY SIZE                 
011640                        INTO WNE-TARGET                                   
011650                 MOVE 'VALOR DESPUES DE MUERTE NO ES NA/DD' TO            
011660                      WNE-REASON                                          
011670                 PERFORM 4990-AGREGAR-ERROR-I THRU                        
011680                         4990-AGREGAR-ERROR-F                             
011690              END-IF                                                      
011700           END-IF.                                                        
011710                                                                          
011720       4103-T10B-CHEQ-B-F. EXIT.                                          
011730                                                                          
011740      *-----------------------------------------------------------        
011750      * T11 - LIMITES DE CRECIMIENTO ENTRE VALORES CONSECUTIVOS           
011760      *       PRESENTES (NO SE CUENTAN LAS CELDAS SOLO-CODIGO)            
011770       4110-T11-CRECIM-I.                                                 
011780                                                                          
011790           PERFORM 4111-T11-UNA-ARBOL-I THRU 4111-T11-UNA-ARBOL-F         
011800              VARYING IX-A FROM 1 BY 1 UNTIL IX-A > WS-CANT-ARBOL.        
011810                                                                          
011820       4110-T11-CRECIM-F. EXIT.                                           
011830                                                                          
011840       4111-T11-UNA-ARBOL-I.                                              
011850                                                                          
011860           MOVE ZERO TO WS-PREV-PRES                                      
011870           PERFORM 4112-T11-UNA-CELDA-I THRU 4112-T11-UNA-CELDA-F         
011880              VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 5.                    
011890                                                                          
011900       4111-T11-UNA-ARBOL-F. EXIT.                                        
011910                                                                          
011920       4112-T11-UNA-CELDA-I.                                              
011930                                                                          
011940           IF TBA-GBH-TIENUM (IX-A WS-K) = 'S' THEN                       
011950              IF WS-PREV-PRES > ZERO THEN                                 
011960                 PERFORM 4113-T11-CHEQUEAR-PAR-I THRU                     
011970                         4113-T11-CHEQUEAR-PAR-F                          
011980              END-IF                                                      
011990              MOVE WS-K TO WS-PREV-PRES                                   
012000           END-IF.                                                        
012010                                                                          
012020       4112-T11-UNA-CELDA-F. EXIT.                                        
012030                                                                          
012040       4113-T11-CHEQUEAR-PAR-I.                                           
012050                                                                          
012060           IF TBA-GBH-CODIGO (IX-A WS-PREV-PRES) = 'VI' OR                
012070              TBA-GBH-CODIGO (IX-A WS-PREV-PRES) = 'VN' OR                
012080              TBA-GBH-CODIGO (IX-A WS-PREV-PRES) = 'CD' THEN              
012090              CONTINUE                                                    
012100           ELSE                                                           
012110              COMPUTE WS-Y-GAP = WS-TAB-ANIO-CENSO (WS-K) -               
012120                         WS-TAB-ANIO-CENSO (WS-PREV-PRES)                 
012130              COMPUTE WS-DIFF = TBA-GBH-NUMERO (IX-A WS-K) -              
012140                         TBA-GBH-NUMERO (IX-A WS-PREV-PRES)               
012150              COMPUTE WS-LIMITE-SUBE = (WS-Y-GAP * 2.5) + 3.8             
012160              MOVE -3.1 TO WS-LIMITE-BAJA                                 
012170              IF WS-DIFF > WS-LIMITE-SUBE THEN                            
012180                 PERFORM 4114-T11-EMIT-SUBE-I THRU                        
012190                         4114-T11-EMIT-SUBE-F                             
012200              END-IF                                                      
012210              IF WS-DIFF < WS-LIMITE-BAJA THEN                            
012220                 PERFORM 4115-T11-EMIT-BAJA-I THRU                        
012230                         4115-T11-EMIT-BAJA-F                             
012240              END-IF                                                      
012250           END-IF.                                                        
012260                                                                          
012270       4113-T11-CHEQUEAR-PAR-F. EXIT.                                     
012280                                                                          
012290       4114-T11-EMIT-SUBE-I.                                              
012300                                                                          
012310           MOVE SPACES            TO WS-NUEVO-ERROR                       
012320           MOVE WS-PLOT-ID         TO WNE-PLOT-ID                         
012330           MOVE TBA-TAG-NO (IX-A)  TO WNE-TAG-NO                          
012340           PERFORM 4119-T11-ARMAR-TARGET-I THRU                           
012350                   4119-T11-ARMAR-TARGET-F                                
012360           MOVE 'CRECIMIENTO SOBRE EL LIMITE' TO WNE-REASON               
012370           PERFORM 4990-AGREGAR-ERROR-I THRU 4990-AGREGAR-ERROR-F.        
012380                                                                          
012390       4114-T11-EMIT-SUBE-F. EXIT.                                        
012400                                                                          
012410       4115-T11-EMIT-BAJA-I.                                              
012420                                                                          
012430           MOVE SPACES            TO WS-NUEVO-ERROR                       
012440           MOVE WS-PLOT-ID         TO WNE-PLOT-ID                         
012450           MOVE TBA-TAG-NO (IX-A)  TO WNE-TAG-NO                          
012460           PERFORM 4119-T11-ARMAR-TARGET-I THRU                           
012470                   4119-T11-ARMAR-TARGET-F                                
012480           MOVE 'CRECIMIENTO BAJO EL LIMITE' TO WNE-REASON                
012490           PERFORM 4990-AGREGAR-ERROR-I THRU 4990-AGREGAR-ERROR-F.        
012500                                                                          
012510       4115-T11-EMIT-BAJA-F. EXIT.                                        
012520                                                                          
012530      * ARMA 'ANIO1=VALOR1/ANIO2=VALOR2' EN WNE-TARGET                    
012540       4119-T11-ARMAR-TARGET-I.                                           
012550                                                                          
012560           MOVE SPACES TO WS-PAR-TMP                                      
012570           MOVE WS-TAB-ANIO-CENSO (WS-PREV-PRES)                          
012580             TO WS-NUE-ANIO-TXT                                           
012590           MOVE TBA-GBH-NUMERO (IX-A WS-PREV-PRES) TO                     
012600                WS-NUE-VALOR-TXT                                          
012610           STRING WS-NUE-ANIO-TXT  DELIMITED BY SIZE                      
012620                  '='              DELIMITED BY SIZE                      
012630                  WS-NUE-VALOR-TXT DELIMITED BY SIZE                      
012640                  '/'              DELIMITED BY SIZE                      
012650                  INTO WS-PAR-TMP                                         
012660           MOVE WS-TAB-ANIO-CENSO (WS-K) TO WS-NUE-ANIO-TXT               
012670           MOVE TBA-GBH-NUMERO (IX-A WS-K) TO WS-NUE-VALOR-TXT            
012680           MOVE SPACES TO WNE-TARGET                                      
012690           STRING WS-PAR-TMP       DELIMITED BY SIZE                      
012700                  WS-NUE-ANIO-TXT  DELIMITED BY SIZE                      
012710                  '='              DELIMITED BY SIZE                      
012720                  WS-NUE-VALOR-TXT DELIMITED BY SIZE                      
012730                  INTO WNE-TARGET.                                        
012740                                                                          
012750       4119-T11-ARMAR-TARGET-F. EXIT.                                     
012760                                                                          
012770      *-----------------------------------------------------------        
012780      * T12 - RECLUTA NUEVO MAYOR QUE EL LIMITE PLAUSIBLE                 
012790       4120-T12-RECLUTA-I.                                                
012800                                                                          
012810           PERFORM 4121-T12-UNA-ARBOL-I THRU 4121-T12-UNA-ARBOL-F         
012820              VARYING IX-A FROM 1 BY 1 UNTIL IX-A > WS-CANT-ARBOL.        
012830                                                                          
012840       4120-T12-RECLUTA-F. EXIT.                                          
012850                                                                          
012860       4121-T12-UNA-ARBOL-I.                                              
012870                                                                          
012880           PERFORM 4122-T12-UNA-CELDA-I THRU 4122-T12-UNA-CELDA-F         
012890              VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 4.                    
012900                                                                          
012910       4121-T12-UNA-ARBOL-F. EXIT.                                        
012920                                                                          
012930       4122-T12-UNA-CELDA-I.                                              
012940                                                                          
012950           SET WS-NEXT-K TO WS-K                                          
012960           ADD 1 TO WS-NEXT-K                                             
012970           IF TBA-GBH-CODIGO (IX-A WS-K) = 'NA' AND                       
012980              TBA-GBH-TIENUM (IX-A WS-NEXT-K) = 'S' THEN                  
012990              COMPUTE WS-Y-GAP = WS-TAB-ANIO-CENSO (WS-NEXT-K) -          
013000                         WS-TAB-ANIO-CENSO (WS-K)                         
013010              COMPUTE WS-LIMITE-SUBE = 15 + (WS-Y-GAP * 2.5) + 3.8        
013020              IF TBA-GBH-NUMERO (IX-A WS-NEXT-K) >=                       
013030                 WS-LIMITE-SUBE THEN                                      
013040                 MOVE SPACES           TO WS-NUEVO-ERROR                  
013050                 MOVE WS-PLOT-ID        TO WNE-PLOT-ID                    
013060                 MOVE TBA-TAG-NO (IX-A) TO WNE-TAG-NO                     
013070                 MOVE SPACES TO WS-PAR-TMP                                
013080                 MOVE WS-TAB-ANIO-CENSO (WS-K) TO WS-NUE-ANIO-TXT         
013090                 STRING WS-NUE-ANIO-TXT DELIMITED BY SIZE                 
013100                        '=NA/'          DELIMITED BY SIZE                 
013110                        INTO WS-PAR-TMP                                   
013120                 MOVE WS-TAB-ANIO-CENSO (WS-NEXT-K) TO                    
013130                      WS-NUE-ANIO-TXT                                     
013140                 MOVE TBA-GBH-NUMERO (IX-A WS-NEXT-K) TO                  
013150                      WS-NUE-VALOR-TXT                                    
013160                 STRING WS-PAR-TMP       DELIMITED BY SIZE                
013170                        WS-NUE-ANIO-TXT  DELIMITED BY SIZE                
013180                        '='              DELIMITED BY SIZE                
013190                        WS-NUE-VALOR-TXT DELIMITED BY SIZE                
013200                        INTO WNE-TARGET                                   
013210                 MOVE 'RECLUTA NUEVO MAYOR QUE EL LIMITE' TO              
013220                      WNE-REASON                                          
013230                 PERFORM 4990-AGREGAR-ERROR-I THRU                        
013240                         4990-AGREGAR-ERROR-F                             
013250              END-IF                                                      
013260           END-IF.                                                        
013270                                                                          
013280       4122-T12-UNA-CELDA-F. EXIT.                                        
013290                                                                          
013300      *-----------------------------------------------------------        
013310      * T13 - ND<NUMERO> INTERMEDIO POSIBLEMENTE MAL ETIQUETADO           
013320       4130-T13-ND-I.                                                     
013330                                                                          
013340           PERFORM 4131-T13-UNA-ARBOL-I THRU 4131-T13-UNA-ARBOL-F         
013350              VARYING IX-A FROM 1 BY 1 UNTIL IX-A > WS-CANT-ARBOL.        
013360                                                                          
013370       4130-T13-ND-F. EXIT.                                               
013380                                                                          
013390       4131-T13-UNA-ARBOL-I.                                              
013400                                                                          
013410           PERFORM 4132-T13-UNA-CELDA-I THRU 4132-T13-UNA-CELDA-F         
013420              VARYING WS-K FROM 2 BY 1 UNTIL WS-K > 4.                    
013430                                                                          
013440       4131-T13-UNA-ARBOL-F. EXIT.                                        
013450                                                                          
013460       4132-T13-UNA-CELDA-I.                                              
013470                                                                          
013480           IF TBA-GBH-CODIGO (IX-A WS-K) = 'ND' AND                       
013490              TBA-GBH-TIENUM (IX-A WS-K) = 'S' THEN                       
013500              PERFORM 4133-T13-BUSCAR-ANT-I THRU                          
013510                      4133-T13-BUSCAR-ANT-F                               
013520              PERFORM 4135-T13-BUSCAR-SIG-I THRU                          
013530                      4135-T13-BUSCAR-SIG-F                               
013540              IF WS-PREV-K > ZERO AND WS-NEXT-K > ZERO THEN               
013550                 PERFORM 4137-T13-VERIF-PASOS-I THRU                      
013560                         4137-T13-VERIF-PASOS-F                           
013570                 IF WS-PASO-ENTRA-OK AND WS-PASO-SALE-OK THEN             
013580                    MOVE SPACES           TO WS-NUEVO-ERROR               
013590                    MOVE WS-PLOT-ID        TO WNE-PLOT-ID                 
013600                    MOVE TBA-TAG-NO (IX-A) TO WNE-TAG-NO                  
013610                    MOVE WS-TAB-ANIO-CENSO (WS-K) TO                      
013620                         WS-NUE-ANIO-TXT                                  
013630                    STRING WS-NUE-ANIO-TXT DELIMITED BY SIZE              
013640                           INTO WNE-TARGET                                
013650                    MOVE 'POSIBLE ND MAL ETIQUETADO' TO                   
013660                         WNE-REASON                                       
013670                    PERFORM 4990-AGREGAR-ERROR-I THRU                     
013680                            4990-AGREGAR-ERROR-F                          
013690                 END-IF                                                   
013700              END-IF                                                      
013710           END-IF.                                                        
013720                                                                          
013730       4132-T13-UNA-CELDA-F. EXIT.                                        
013740                                                                          
013750       4133-T13-BUSCAR-ANT-I.                                             
013760                                                                          
013770           MOVE ZERO TO WS-PREV-K                                         
013780           COMPUTE WS-START-K = WS-K - 1                                  
013790           PERFORM 4134-T13-CHEQ-ANT-I THRU 4134-T13-CHEQ-ANT-F           
013800              VARYING WS-K2 FROM WS-START-K BY -1                         
013810              UNTIL WS-K2 < 1 OR WS-PREV-K > ZERO.                        
013820                                                                          
013830       4133-T13-BUSCAR-ANT-F. EXIT.                                       
013840                                                                          
013850       4134-T13-CHEQ-ANT-I.                                               
013860                                                                          
013870           IF TBA-GBH-TIENUM (IX-A WS-K2) = 'S' THEN                      
013880              MOVE WS-K2 TO WS-PREV-K                                     
013890           END-IF.                                                        
013900                                                                          
013910       4134-T13-CHEQ-ANT-F. EXIT.                                         
013920                                                                          
013930       4135-T13-BUSCAR-SIG-I.                                             
013940                                                                          
013950           MOVE ZERO TO WS-NEXT-K                                         
013960           COMPUTE WS-START-K = WS-K + 1                                  
013970           PERFORM 4136-T13-CHEQ-SIG-I THRU 4136-T13-CHEQ-SIG-F           
013980              VARYING WS-K2 FROM WS-START-K BY 1                          
013990              UNTIL WS-K2 > 5 OR WS-NEXT-K > ZERO.                        
014000                                                                          
014010       4135-T13-BUSCAR-SIG-F. EXIT.                                       
014020                                                                          
014030       4136-T13-CHEQ-SIG-I.                                               
014040                                                                          
014050           IF TBA-GBH-TIENUM (IX-A WS-K2) = 'S' THEN                      
014060              MOVE WS-K2 TO WS-NEXT-K                                     
014070           END-IF.                                                        
014080                                                                          
014090       4136-T13-CHEQ-SIG-F. EXIT.                                         
014100                                                                          
014110      * CON EL NUMERO DEL ND INCLUIDO EN LA SERIE, VERIFICA QUE EL        
014120      * PASO DE ENTRADA Y EL PASO DE SALIDA CUMPLAN LOS LIMITES           
014130       4137-T13-VERIF-PASOS-I.                                            
014140                                                                          
014150           MOVE 'N' TO WS-PASO-ENTRA                                      
014160           MOVE 'N' TO WS-PASO-SALE                                       
014170           COMPUTE WS-Y-GAP = WS-TAB-ANIO-CENSO (WS-K) -                  
014180                      WS-TAB-ANIO-CENSO (WS-PREV-K)                       
014190           COMPUTE WS-DIFF = TBA-GBH-NUMERO (IX-A WS-K) -                 
014200                      TBA-GBH-NUMERO (IX-A WS-PREV-K)                     
014210           COMPUTE WS-LIMITE-SUBE = (WS-Y-GAP * 2.5) + 3.8                
014220           MOVE -3.1 TO WS-LIMITE-BAJA                                    
014230           IF WS-DIFF >= WS-LIMITE-BAJA AND                               
014240              WS-DIFF <= WS-LIMITE-SUBE THEN                              
014250              MOVE 'S' TO WS-PASO-ENTRA                                   
014260           END-IF                                                         
014270           COMPUTE WS-Y-GAP = WS-TAB-ANIO-CENSO (WS-NEXT-K) -             
014280                      WS-TAB-ANIO-CENSO (WS-K)                            
014290           COMPUTE WS-DIFF = TBA-GBH-NUMERO (IX-A WS-NEXT-K) -            
014300                      TBA-GBH-NUMERO (IX-A WS-K)                          
014310           COMPUTE WS-LIMITE-SUBE = (WS-Y-GAP * 2.5) + 3.8                
014320           IF WS-DIFF >= WS-LIMITE-BAJA AND                               
014330              WS-DIFF <= WS-LIMITE-SUBE THEN                              
014340              MOVE 'S' TO WS-PASO-SALE                                    
014350           END-IF.                                                        
014360                                                                          
014370       4137-T13-VERIF-PASOS-F. EXIT.                                      
014380                                                                          
014390      *-----------------------------------------------------------        
014400      * UTILITARIO: CONCATENA WS-JOIN-ADD A WS-JOIN-BUFFER CON EL         
014410      * SEPARADOR WS-JOIN-DELIM (REUTILIZADO POR VARIAS REGLAS)           
014420       4900-JOIN-TAG-I.                                                   
014430                                                                          
014440           MOVE ZERO TO WS-JOIN-LEN                                       
014450           INSPECT WS-JOIN-BUFFER TALLYING WS-JOIN-LEN                    
014460              FOR CHARACTERS BEFORE INITIAL SPACE                         
014470           MOVE ZERO TO WS-JOIN-ADDLEN                                    
014480           INSPECT WS-JOIN-ADD TALLYING WS-JOIN-ADDLEN                    
014490              FOR CHARACTERS BEFORE INITIAL SPACE                         
014500           IF WS-JOIN-LEN = ZERO THEN                                     
014510              MOVE WS-JOIN-ADD (1:WS-JOIN-ADDLEN) TO                      
014520                   WS-JOIN-BUFFER (1:WS-JOIN-ADDLEN)                      
014530           ELSE                                                           
014540              STRING WS-JOIN-BUFFER (1:WS-JOIN-LEN) DELIMITED             
014550                        BY SIZE                                           
014560                     WS-JOIN-DELIM                  DELIMITED             
014570                        BY SIZE                                           
014580                     WS-JOIN-ADD (1:WS-JOIN-ADDLEN) DELIMITED             
014590                        BY SIZE                                           
014600                     INTO WS-JOIN-BUFFER                                  
014610           END-IF.                                                        
014620                                                                          
014630       4900-JOIN-TAG-F. EXIT.                                             
014640                                                                          
014650      * UTILITARIO: AGREGA WS-NUEVO-ERROR A LA TABLA PARA PGMRPTER        
014660      * ANTES DE AGREGAR SE CAMBIAN LOS LOW-VALUES POR BLANCOS            
014670       4990-AGREGAR-ERROR-I.                                              
014680                                                                          
014690           PERFORM 4991-T99-LIMPIAR-I THRU 4991-T99-LIMPIAR-F             
014700              VARYING WS-ERRCH-IX FROM 1 BY 1                             
014710              UNTIL WS-ERRCH-IX > 158                                     
014720           IF WSR-CANT-ERRORES < 500 THEN                                 
014730              SET WSR-ERR-IX TO WSR-CANT-ERRORES                          
014740              SET WSR-ERR-IX UP BY 1                                      
014750              MOVE WS-NUEVO-ERROR TO WSR-ERR-REG (WSR-ERR-IX)             
014760              ADD 1 TO WSR-CANT-ERRORES                                   
014770           ELSE                                                           
014780              DISPLAY '*PGMTRCHK - TABLA DE ERRORES LLENA'                
014790           END-IF.                                                        
014800                                                                          
014810       4990-AGREGAR-ERROR-F. EXIT.                                        
014820                                                                          
014830       4991-T99-LIMPIAR-I.                                                
014840                                                                          
014850           IF WS-ERRCH (WS-ERRCH-IX) = LOW-VALUE THEN                     
014860              MOVE SPACE TO WS-ERRCH (WS-ERRCH-IX)                        
014870           END-IF.                                                        
014880                                                                          
014890       4991-T99-LIMPIAR-F. EXIT.                                          
014900                                                                          
014910      *-----------------------------------------------------------        
014920       5000-RPTER-I.                                                      
014930                                                                          
014940           MOVE WS-PLOT-ID     TO WSR-PLOT-ID                             
014950           MOVE 'A'            TO WSR-TIPO-DATO                           
014960           MOVE 'ARBOL'        TO WSR-NOMBRE-DATO                         
014970           CALL WS-PGM-RPTER USING WS-RPTER-AREA.                         
014980                                                                          
014990       5000-RPTER-F. EXIT.                                                
015000                                                                          
015010      *-----------------------------------------------------------        
015020       9999-FINAL-I.                                                      
015030                                                                          
015040           CLOSE SPLIST-IN                                                
015050           CLOSE MESHXY-IN                                                
015060           CLOSE EXCEPT-IN                                                
015070           CLOSE TREE-IN                                                  
015080           MOVE ZERO TO RETURN-CODE.                                      
015090                                                                          
015100       9999-FINAL-F. EXIT.                                                
