000010      *////////////////// (MONI) /////////////////////////////////        
000020      **************************************                              
000030      *     LAYOUT LISTA DE EXCEPCIONES    *                              
000040      *     ARCH  EXCEPT-IN (LINE SEQUENTIAL)*                            
000050      *     LARGO REGISTRO = 158 BYTES (VARIANTE MáS ANCHA)               
000060      *     VARIANTE ARBOL: PLOT-ID+TAG-NO+TARGET+REASON                  
000070      *     VARIANTE HOJARASCA/SEMILLA: PLOT-ID+S-DATE1+TRAP-ID+          
000080      *                                  REASON                           
000090      **************************************                              
000100       01  WS-REG-EXCEPT-ARB.                                             
000110      *     POSICIóN RELATIVA (01:8) IDENTIFICADOR DE PARCELA             
000120           03  EXC-A-PLOT-ID       PIC X(08)    VALUE SPACES.             
000130      *     POSICIóN RELATIVA (09:30) CHAPAS (UNIDAS CON ';')             
000140           03  EXC-A-TAG-NO        PIC X(30)    VALUE SPACES.             
000150      *     POSICIóN RELATIVA (39:40) ESPECIE/INDIVIDUO AFECTADO          
000160           03  EXC-A-TARGET        PIC X(40)    VALUE SPACES.             
000170      *     POSICIóN RELATIVA (79:80) MOTIVO ACEPTADO DE LA EXCEPC        
000180           03  EXC-A-REASON        PIC X(80)    VALUE SPACES.             
000190      *     VARIANTE HOJARASCA/SEMILLA SOBRE LOS MISMOS 158 BYTES         
000200       01  WS-REG-EXCEPT-TRP REDEFINES WS-REG-EXCEPT-ARB.                 
000210      *     POSICIóN RELATIVA (01:8) IDENTIFICADOR DE PARCELA             
000220           03  EXC-T-PLOT-ID       PIC X(08).                             
000230      *     POSICIóN RELATIVA (09:8) FECHA DE INSTALACIóN AAAAMMDD        
000240           03  EXC-T-S-DATE1       PIC X(08).                             
000250      *     POSICIóN RELATIVA (17:8) IDENTIFICADOR DE TRAMPA              
000260           03  EXC-T-TRAP-ID       PIC X(08).                             
000270      *     POSICIóN RELATIVA (25:54) PARA USO FUTURO                     
000280           03  FILLER              PIC X(54).                             
000290      *     POSICIóN RELATIVA (79:80) MOTIVO ACEPTADO DE LA EXCEPC        
000300           03  EXC-T-REASON        PIC X(80).                             
