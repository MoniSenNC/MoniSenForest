000010      *////////////////// (MONI) /////////////////////////////////        
000020      **************************************                              
000030      *     LAYOUT ESPECIE NUEVA ANOTADA   *                              
000040      *     ARCH  NEWSP (LINE SEQUENTIAL)  *                              
000050      *     LARGO REGISTRO = 40 BYTES      *                              
000060      **************************************                              
000070       01  WS-REG-NEWSP.                                                  
000080      *     POSICION RELATIVA (01:8) PARCELA                              
000090           03  NSP-PLOT-ID         PIC X(08)    VALUE SPACES.             
000100      *     POSICION RELATIVA (09:24) NOMBRE VERNACULO NO                 
000110      *     ENCONTRADO EN LA LISTA DE ESPECIES DE SEMILLA                 
000120           03  NSP-SPC             PIC X(24)    VALUE SPACES.             
000130      *     POSICION RELATIVA (33:8) PARA USO FUTURO                      
000140           03  FILLER              PIC X(08)    VALUE SPACES.             
