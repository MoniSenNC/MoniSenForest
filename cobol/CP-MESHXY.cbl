000010      *////////////////// (MONI) /////////////////////////////////        
000020      **************************************                              
000030      *     LAYOUT CUADRíCULA VáLIDA       *                              
000040      *     ARCH  MESHXY-IN (LINE SEQUENTIAL)*                            
000050      *     LARGO REGISTRO = 24 BYTES       *                             
000060      **************************************                              
000070       01  WS-REG-MESHXY.                                                 
000080      *     POSICIóN RELATIVA (01:8) IDENTIFICADOR DE PARCELA             
000090           03  MXY-PLOT-ID         PIC X(08)    VALUE SPACES.             
000100      *     POSICIóN RELATIVA (09:6) X DE CUADRíCULA VáLIDA               
000110           03  MXY-MESH-XCORD      PIC X(06)    VALUE SPACES.             
000120      *     POSICIóN RELATIVA (15:6) Y DE CUADRíCULA VáLIDA               
000130      *     (VáLIDA SóLO COMO PAR CON MXY-MESH-XCORD)                     
000140           03  MXY-MESH-YCORD      PIC X(06)    VALUE SPACES.             
000150      *     POSICIóN RELATIVA (21:4) PARA USO FUTURO                      
000160           03  FILLER              PIC X(04)    VALUE SPACES.             
