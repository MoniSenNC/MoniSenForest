000010      *////////////////// (MONI) /////////////////////////////////        
000020      **************************************                              
000030      *     LAYOUT LISTA DE ESPECIES       *                              
000040      *     ARCH  SPLIST-IN (LINE SEQUENTIAL)*                            
000050      *     SIRVE PARA LA VARIANTE ARBOL Y LA VARIANTE SEMILLA            
000060      *     LARGO REGISTRO = 90 BYTES       *                             
000070      **************************************                              
000080       01  WS-REG-ESPECIE.                                                
000090      *     POSICIóN RELATIVA (01:24) NOMBRE VERNáCULO ACEPTADO           
000100      *     (TAL COMO PUEDE APARECER EN LOS DATOS DE CAMPO)               
000110           03  ESP-NAME-JP         PIC X(24)    VALUE SPACES.             
000120      *     POSICIóN RELATIVA (25:40) NOMBRE CIENTíFICO                   
000130      *     (CLAVE DE AGRUPACIóN DE SINóNIMOS)                            
000140           03  ESP-SPECIES         PIC X(40)    VALUE SPACES.             
000150      *     POSICIóN RELATIVA (65:24) NOMBRE VERNáCULO ESTáNDAR           
000160      *     BLANCO SI ESP-NAME-JP YA ES EL NOMBRE ESTáNDAR                
000170           03  ESP-NAME-JP-STD     PIC X(24)    VALUE SPACES.             
000180      *     POSICIóN RELATIVA (89:2) PARA USO FUTURO                      
000190           03  FILLER              PIC X(02)    VALUE SPACES.             
