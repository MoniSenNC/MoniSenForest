000010       IDENTIFICATION DIVISION.                                           
000020       PROGRAM-ID. PGMVALOR.                                              
000030       AUTHOR. M GUTIERREZ.                                               
000040       INSTALLATION. RED DE PARCELAS MONI1000.                            
000050       DATE-WRITTEN. 22/03/1991.                                          
000060       DATE-COMPILED.                                                     
000070       SECURITY. USO INTERNO DEL AREA DE MANEJO DE DATOS.                 
000080                                                                          
000090      ************************************************************        
000100      * BITACORA DE CAMBIOS                                               
000110      * 22/03/1991 MGU TICKET M1K-003 VERSION INICIAL. SEPARA EL          
000120      *            CODIGO DE OBSERVACION (D/DD/NA/ND/VI/VN/CD/-) D        
000130      *            VALOR NUMERICO DE UNA CELDA DE MEDICION.               
000140      * 19/11/1991 MGU TICKET M1K-007 SE AGREGA EL VOCABULARIO DE         
000150      *            HOJARASCA/SEMILLA (NA, ND, -) SELECCIONABLE POR        
000160      *            LK-TIPO.                                               
000170      * 08/04/1993 RSO TICKET M1K-015 SE PERMITE 'ND' SEGUIDO DE U        
000180      *            NUMERO (ND 23.4) SIN PERDER EL NUMERO.                 
000190      * 17/02/1998 RSO TICKET M1K-030 (Y2K) REVISION GENERAL; SIN         
000200      *            CAMBIOS DE FORMATO DE FECHA EN ESTA RUTINA.            
000210      * 09/09/2003 JCA TICKET M1K-046 EL PUNTO DECIMAL AHORA ADMIT        
000220      *            HASTA 4 DECIMALES INTERNOS PARA EL TEST DE             
000230      *            SMIRNOV-GRUBBS DE HOJARASCA.                           
000240      ************************************************************        
000250                                                                          
000260      *|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||        
000270       ENVIRONMENT DIVISION.                                              
000280       CONFIGURATION SECTION.                                             
000290                                                                          
000300       SPECIAL-NAMES.                                                     
000310           C01 IS TOP-OF-FORM.                                            
000320                                                                          
000330      *|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||        
000340       DATA DIVISION.                                                     
000350       WORKING-STORAGE SECTION.                                           
000360      *=======================*                                           
000370                                                                          
000380       77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE        
000390                                                                          
000400       01  WS-CRUDO-REC             PIC X(10) VALUE SPACES.               
000410       01  WS-CRUDO-TBL REDEFINES WS-CRUDO-REC.                           
000420           03  WS-CRUDO-CH          PIC X OCCURS 10 TIMES                 
000430                                     INDEXED BY WS-CH-IX.                 
000440                                                                          
000450       01  WS-REM-REC               PIC X(10) VALUE SPACES.               
000460       01  WS-REM-TBL REDEFINES WS-REM-REC.                               
000470           03  WS-REM-CH            PIC X OCCURS 10 TIMES                 
000480                                     INDEXED BY WS-REM-IX.                
000490                                                                          
000500       77  WS-START           PIC 99 COMP  VALUE ZERO.                    
000510       77  WS-END             PIC 99 COMP  VALUE ZERO.                    
000520       77  WS-TRIM-LEN        PIC 99 COMP  VALUE ZERO.                    
000530       77  WS-REM-START       PIC 99 COMP  VALUE ZERO.                    
000540       77  WS-REM-ENDX        PIC 99 COMP  VALUE ZERO.                    
000550       77  WS-REM-LEN         PIC 99 COMP  VALUE ZERO.                    
000560                                                                          
000570       77  WS-SIGNO           PIC S9     COMP  VALUE +1.                  
000580       77  WS-ENTERO          PIC S9(07) COMP  VALUE ZERO.                
000590       77  WS-DECIMAL         PIC S9(07) COMP  VALUE ZERO.                
000600       77  WS-DEC-DIGITOS     PIC 9      COMP  VALUE ZERO.                
000610       77  WS-VIO-PUNTO       PIC X          VALUE 'N'.                   
000620           88  WS-YA-VIO-PUNTO               VALUE 'S'.                   
000630       77  WS-NUM-OK          PIC X          VALUE 'S'.                   
000640           88  WS-NUMERO-OK                   VALUE 'S'.                  
000650       77  WS-DIG-VISTOS      PIC 9      COMP  VALUE ZERO.                
000660       77  WS-ESCALA          PIC S9(07) COMP  VALUE 1.                   
000670       77  WS-SUBIND          PIC 99     COMP  VALUE ZERO.                
000680                                                                          
000690      *----------- TABLA DE DIGITOS PARA CONVERTIR CARACTER A VALO        
000700       01  WS-TAB-DIGITOS-INI.                                            
000710           03  FILLER          PIC X(10) VALUE '0123456789'.              
000720       01  WS-TAB-DIGITOS REDEFINES WS-TAB-DIGITOS-INI.                   
000730           03  WS-DIGITO-CH    PIC X OCCURS 10 TIMES                      
000740                                INDEXED BY WS-DIG-IX.                     
000750       77  WS-DIGITO-VAL       PIC 9     COMP  VALUE ZERO.                
000760                                                                          
000770       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.           
000780                                                                          
000790      *-----------------------------------------------------------        
000800       LINKAGE SECTION.                                                   
000810      *================*                                                  
000820       01  LK-VALOR.                                                      
000830           03  LK-ACCION        PIC X(04).                                
000840      *        'LIMP' = LIMPIAR (ISVALID + VALOR NUMERICO)                
000850      *        'PATR' = SOLO DETECTAR EL CODIGO (FIND_PATTERN)            
000860           03  LK-TIPO          PIC X.                                    
000870      *        'A' = VOCABULARIO ARBOL (D/DD/NA/ND/VI/VN/CD)              
000880      *        'L' = VOCABULARIO HOJARASCA/SEMILLA (NA/ND/-)              
000890           03  LK-CRUDO         PIC X(10).                                
000900           03  LK-VALIDO        PIC X.                                    
000910               88  LK-ES-VALIDO                VALUE 'S'.                 
000920           03  LK-CODIGO        PIC X(02).                                
000930           03  LK-TIENE-NUM     PIC X.                                    
000940               88  LK-HAY-NUMERO               VALUE 'S'.                 
000950           03  LK-NUMERO        PIC S9(05)V9(04) USAGE COMP-3.            
000960           03  FILLER           PIC X(06).                                
000970                                                                          
000980      *|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||        
000990       PROCEDURE DIVISION USING LK-VALOR.                                 
001000                                                                          
001010       MAIN-PROGRAM-I.                                                    
001020                                                                          
001030           MOVE 'N' TO LK-VALIDO                                          
001040           MOVE 'N' TO LK-TIENE-NUM                                       
001050           MOVE SPACES TO LK-CODIGO                                       
001060           MOVE ZERO TO LK-NUMERO                                         
001070                                                                          
001080           MOVE LK-CRUDO TO WS-CRUDO-REC                                  
001090           INSPECT WS-CRUDO-REC CONVERTING                                
001100                'abcdefghijklmnopqrstuvwxyz' TO                           
001110                'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                              
001120                                                                          
001130           PERFORM 1000-DELIMITAR-I THRU 1000-DELIMITAR-F                 
001140           PERFORM 2000-DETECTAR-CODIGO-I THRU                            
001150              2000-DETECTAR-CODIGO-F                                      
001160           IF LK-ACCION = 'LIMP' THEN                                     
001170              PERFORM 3000-LIMPIAR-RESTO-I THRU                           
001180                 3000-LIMPIAR-RESTO-F                                     
001190           END-IF.                                                        
001200                                                                          
001210       MAIN-PROGRAM-F. GOBACK.                                            
001220                                                                          
001230      *-----------------------------------------------------------        
001240      * ENCUENTRA PRIMER Y ULTIMO CARACTER NO BLANCO DE WS-CRUDO-R        
001250       1000-DELIMITAR-I.                                                  
001260                                                                          
001270           MOVE ZERO TO WS-START                                          
001280           MOVE ZERO TO WS-END                                            
001290                                                                          
001300           SET WS-CH-IX TO 1                                              
001310           SEARCH WS-CRUDO-CH                                             
001320              AT END CONTINUE                                             
001330              WHEN WS-CRUDO-CH(WS-CH-IX) NOT = SPACE                      
001340                 SET WS-START TO WS-CH-IX                                 
001350           END-SEARCH                                                     
001360                                                                          
001370           IF WS-START = ZERO THEN                                        
001380              MOVE ZERO TO WS-TRIM-LEN                                    
001390           ELSE                                                           
001400              SET WS-CH-IX TO 10                                          
001410              PERFORM 1050-BUSCAR-FIN-I THRU 1050-BUSCAR-FIN-F            
001420                 UNTIL WS-CH-IX < 1                                       
001430              COMPUTE WS-TRIM-LEN = WS-END - WS-START + 1                 
001440           END-IF.                                                        
001450                                                                          
001460       1000-DELIMITAR-F. EXIT.                                            
001470                                                                          
001480      *-----------------------------------------------------------        
001490       1050-BUSCAR-FIN-I.                                                 
001500                                                                          
001510           IF WS-CRUDO-CH(WS-CH-IX) NOT = SPACE AND                       
001520              WS-END = ZERO THEN                                          
001530              SET WS-END TO WS-CH-IX                                      
001540           END-IF                                                         
001550           SET WS-CH-IX DOWN BY 1.                                        
001560                                                                          
001570       1050-BUSCAR-FIN-F. EXIT.                                           
001580                                                                          
001590      *-----------------------------------------------------------        
001600      * DETECTA EL PREFIJO DE CODIGO (FIND_PATTERN) Y DEJA EL REST        
001610      * DE LA CADENA (POSIBLE VALOR NUMERICO) DELIMITADO EN               
001620      * WS-REM-START/WS-REM-ENDX/WS-REM-LEN.                              
001630       2000-DETECTAR-CODIGO-I.                                            
001640                                                                          
001650           MOVE ZERO TO WS-REM-START                                      
001660           MOVE WS-TRIM-LEN TO WS-REM-LEN                                 
001670           MOVE WS-START TO WS-REM-START                                  
001680                                                                          
001690           IF WS-TRIM-LEN = ZERO THEN                                     
001700              GO TO 2000-DETECTAR-CODIGO-F                                
001710           END-IF                                                         
001720                                                                          
001730           IF LK-TIPO = 'A' THEN                                          
001740              PERFORM 2100-CODIGOS-ARBOL-I THRU                           
001750                 2100-CODIGOS-ARBOL-F                                     
001760           ELSE                                                           
001770              PERFORM 2200-CODIGOS-HOJA-I THRU 2200-CODIGOS-HOJA-F        
001780           END-IF.                                                        
001790                                                                          
001800       2000-DETECTAR-CODIGO-F. EXIT.                                      
001810                                                                          
001820      *-----------------------------------------------------------        
001830       2100-CODIGOS-ARBOL-I.                                              
001840                                                                          
001850           IF WS-TRIM-LEN >= 2 AND                                        
001860              WS-CRUDO-REC(WS-START:2) = 'DD' THEN                        
001870              MOVE 'DD' TO LK-CODIGO                                      
001880              COMPUTE WS-REM-START = WS-START + 2                         
001890              COMPUTE WS-REM-LEN = WS-TRIM-LEN - 2                        
001900           ELSE                                                           
001910           IF WS-TRIM-LEN >= 2 AND                                        
001920              WS-CRUDO-REC(WS-START:2) = 'NA' THEN                        
001930              MOVE 'NA' TO LK-CODIGO                                      
001940              COMPUTE WS-REM-START = WS-START + 2                         
001950              COMPUTE WS-REM-LEN = WS-TRIM-LEN - 2                        
001960              IF WS-REM-LEN >= 2 AND                                      
001970                 WS-CRUDO-REC(WS-REM-START:2) = '<5' THEN                 
001980                 COMPUTE WS-REM-START = WS-REM-START + 2                  
001990                 COMPUTE WS-REM-LEN = WS-REM-LEN - 2                      
002000              END-IF                                                      
002010           ELSE                                                           
002020           IF WS-TRIM-LEN >= 2 AND                                        
002030              WS-CRUDO-REC(WS-START:2) = 'ND' THEN                        
002040              MOVE 'ND' TO LK-CODIGO                                      
002050              COMPUTE WS-REM-START = WS-START + 2                         
002060              COMPUTE WS-REM-LEN = WS-TRIM-LEN - 2                        
002070           ELSE                                                           
002080           IF WS-TRIM-LEN >= 2 AND                                        
002090              WS-CRUDO-REC(WS-START:2) = 'VI' THEN                        
002100              MOVE 'VI' TO LK-CODIGO                                      
002110              COMPUTE WS-REM-START = WS-START + 2                         
002120              COMPUTE WS-REM-LEN = WS-TRIM-LEN - 2                        
002130           ELSE                                                           
002140           IF WS-TRIM-LEN >= 2 AND                                        
002150              WS-CRUDO-REC(WS-START:2) = 'VN' THEN                        
002160              MOVE 'VN' TO LK-CODIGO                                      
002170              COMPUTE WS-REM-START = WS-START + 2                         
002180              COMPUTE WS-REM-LEN = WS-TRIM-LEN - 2                        
002190           ELSE                                                           
002200           IF WS-TRIM-LEN >= 2 AND                                        
002210              WS-CRUDO-REC(WS-START:2) = 'CD' THEN                        
002220              MOVE 'CD' TO LK-CODIGO                                      
002230              COMPUTE WS-REM-START = WS-START + 2                         
002240              COMPUTE WS-REM-LEN = WS-TRIM-LEN - 2                        
002250           ELSE                                                           
002260           IF WS-CRUDO-REC(WS-START:1) = 'D' THEN                         
002270              MOVE 'D ' TO LK-CODIGO                                      
002280              COMPUTE WS-REM-START = WS-START + 1                         
002290              COMPUTE WS-REM-LEN = WS-TRIM-LEN - 1                        
002300           END-IF END-IF END-IF END-IF END-IF END-IF END-IF.              
002310                                                                          
002320       2100-CODIGOS-ARBOL-F. EXIT.                                        
002330                                                                          
002340      *-----------------------------------------------------------        
002350       2200-CODIGOS-HOJA-I.                                               
002360                                                                          
002370           IF WS-CRUDO-REC(WS-START:1) = '-' AND                          
002380              WS-TRIM-LEN = 1 THEN                                        
002390              MOVE '- ' TO LK-CODIGO                                      
002400              MOVE ZERO TO WS-REM-LEN                                     
002410           ELSE                                                           
002420           IF WS-TRIM-LEN >= 2 AND                                        
002430              WS-CRUDO-REC(WS-START:2) = 'NA' THEN                        
002440              MOVE 'NA' TO LK-CODIGO                                      
002450              COMPUTE WS-REM-START = WS-START + 2                         
002460              COMPUTE WS-REM-LEN = WS-TRIM-LEN - 2                        
002470           ELSE                                                           
002480           IF WS-TRIM-LEN >= 2 AND                                        
002490              WS-CRUDO-REC(WS-START:2) = 'ND' THEN                        
002500              MOVE 'ND' TO LK-CODIGO                                      
002510              COMPUTE WS-REM-START = WS-START + 2                         
002520              COMPUTE WS-REM-LEN = WS-TRIM-LEN - 2                        
002530           END-IF END-IF END-IF.                                          
002540                                                                          
002550       2200-CODIGOS-HOJA-F. EXIT.                                         
002560                                                                          
002570      *-----------------------------------------------------------        
002580      * LIMPIA EL RESTO DE LA CADENA (DESPUES DE QUITAR EL CODIGO)        
002590      * BLANCO = VALIDO SIN NUMERO; NUMERICO = VALIDO CON NUMERO;         
002600      * CUALQUIER OTRO CARACTER = NO VALIDO.                              
002610       3000-LIMPIAR-RESTO-I.                                              
002620                                                                          
002630           MOVE 'S' TO LK-VALIDO                                          
002640                                                                          
002650           IF WS-REM-LEN = ZERO THEN                                      
002660              GO TO 3000-LIMPIAR-RESTO-F                                  
002670           END-IF                                                         
002680                                                                          
002690      * RECORTAR ESPACIOS SOBRANTES DEL RESTO (P.EJ. 'ND 23.4')           
002700           MOVE SPACES TO WS-REM-REC                                      
002710           MOVE WS-CRUDO-REC(WS-REM-START:WS-REM-LEN) TO WS-REM-RE        
002720           PERFORM 3100-TRIM-RESTO-I THRU 3100-TRIM-RESTO-F               
002730                                                                          
002740           IF WS-REM-LEN = ZERO THEN                                      
002750              GO TO 3000-LIMPIAR-RESTO-F                                  
002760           END-IF                                                         
002770                                                                          
002780           PERFORM 3200-PARSEAR-NUMERO-I THRU                             
002790              3200-PARSEAR-NUMERO-F                                       
002800                                                                          
002810           IF WS-NUMERO-OK THEN                                           
002820              MOVE 'S' TO LK-TIENE-NUM                                    
002830              COMPUTE LK-NUMERO =                                         
002840                 WS-SIGNO * (WS-ENTERO + (WS-DECIMAL / WS-ESCALA))        
002850           ELSE                                                           
002860              MOVE 'N' TO LK-VALIDO                                       
002870           END-IF.                                                        
002880                                                                          
002890       3000-LIMPIAR-RESTO-F. EXIT.                                        
002900                                                                          
002910      *-----------------------------------------------------------        
002920       3100-TRIM-RESTO-I.                                                 
002930                                                                          
002940           MOVE ZERO TO WS-REM-START                                      
002950           MOVE ZERO TO WS-REM-ENDX                                       
002960           SET WS-REM-IX TO 1                                             
002970           SEARCH WS-REM-CH                                               
002980              AT END CONTINUE                                             
002990              WHEN WS-REM-CH(WS-REM-IX) NOT = SPACE                       
003000                 SET WS-REM-START TO WS-REM-IX                            
003010           END-SEARCH                                                     
003020                                                                          
003030           IF WS-REM-START = ZERO THEN                                    
003040              MOVE ZERO TO WS-REM-LEN                                     
003050           ELSE                                                           
003060              SET WS-REM-IX TO 10                                         
003070              PERFORM 3150-BUSCAR-FIN-RESTO-I THRU                        
003080                       3150-BUSCAR-FIN-RESTO-F                            
003090                 UNTIL WS-REM-IX < 1                                      
003100              COMPUTE WS-REM-LEN = WS-REM-ENDX - WS-REM-START + 1         
003110           END-IF.                                                        
003120                                                                          
003130       3100-TRIM-RESTO-F. EXIT.                                           
003140                                                                          
003150      *-----------------------------------------------------------        
003160       3150-BUSCAR-FIN-RESTO-I.                                           
003170                                                                          
003180           IF WS-REM-CH(WS-REM-IX) NOT = SPACE AND                        
003190              WS-REM-ENDX = ZERO THEN                                     
003200              SET WS-REM-ENDX TO WS-REM-IX                                
003210           END-IF                                                         
003220           SET WS-REM-IX DOWN BY 1.                                       
003230                                                                          
003240       3150-BUSCAR-FIN-RESTO-F. EXIT.                                     
003250                                                                          
003260      *-----------------------------------------------------------        
003270      * PARSEA UN NUMERO DECIMAL SIMPLE (SIGNO? DIGITOS (.DIGITOS)        
003280      * SIN USAR FUNCIONES INTRINSECAS, DIGITO A DIGITO.                  
003290       3200-PARSEAR-NUMERO-I.                                             
003300                                                                          
003310           MOVE 'S' TO WS-NUM-OK                                          
003320           MOVE +1 TO WS-SIGNO                                            
003330           MOVE ZERO TO WS-ENTERO                                         
003340           MOVE ZERO TO WS-DECIMAL                                        
003350           MOVE ZERO TO WS-DEC-DIGITOS                                    
003360           MOVE ZERO TO WS-DIG-VISTOS                                     
003370           MOVE 1 TO WS-ESCALA                                            
003380           MOVE 'N' TO WS-VIO-PUNTO                                       
003390                                                                          
003400           MOVE WS-REM-START TO WS-SUBIND                                 
003410           COMPUTE WS-REM-ENDX = WS-REM-START + WS-REM-LEN - 1            
003420           PERFORM 3250-UN-CARACTER-I THRU 3250-UN-CARACTER-F             
003430              UNTIL WS-SUBIND > WS-REM-ENDX                               
003440                                                                          
003450           IF WS-DIG-VISTOS = ZERO THEN                                   
003460              MOVE 'N' TO WS-NUM-OK                                       
003470           END-IF.                                                        
003480                                                                          
003490       3200-PARSEAR-NUMERO-F. EXIT.                                       
003500                                                                          
003510      *-----------------------------------------------------------        
003520       3250-UN-CARACTER-I.                                                
003530                                                                          
003540           IF WS-SUBIND = WS-REM-START AND                                
003550              WS-REM-CH(WS-SUBIND) = '-' THEN                             
003560              MOVE -1 TO WS-SIGNO                                         
003570           ELSE                                                           
003580              IF WS-REM-CH(WS-SUBIND) = '.' AND                           
003590                 NOT WS-YA-VIO-PUNTO THEN                                 
003600                 MOVE 'S' TO WS-VIO-PUNTO                                 
003610              ELSE                                                        
003620                 IF WS-REM-CH(WS-SUBIND) >= '0' AND                       
003630                    WS-REM-CH(WS-SUBIND) <= '9' THEN                      
003640                    ADD 1 TO WS-DIG-VISTOS                                
003650                    SET WS-DIG-IX TO 1                                    
003660                    SEARCH WS-DIGITO-CH                                   
003670                       AT END MOVE ZERO TO WS-DIGITO-VAL                  
003680                       WHEN WS-DIGITO-CH(WS-DIG-IX) =                     
003690                                   WS-REM-CH(WS-SUBIND)                   
003700                          COMPUTE WS-DIGITO-VAL = WS-DIG-IX - 1           
003710                    END-SEARCH                                            
003720                    IF WS-YA-VIO-PUNTO THEN                               
003730                       COMPUTE WS-DECIMAL =                               
003740                          (WS-DECIMAL * 10) + WS-DIGITO-VAL               
003750                       COMPUTE WS-ESCALA = WS-ESCALA * 10                 
003760                    ELSE                                                  
003770                       COMPUTE WS-ENTERO =                                
003780                          (WS-ENTERO * 10) + WS-DIGITO-VAL                
003790                    END-IF                                                
003800                 ELSE                                                     
003810                    MOVE 'N' TO WS-NUM-OK                                 
003820                 END-IF                                                   
003830              END-IF                                                      
003840           END-IF                                                         
003850           SET WS-SUBIND UP BY 1.                                         
003860                                                                          
003870       3250-UN-CARACTER-F. EXIT.                                          
003880                                                                          
