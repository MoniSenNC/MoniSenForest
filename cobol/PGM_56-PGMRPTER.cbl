000010       IDENTIFICATION DIVISION.                                           
000020       PROGRAM-ID. PGMRPTER.                                              
000030       AUTHOR. S OYARZUN.                                                 
000040       INSTALLATION. RED DE PARCELAS MONI1000.                            
000050       DATE-WRITTEN. 05/05/1992.                                          
000060       DATE-COMPILED.                                                     
000070       SECURITY. USO INTERNO DEL AREA DE MANEJO DE DATOS.                 
000080                                                                          
000090      ************************************************************        
000100      * BITACORA DE CAMBIOS                                               
000110      * 05/05/1992 RSO TICKET M1K-012 VERSION INICIAL. FILTRA LAS         
000120      *            EXCEPCIONES ACEPTADAS POR PARCELA Y ESCRIBE EL         
000130      *            LISTADO DE ERRORES (ERRORS-OUT) ORDENADO.              
000140      * 30/10/1993 RSO TICKET M1K-018 SE AGREGA LA VARIANTE DE            
000150      *            ORDEN POR FECHA DE INSTALACION + TRAMPA PARA           
000160      *            HOJARASCA Y SEMILLA.                                   
000170      * 14/02/1996 JCA TICKET M1K-024 SE CAMBIA EL ORDENAMIENTO           
000180      *            BURBUJA POR UNO POR INSERCION, MAS RAPIDO CON          
000190      *            LOS VOLUMENES ACTUALES DE ERRORES POR PARCELA.         
000200      * 15/01/1999 JCA TICKET M1K-031 (Y2K) SIN CAMBIOS DE FORMATO        
000210      *            DE FECHA; EL ENCABEZADO SOLO MUESTRA PARCELA Y         
000220      *            TIPO DE DATO.                                          
000230      * 20/07/2004 JCA TICKET M1K-049 EL ARCHIVO ERRORS-OUT AHORA         
000240      *            SE ABRE EN MODO EXTEND A PARTIR DEL SEGUNDO            
000250      *            ARCHIVO DE LA CORRIDA PARA ACUMULAR TODAS LAS          
000260      *            PARCELAS DEL LOTE EN UN SOLO LISTADO.                  
000270      ************************************************************        
000280                                                                          
000290      *|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||        
000300       ENVIRONMENT DIVISION.                                              
000310       CONFIGURATION SECTION.                                             
000320                                                                          
000330       SPECIAL-NAMES.                                                     
000340           C01 IS TOP-OF-FORM.                                            
000350                                                                          
000360       INPUT-OUTPUT SECTION.                                              
000370       FILE-CONTROL.                                                      
000380                                                                          
000390           SELECT ERRORS-OUT ASSIGN DDERRSAL                              
000400           ORGANIZATION IS LINE SEQUENTIAL                                
000410           FILE STATUS IS FS-ERR.                                         
000420                                                                          
000430      *|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||        
000440       DATA DIVISION.                                                     
000450       FILE SECTION.                                                      
000460                                                                          
000470       FD  ERRORS-OUT                                                     
000480           RECORDING MODE IS F.                                           
000490       01  REG-ERRORS-OUT        PIC X(132).                              
000500       01  REG-ERRORS-OUT-R REDEFINES REG-ERRORS-OUT.                     
000510           03  FILLER              PIC X(132).                            
000520                                                                          
000530       WORKING-STORAGE SECTION.                                           
000540      *=======================*                                           
000550                                                                          
000560       77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE        
000570                                                                          
000580       77  FS-ERR                  PIC XX   VALUE SPACES.                 
000590       77  WS-PRIMERA-VEZ          PIC X    VALUE 'S'.                    
000600           88  WS-ES-PRIMERA-VEZ            VALUE 'S'.                    
000610                                                                          
000620      *----------- COPIA LOCAL DE LA LISTA DE ERRORES (FILTRADA) -        
000630      *        COPY CP-ERRREC (VARIANTE ARBOL Y HOJARASCA/SEMILLA)        
000640       01  WS-TABLA-FILTRADA.                                             
000650           03  WS-FILT-ITEM OCCURS 500 TIMES INDEXED BY                   
000660                                   WS-FILT-IX WS-FILT-IX2.                
000670               05  WS-FILT-REG      PIC X(158).                           
000680               05  WS-FILT-ARB REDEFINES WS-FILT-REG.                     
000690                   07  WS-FR-PLOT-ID    PIC X(08).                        
000700                   07  WS-FR-TAG-NO     PIC X(30).                        
000710                   07  WS-FR-TARGET     PIC X(40).                        
000720                   07  WS-FR-REASON     PIC X(80).                        
000730       77  WS-CANT-FILTRADOS        PIC 9(04) COMP VALUE ZERO.            
000740                                                                          
000750       77  WS-SUBIND-A        PIC 9(04) COMP VALUE ZERO.                  
000760       77  WS-SUBIND-B        PIC 9(04) COMP VALUE ZERO.                  
000770       77  WS-MATCH           PIC X          VALUE 'N'.                   
000780           88  WS-HAY-MATCH                  VALUE 'S'.                   
000790       77  WS-MENOR           PIC X          VALUE 'N'.                   
000800           88  WS-ES-MENOR                   VALUE 'S'.                   
000810       77  WS-TEMP-REG        PIC X(158)     VALUE SPACES.                
000820                                                                          
000830       77  WS-CONT-LINEAS     PIC 9(04) COMP VALUE ZERO.                  
000840       77  WS-CONT-PRINT      PIC ZZZ9       VALUE ZERO.                  
000850                                                                          
000860       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.           
000870                                                                          
000880      *-----------------------------------------------------------        
000890       LINKAGE SECTION.                                                   
000900      *================*                                                  
000910       01  LK-RPTER.                                                      
000920           03  LK-PLOT-ID         PIC X(08).                              
000930           03  LK-TIPO-DATO       PIC X(01).                              
000940      *        'A' = ARBOL (ORDENA POR TAG-NO)                            
000950      *        'L' = HOJARASCA/SEMILLA (ORDENA POR S-DATE1+TRAP-ID        
000960           03  LK-NOMBRE-DATO     PIC X(10).                              
000970           03  LK-CANT-ERRORES    PIC 9(04) COMP.                         
000980           03  LK-TABLA-ERRORES OCCURS 500 TIMES                          
000990                                 INDEXED BY LK-ERR-IX.                    
001000               05  LK-ERR-REG     PIC X(158).                             
001010               05  LK-ERR-ARB REDEFINES LK-ERR-REG.                       
001020                   07  LK-FR-PLOT-ID    PIC X(08).                        
001030                   07  LK-FR-TAG-NO     PIC X(30).                        
001040                   07  LK-FR-TARGET     PIC X(40).                        
001050                   07  LK-FR-REASON     PIC X(80).                        
001060           03  LK-CANT-EXCEPT     PIC 9(04) COMP.                         
001070           03  LK-TABLA-EXCEPT OCCURS 500 TIMES                           
001080                                 INDEXED BY LK-EXC-IX.                    
001090               05  LK-EXC-REG     PIC X(158).                             
001100                                                                          
001110      *|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||        
001120       PROCEDURE DIVISION USING LK-RPTER.                                 
001130                                                                          
001140       MAIN-PROGRAM-I.                                                    
001150                                                                          
001160           PERFORM 1000-INICIO-I       THRU 1000-INICIO-F                 
001170           PERFORM 2000-FILTRAR-I      THRU 2000-FILTRAR-F                
001180           PERFORM 3000-ORDENAR-I      THRU 3000-ORDENAR-F                
001190           PERFORM 4000-ESCRIBIR-I     THRU 4000-ESCRIBIR-F               
001200           PERFORM 9999-FINAL-I        THRU 9999-FINAL-F.                 
001210                                                                          
001220       MAIN-PROGRAM-F. GOBACK.                                            
001230                                                                          
001240      *-----------------------------------------------------------        
001250       1000-INICIO-I.                                                     
001260                                                                          
001270           IF WS-ES-PRIMERA-VEZ THEN                                      
001280              OPEN OUTPUT ERRORS-OUT                                      
001290              MOVE 'N' TO WS-PRIMERA-VEZ                                  
001300           ELSE                                                           
001310              OPEN EXTEND ERRORS-OUT                                      
001320           END-IF                                                         
001330                                                                          
001340           IF FS-ERR NOT = '00' THEN                                      
001350              DISPLAY '*PGMRPTER - ERROR OPEN ERRORS-OUT ' FS-ERR         
001360           END-IF                                                         
001370                                                                          
001380           MOVE ZERO TO WS-CANT-FILTRADOS.                                
001390                                                                          
001400       1000-INICIO-F. EXIT.                                               
001410                                                                          
001420      *-----------------------------------------------------------        
001430      * U5 - DESCARTA TODO ERROR QUE COINCIDA EXACTO CON UNA              
001440      * EXCEPCION ACEPTADA DE LA MISMA PARCELA (LOS 158 BYTES).           
001450       2000-FILTRAR-I.                                                    
001460                                                                          
001470           SET LK-ERR-IX TO 1                                             
001480           PERFORM 2100-UN-ERROR-I THRU 2100-UN-ERROR-F                   
001490              VARYING LK-ERR-IX FROM 1 BY 1                               
001500              UNTIL LK-ERR-IX > LK-CANT-ERRORES.                          
001510                                                                          
001520       2000-FILTRAR-F. EXIT.                                              
001530                                                                          
001540      *-----------------------------------------------------------        
001550       2100-UN-ERROR-I.                                                   
001560                                                                          
001570           MOVE 'N' TO WS-MATCH                                           
001580           SET LK-EXC-IX TO 1                                             
001590           PERFORM 2150-COMPARAR-EXCEPCION-I THRU                         
001600                    2150-COMPARAR-EXCEPCION-F                             
001610              VARYING LK-EXC-IX FROM 1 BY 1                               
001620              UNTIL LK-EXC-IX > LK-CANT-EXCEPT OR WS-HAY-MATCH            
001630                                                                          
001640           IF NOT WS-HAY-MATCH THEN                                       
001650              ADD 1 TO WS-CANT-FILTRADOS                                  
001660              MOVE LK-ERR-REG(LK-ERR-IX) TO                               
001670                   WS-FILT-REG(WS-CANT-FILTRADOS)                         
001680           END-IF.                                                        
001690                                                                          
001700       2100-UN-ERROR-F. EXIT.                                             
001710                                                                          
001720      *-----------------------------------------------------------        
001730       2150-COMPARAR-EXCEPCION-I.                                         
001740                                                                          
001750           IF LK-ERR-REG(LK-ERR-IX) = LK-EXC-REG(LK-EXC-IX) THEN          
001760              MOVE 'S' TO WS-MATCH                                        
001770           END-IF.                                                        
001780                                                                          
001790       2150-COMPARAR-EXCEPCION-F. EXIT.                                   
001800                                                                          
001810      *-----------------------------------------------------------        
001820      * ORDENAMIENTO POR INSERCION SOBRE LA CLAVE SEGUN LK-TIPO-DA        
001830      * ARBOL:             BYTES  9:30 (TAG-NO)                           
001840      * HOJARASCA/SEMILLA: BYTES  9:8  + 17:8 (S-DATE1 + TRAP-ID)         
001850       3000-ORDENAR-I.                                                    
001860                                                                          
001870           IF WS-CANT-FILTRADOS < 2 THEN                                  
001880              GO TO 3000-ORDENAR-F                                        
001890           END-IF                                                         
001900                                                                          
001910           MOVE 2 TO WS-SUBIND-A                                          
001920           PERFORM 3100-INSERTAR-I THRU 3100-INSERTAR-F                   
001930              VARYING WS-SUBIND-A FROM 2 BY 1                             
001940              UNTIL WS-SUBIND-A > WS-CANT-FILTRADOS.                      
001950                                                                          
001960       3000-ORDENAR-F. EXIT.                                              
001970                                                                          
001980      *-----------------------------------------------------------        
001990       3100-INSERTAR-I.                                                   
002000                                                                          
002010           MOVE WS-FILT-REG(WS-SUBIND-A) TO WS-TEMP-REG                   
002020           MOVE WS-SUBIND-A TO WS-SUBIND-B                                
002030                                                                          
002040           PERFORM 3150-DESPLAZAR-I THRU 3150-DESPLAZAR-F                 
002050              UNTIL WS-SUBIND-B < 2                                       
002060                                                                          
002070           MOVE WS-TEMP-REG TO WS-FILT-REG(WS-SUBIND-B).                  
002080                                                                          
002090       3100-INSERTAR-F. EXIT.                                             
002100                                                                          
002110      *-----------------------------------------------------------        
002120       3150-DESPLAZAR-I.                                                  
002130                                                                          
002140           PERFORM 3200-CLAVE-MENOR-I THRU 3200-CLAVE-MENOR-F             
002150                                                                          
002160           IF WS-SUBIND-B >= 2 AND WS-ES-MENOR THEN                       
002170              MOVE WS-FILT-REG(WS-SUBIND-B - 1) TO                        
002180                   WS-FILT-REG(WS-SUBIND-B)                               
002190              SUBTRACT 1 FROM WS-SUBIND-B                                 
002200           ELSE                                                           
002210              MOVE 1 TO WS-SUBIND-B                                       
002220           END-IF.                                                        
002230                                                                          
002240       3150-DESPLAZAR-F. EXIT.                                            
002250                                                                          
002260      *-----------------------------------------------------------        
002270      * WS-ES-MENOR = 'S' SI WS-TEMP-REG VA ANTES QUE EL ELEMENTO         
002280      * YA UBICADO EN WS-SUBIND-B - 1.                                    
002290       3200-CLAVE-MENOR-I.                                                
002300                                                                          
002310           MOVE 'N' TO WS-MENOR                                           
002320           IF WS-SUBIND-B < 2 THEN                                        
002330              GO TO 3200-CLAVE-MENOR-F                                    
002340           END-IF                                                         
002350                                                                          
002360           IF LK-TIPO-DATO = 'A' THEN                                     
002370              IF WS-TEMP-REG(9:30) <                                      
002380                 WS-FILT-REG(WS-SUBIND-B - 1)(9:30) THEN                  
002390                 MOVE 'S' TO WS-MENOR                                     
002400              END-IF                                                      
002410           ELSE                                                           
002420              IF WS-TEMP-REG(9:16) <                                      
002430                 WS-FILT-REG(WS-SUBIND-B - 1)(9:16) THEN                  
002440                 MOVE 'S' TO WS-MENOR                                     
002450              END-IF                                                      
002460           END-IF.                                                        
002470                                                                          
002480       3200-CLAVE-MENOR-F. EXIT.                                          
002490                                                                          
002500      *-----------------------------------------------------------        
002510       4000-ESCRIBIR-I.                                                   
002520                                                                          
002530           MOVE SPACES TO REG-ERRORS-OUT                                  
002540           STRING 'PARCELA: ' LK-PLOT-ID                                  
002550                  '   TIPO DE DATO: ' LK-NOMBRE-DATO                      
002560                  DELIMITED BY SIZE INTO REG-ERRORS-OUT                   
002570           WRITE REG-ERRORS-OUT                                           
002580                                                                          
002590           SET LK-ERR-IX TO 1                                             
002600           PERFORM 4100-UNA-LINEA-I THRU 4100-UNA-LINEA-F                 
002610              VARYING LK-ERR-IX FROM 1 BY 1                               
002620              UNTIL LK-ERR-IX > WS-CANT-FILTRADOS                         
002630                                                                          
002640           MOVE WS-CANT-FILTRADOS TO WS-CONT-PRINT                        
002650           MOVE SPACES TO REG-ERRORS-OUT                                  
002660           STRING 'TOTAL DE ERRORES: ' WS-CONT-PRINT                      
002670                  DELIMITED BY SIZE INTO REG-ERRORS-OUT                   
002680           WRITE REG-ERRORS-OUT.                                          
002690                                                                          
002700       4000-ESCRIBIR-F. EXIT.                                             
002710                                                                          
002720      *-----------------------------------------------------------        
002730       4100-UNA-LINEA-I.                                                  
002740                                                                          
002750           MOVE SPACES TO REG-ERRORS-OUT                                  
002760           STRING WS-FILT-REG(LK-ERR-IX)(1:8)  ' '                        
002770                  WS-FILT-REG(LK-ERR-IX)(9:30) ' '                        
002780                  WS-FILT-REG(LK-ERR-IX)(39:40) ' '                       
002790                  WS-FILT-REG(LK-ERR-IX)(79:80)                           
002800                  DELIMITED BY SIZE INTO REG-ERRORS-OUT                   
002810           WRITE REG-ERRORS-OUT.                                          
002820                                                                          
002830       4100-UNA-LINEA-F. EXIT.                                            
002840                                                                          
002850      *-----------------------------------------------------------        
002860       9999-FINAL-I.                                                      
002870                                                                          
002880           CLOSE ERRORS-OUT                                               
002890           IF FS-ERR NOT = '00' THEN                                      
002900              DISPLAY '*PGMRPTER - ERROR CLOSE ERRORS-OUT ' FS-ERR        
002910           END-IF.                                                        
002920                                                                          
002930       9999-FINAL-F. EXIT.                                                
