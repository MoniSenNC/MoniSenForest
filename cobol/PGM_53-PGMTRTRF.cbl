000010       IDENTIFICATION DIVISION.                                           
000020       PROGRAM-ID. PGMTRTRF.                                              
000030       AUTHOR. M GUTIERREZ.                                               
000040       INSTALLATION. RED DE PARCELAS MONI1000.                            
000050       DATE-WRITTEN. 10/09/1995.                                          
000060       DATE-COMPILED.                                                     
000070       SECURITY. USO INTERNO DEL AREA DE MANEJO DE DATOS.                 
000080                                                                          
000090      ************************************************************        
000100      * BITACORA DE CAMBIOS                                               
000110      * 10/09/1995 MGU TICKET M1K-017 VERSION INICIAL. LEE EL             
000120      *            CENSO DE ARBOLES, LIMPIA CADA CELDA DE GBH             
000130      *            POR AÑO (LLAMADA A PGMVALOR) Y GRABA EL                
000140      *            ARCHIVO TRANSFORMADO CON EL VALOR NUMERICO             
000150      *            YA LIMPIO (EN BLANCO CUANDO LA CELDA ES SOLO           
000160      *            CODIGO O NO ES NUMERICA).                              
000170      * 22/04/1997 RSO TICKET M1K-027 SE AGREGAN LAS COLUMNAS             
000180      *            DERIVADAS ERROR(K) Y DL(K) POR AÑO DE CENSO,           
000190      *            REUTILIZANDO LA REESCRITURA DE SECUENCIA DE            
000200      *            MUERTE D<NUMERO> YA USADA EN PGMTRCHK.                 
000210      * 20/01/1999 JCA TICKET M1K-036 (Y2K) LOS DOS DIGITOS DE            
000220      *            AÑO DE CENSO DE LA TARJETA DE PARAMETROS SE            
000230      *            EXPANDEN A 4 DIGITOS (< 70 = 20XX, SI NO               
000240      *            19XX), IGUAL QUE EN PGMTRCHK.                          
000250      * 05/11/2002 MGU TICKET M1K-045 SE AGREGA LA COLUMNA                
000260      *            DERIVADA REC(K) DE RECLUTAMIENTO, CON EL               
000270      *            LIMITE DE TAMAÑO C = 15.7 CM.                          
000280      ************************************************************        
000290                                                                          
000300      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
000310       ENVIRONMENT DIVISION.                                              
000320       CONFIGURATION SECTION.                                             
000330                                                                          
000340       SPECIAL-NAMES.                                                     
000350           C01 IS TOP-OF-FORM.                                            
000360                                                                          
000370       INPUT-OUTPUT SECTION.                                              
000380       FILE-CONTROL.                                                      
000390                                                                          
000400           SELECT PARM-IN ASSIGN DDPARAM                                  
000410           FILE STATUS IS FS-PARM.                                        
000420                                                                          
000430           SELECT TREE-IN ASSIGN DDTREE                                   
000440           FILE STATUS IS FS-TREE.                                        
000450                                                                          
000460           SELECT TRANSF-OUT ASSIGN DDTRANSF                              
000470           FILE STATUS IS FS-TRANSF.                                      
000480                                                                          
000490      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
000500       DATA DIVISION.                                                     
000510       FILE SECTION.                                                      
000520                                                                          
000530       FD  PARM-IN                                                        
000540           RECORDING MODE IS F.                                           
000550       01  REG-PARM-ARBOL.                                                
000560           03  PARM-PLOT-ID        PIC X(08).                             
000570           03  PARM-ANIO-CENSO     PIC 99 OCCURS 5 TIMES.                 
000580           03  FILLER              PIC X(12).                             
000590       01  REG-PARM-ARBOL-R REDEFINES REG-PARM-ARBOL.                     
000600           03  PARM-R-PLOT-ID      PIC X(08).                             
000610           03  PARM-R-ANIOS        PIC X(10).                             
000620           03  FILLER              PIC X(12).                             
000630                                                                          
000640       FD  TREE-IN                                                        
000650           RECORDING MODE IS F.                                           
000660      *        COPY CP-TREEREC.                                           
000670       01  WS-REG-ARBOL.                                                  
000680           03  ARB-TAG-NO          PIC X(10)    VALUE SPACES.             
000690           03  ARB-INDV-NO         PIC X(10)    VALUE SPACES.             
000700           03  ARB-SPC-JAPAN       PIC X(24)    VALUE SPACES.             
000710           03  ARB-MESH-XCORD      PIC X(06)    VALUE SPACES.             
000720           03  ARB-MESH-YCORD      PIC X(06)    VALUE SPACES.             
000730           03  ARB-STEM-XCORD      PIC X(08)    VALUE SPACES.             
000740           03  ARB-STEM-YCORD      PIC X(08)    VALUE SPACES.             
000750           03  ARB-GBH-TABLA.                                             
000760               05  ARB-GBH-CELDA   PIC X(10) OCCURS 5 TIMES               
000770                                   INDEXED BY ARB-GBH-IX.                 
000780           03  FILLER              PIC X(08)    VALUE SPACES.             
000790                                                                          
000800       FD  TRANSF-OUT                                                     
000810           RECORDING MODE IS F.                                           
000820      *        COPY CP-TRFREC.                                            
000830       01  WS-REG-ARBOL-TRF.                                              
000840           03  TRF-TAG-NO          PIC X(10)    VALUE SPACES.             
000850           03  TRF-INDV-NO         PIC X(10)    VALUE SPACES.             
000860           03  TRF-SPC-JAPAN       PIC X(24)    VALUE SPACES.             
000870           03  TRF-MESH-XCORD      PIC X(06)    VALUE SPACES.             
000880           03  TRF-MESH-YCORD      PIC X(06)    VALUE SPACES.             
000890           03  TRF-STEM-XCORD      PIC X(08)    VALUE SPACES.             
000900           03  TRF-STEM-YCORD      PIC X(08)    VALUE SPACES.             
000910           03  TRF-ANIO-TABLA OCCURS 5 TIMES                              
000920                                   INDEXED BY TRF-ANIO-IX.                
000930               05  TRF-GBH-LIMPIO  PIC X(10)    VALUE SPACES.             
000940               05  TRF-ERROR       PIC 9        VALUE ZERO.               
000950               05  TRF-DL          PIC 9        VALUE ZERO.               
000960               05  TRF-REC         PIC S9       VALUE ZERO.               
000970           03  FILLER              PIC X(10)    VALUE SPACES.             
000980                                                                          
000990       WORKING-STORAGE SECTION.                                           
001000      *========================*                                          
001010                                                                          
001020       77  FILLER PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.           
001030                                                                          
001040      *----  ARCHIVOS  -----------------------------------------          
001050       77  FS-PARM               PIC XX   VALUE SPACES.                   
001060       77  FS-TREE               PIC XX   VALUE SPACES.                   
001070       77  FS-TRANSF             PIC XX   VALUE SPACES.                   
001080                                                                          
001090       77  WS-FIN-TREE           PIC X    VALUE 'N'.                      
001100           88  WS-ES-FIN-TREE             VALUE 'S'.                      
001110                                                                          
001120      *----  PARCELA Y AÑOS DE CENSO  ----------------------------        
001130       77  WS-PLOT-ID            PIC X(08) VALUE SPACES.                  
001140       77  WS-SUBIND-ANIO        PIC 9(02) COMP VALUE ZERO.               
001150       77  WS-YY                 PIC 99         VALUE ZERO.               
001160       01  WS-TAB-ANIOS.                                                  
001170           03  WS-TAB-ANIO-CENSO PIC 9(04) OCCURS 5 TIMES.                
001180           03  FILLER            PIC X(04).                               
001190       01  WS-TAB-ANIOS-R REDEFINES WS-TAB-ANIOS.                         
001200           03  WS-AN-TXT         PIC X(20).                               
001210           03  FILLER            PIC X(04).                               
001220                                                                          
001230      *----  PROGRAMAS LLAMADOS  ---------------------------------        
001240       77  WS-PGM-VALOR          PIC X(08) VALUE 'PGMVALOR'.              
001250                                                                          
001260      *----  RESULTADO DEL CALL A PGMVALOR (LK-VALOR) -----------         
001270       01  WS-VALOR-AREA.                                                 
001280           03  WSV-ACCION        PIC X(04).                               
001290           03  WSV-TIPO          PIC X.                                   
001300           03  WSV-CRUDO         PIC X(10).                               
001310           03  WSV-VALIDO        PIC X.                                   
001320               88  WSV-ES-VALIDO          VALUE 'S'.                      
001330           03  WSV-CODIGO        PIC X(02).                               
001340           03  WSV-TIENE-NUM     PIC X.                                   
001350               88  WSV-HAY-NUMERO         VALUE 'S'.                      
001360           03  WSV-NUMERO        PIC S9(05)V9(04) COMP-3.                 
001370           03  FILLER            PIC X(06).                               
001380       01  WS-VALOR-AREA-R REDEFINES WS-VALOR-AREA.                       
001390           03  FILLER            PIC X(30).                               
001400                                                                          
001410      *----  TABLA DE COLUMNAS DE CENSO DEL ARBOL EN CURSO  ------        
001420       01  WS-TAB-ANIO-ARBOL.                                             
001430           03  WAT-ITEM OCCURS 5 TIMES                                    
001440                        INDEXED BY IX-K IX-K2.                            
001450               05  WAT-CRUDO      PIC X(10).                              
001460               05  WAT-VALIDO     PIC X.                                  
001470               05  WAT-CODIGO     PIC X(02).                              
001480               05  WAT-TIENUM     PIC X.                                  
001490               05  WAT-NUMERO     PIC S9(05)V9(04) COMP-3.                
001500               05  WAT-CLASE10    PIC X(02).                              
001510               05  WAT-ERROR      PIC 9.                                  
001520               05  WAT-DL         PIC 9.                                  
001530               05  WAT-REC        PIC S9.                                 
001540               05  WAT-BAJO       PIC X.                                  
001550               05  FILLER         PIC X(02).                              
001560                                                                          
001570      *----  INDICES Y ACUMULADORES DE TRABAJO  ------------------        
001580       77  WS-K                  PIC 9(02) COMP VALUE ZERO.               
001590       77  WS-K2                 PIC 9(02) COMP VALUE ZERO.               
001600       77  WS-PREV-K             PIC 9(02) COMP VALUE ZERO.               
001610       77  WS-NEXT-K             PIC 9(02) COMP VALUE ZERO.               
001620       77  WS-Y-GAP              PIC S9(03) COMP VALUE ZERO.              
001630       77  WS-DIFF               PIC S9(05)V9(04) COMP-3                  
001640                                 VALUE ZERO.                              
001650       77  WS-LIMITE-SUBE        PIC S9(05)V9(04) COMP-3                  
001660                                 VALUE ZERO.                              
001670       77  WS-LIMITE-BAJA        PIC S9(05)V9(04) COMP-3                  
001680                                 VALUE ZERO.                              
001690       77  WS-CUTOFF-C           PIC S9(05)V9(04) COMP-3                  
001700                                 VALUE 15.7.                              
001710                                                                          
001720      *----  ESTADO DE LA SECUENCIA DE MUERTE (REGLA DL)  --------        
001730       77  WS-YA-MURIO           PIC X    VALUE 'N'.                      
001740           88  WS-SE-YA-MURIO            VALUE 'S'.                       
001750                                                                          
001760      *----  ESTADO DEL RECLUTAMIENTO (REGLA REC)  ---------------        
001770       77  WS-YA-RECLUTO         PIC X    VALUE 'N'.                      
001780           88  WS-HAY-RECLUTO            VALUE 'S'.                       
001790       77  WS-ESTADO-J           PIC X    VALUE 'N'.                      
001800       77  WS-ESTADO-J1          PIC X    VALUE 'N'.                      
001810       77  WS-PRIMER-ERR1        PIC 9(02) COMP VALUE ZERO.               
001820                                                                          
001830      *----  FORMATO DE SALIDA DEL GBH LIMPIO  -------------------        
001840       77  WS-GBH-EDIT           PIC -(6)9.99.                            
001850                                                                          
001860       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.           
001870                                                                          
001880      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
001890       PROCEDURE DIVISION.                                                
001900                                                                          
001910       MAIN-PROGRAM-I.                                                    
001920           PERFORM 1000-INICIO-I       THRU 1000-INICIO-F.                
001930           PERFORM 2000-LEER-ARBOL-I   THRU 2000-LEER-ARBOL-F.            
001940           PERFORM 2010-PROC-ARBOL-I   THRU 2010-PROC-ARBOL-F             
001950               UNTIL WS-ES-FIN-TREE.                                      
001960           PERFORM 9999-FINAL-I        THRU 9999-FINAL-F.                 
001970           STOP RUN.                                                      
001980                                                                          
001990      *------------------------------------------------------             
002000      *    1000  APERTURA DE ARCHIVOS Y TARJETA DE PARAMETROS             
002010      *------------------------------------------------------             
002020       1000-INICIO-I.                                                     
002030           OPEN INPUT PARM-IN.                                            
002040           IF FS-PARM NOT = '00'                                          
002050              DISPLAY 'PGMTRTRF - ERROR ABRIENDO DDPARAM '                
002060                      FS-PARM                                             
002070              STOP RUN                                                    
002080           END-IF.                                                        
002090           READ PARM-IN.                                                  
002100           MOVE PARM-PLOT-ID TO WS-PLOT-ID.                               
002110           CLOSE PARM-IN.                                                 
002120                                                                          
002130           PERFORM 1100-ARMAR-ANIO-I THRU 1100-ARMAR-ANIO-F               
002140               VARYING WS-SUBIND-ANIO FROM 1 BY 1                         
002150               UNTIL WS-SUBIND-ANIO > 5.                                  
002160                                                                          
002170           DISPLAY 'PGMTRTRF - PARCELA ' WS-PLOT-ID.                      
002180           DISPLAY 'PGMTRTRF - AÑOS DE CENSO ' WS-AN-TXT.                 
002190                                                                          
002200           OPEN INPUT TREE-IN.                                            
002210           IF FS-TREE NOT = '00'                                          
002220              DISPLAY 'PGMTRTRF - ERROR ABRIENDO DDTREE '                 
002230                      FS-TREE                                             
002240              STOP RUN                                                    
002250           END-IF.                                                        
002260                                                                          
002270           OPEN OUTPUT TRANSF-OUT.                                        
002280           IF FS-TRANSF NOT = '00'                                        
002290              DISPLAY 'PGMTRTRF - ERROR ABRIENDO DDTRANSF '               
002300                      FS-TRANSF                                           
002310              STOP RUN                                                    
002320           END-IF.                                                        
002330       1000-INICIO-F.                                                     
002340           EXIT.                                                          
002350                                                                          
002360      *  EXPANDE EL AÑO DE 2 DIGITOS DE LA TARJETA DE PARAMETROS          
002370      *  A 4 DIGITOS (< 70 = 20XX, SI NO 19XX)                            
002380       1100-ARMAR-ANIO-I.                                                 
002390           MOVE PARM-ANIO-CENSO (WS-SUBIND-ANIO) TO WS-YY.                
002400           IF WS-YY < 70                                                  
002410              COMPUTE WS-TAB-ANIO-CENSO (WS-SUBIND-ANIO) =                
002420                      2000 + WS-YY                                        
002430           ELSE                                                           
002440              COMPUTE WS-TAB-ANIO-CENSO (WS-SUBIND-ANIO) =                
002450                      1900 + WS-YY                                        
002460           END-IF.                                                        
002470       1100-ARMAR-ANIO-F.                                                 
002480           EXIT.                                                          
002490                                                                          
002500      *------------------------------------------------------             
002510      *    2000  LECTURA Y TRANSFORMACION DEL CENSO DE ARBOLES            
002520      *------------------------------------------------------             
002530       2000-LEER-ARBOL-I.                                                 
002540           READ TREE-IN.                                                  
002550           EVALUATE TRUE                                                  
002560              WHEN FS-TREE = '00'                                         
002570                 CONTINUE                                                 
002580              WHEN FS-TREE = '10'                                         
002590                 MOVE 'S' TO WS-FIN-TREE                                  
002600              WHEN OTHER                                                  
002610                 DISPLAY 'PGMTRTRF - ERROR LEYENDO DDTREE '               
002620                         FS-TREE                                          
002630                 STOP RUN                                                 
002640           END-EVALUATE.                                                  
002650       2000-LEER-ARBOL-F.                                                 
002660           EXIT.                                                          
002670                                                                          
002680       2010-PROC-ARBOL-I.                                                 
002690           PERFORM 2100-CARGAR-CELDAS-I                                   
002700                   THRU 2100-CARGAR-CELDAS-F                              
002710               VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 5.                   
002720           PERFORM 2200-CLASIFICAR-CELDA-I                                
002730                   THRU 2200-CLASIFICAR-CELDA-F                           
002740               VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 5.                   
002750           PERFORM 2300-T10-REESCRIBIR-I                                  
002760                   THRU 2300-T10-REESCRIBIR-F                             
002770               VARYING WS-K FROM 2 BY 1 UNTIL WS-K > 5.                   
002780                                                                          
002790           PERFORM 3000-X1-ERROR-I THRU 3000-X1-ERROR-F                   
002800               VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 5.                   
002810                                                                          
002820           MOVE 'N' TO WS-YA-MURIO.                                       
002830           PERFORM 3100-X2-DL-I THRU 3100-X2-DL-F                         
002840               VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 5.                   
002850                                                                          
002860           PERFORM 3200-X3-BAJO-I THRU 3200-X3-BAJO-F                     
002870               VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 5.                   
002880           PERFORM 3300-X3-RECLUTA-I THRU 3300-X3-RECLUTA-F.              
002890                                                                          
002900           PERFORM 4000-ESCRIBIR-I THRU 4000-ESCRIBIR-F.                  
002910                                                                          
002920           PERFORM 2000-LEER-ARBOL-I THRU 2000-LEER-ARBOL-F.              
002930       2010-PROC-ARBOL-F.                                                 
002940           EXIT.                                                          
002950                                                                          
002960       2100-CARGAR-CELDAS-I.                                              
002970           MOVE ARB-GBH-CELDA (WS-K) TO WAT-CRUDO (WS-K).                 
002980       2100-CARGAR-CELDAS-F.                                              
002990           EXIT.                                                          
003000                                                                          
003010      *  CLASIFICA LA CELDA (LLAMADA A PGMVALOR) COMO EN PGMTRCHK         
003020       2200-CLASIFICAR-CELDA-I.                                           
003030           IF WAT-CRUDO (WS-K) = SPACES                                   
003040              MOVE 'N'    TO WAT-VALIDO (WS-K)                            
003050              MOVE 'N'    TO WAT-TIENUM (WS-K)                            
003060              MOVE SPACES TO WAT-CODIGO (WS-K)                            
003070              MOVE ZERO   TO WAT-NUMERO (WS-K)                            
003080           ELSE                                                           
003090              MOVE 'LIMP' TO WSV-ACCION                                   
003100              MOVE 'A'    TO WSV-TIPO                                     
003110              MOVE WAT-CRUDO (WS-K) TO WSV-CRUDO                          
003120              CALL WS-PGM-VALOR USING WS-VALOR-AREA                       
003130              MOVE WSV-VALIDO    TO WAT-VALIDO (WS-K)                     
003140              MOVE WSV-CODIGO    TO WAT-CODIGO (WS-K)                     
003150              MOVE WSV-TIENE-NUM TO WAT-TIENUM (WS-K)                     
003160              MOVE WSV-NUMERO    TO WAT-NUMERO (WS-K)                     
003170           END-IF.                                                        
003180           MOVE WAT-CODIGO (WS-K) TO WAT-CLASE10 (WS-K).                  
003190       2200-CLASIFICAR-CELDA-F.                                           
003200           EXIT.                                                          
003210                                                                          
003220      *  REGLA T10 DE PGMTRCHK REUTILIZADA PARA LA COLUMNA DL:            
003230      *  UN VALOR D<NUMERO> PASA A SER 'D '; SI EL AÑO ANTERIOR           
003240      *  YA ERA D<NUMERO>, PASA A SER 'NA' (MUERTE YA ANOTADA).           
003250       2300-T10-REESCRIBIR-I.                                             
003260           IF WAT-CODIGO (WS-K) = 'D ' AND                                
003270              WAT-TIENUM (WS-K) = 'S'                                     
003280              SET WS-PREV-K TO WS-K                                       
003290              SUBTRACT 1 FROM WS-PREV-K                                   
003300              IF WAT-CODIGO (WS-PREV-K) = 'D ' AND                        
003310                 WAT-TIENUM (WS-PREV-K) = 'S'                             
003320                 MOVE 'NA' TO WAT-CLASE10 (WS-K)                          
003330              ELSE                                                        
003340                 MOVE 'D ' TO WAT-CLASE10 (WS-K)                          
003350              END-IF                                                      
003360           END-IF.                                                        
003370       2300-T10-REESCRIBIR-F.                                             
003380           EXIT.                                                          
003390                                                                          
003400      *----  X1  CODIGO DE ERROR DE MEDICION POR AÑO  ------------        
003410       3000-X1-ERROR-I.                                                   
003420           EVALUATE TRUE                                                  
003430              WHEN WAT-CODIGO (WS-K) = 'ND'                               
003440                 MOVE 1 TO WAT-ERROR (WS-K)                               
003450              WHEN WAT-CODIGO (WS-K) = 'CD' OR                            
003460                   WAT-CODIGO (WS-K) = 'VI' OR                            
003470                   WAT-CODIGO (WS-K) = 'VN'                               
003480                 MOVE 2 TO WAT-ERROR (WS-K)                               
003490              WHEN OTHER                                                  
003500                 MOVE ZERO TO WAT-ERROR (WS-K)                            
003510           END-EVALUATE.                                                  
003520       3000-X1-ERROR-F.                                                   
003530           EXIT.                                                          
003540                                                                          
003550      *----  X2  BANDERA DE MUERTE POR AÑO  ----------------------        
003560       3100-X2-DL-I.                                                      
003570           EVALUATE TRUE                                                  
003580              WHEN WS-SE-YA-MURIO                                         
003590                 MOVE 2 TO WAT-DL (WS-K)                                  
003600              WHEN WAT-CLASE10 (WS-K) = 'D '                              
003610                 MOVE 1 TO WAT-DL (WS-K)                                  
003620                 MOVE 'S' TO WS-YA-MURIO                                  
003630              WHEN WAT-CODIGO (WS-K) = 'DD'                               
003640                 MOVE 2 TO WAT-DL (WS-K)                                  
003650                 MOVE 'S' TO WS-YA-MURIO                                  
003660              WHEN OTHER                                                  
003670                 MOVE ZERO TO WAT-DL (WS-K)                               
003680           END-EVALUATE.                                                  
003690       3100-X2-DL-F.                                                      
003700           EXIT.                                                          
003710                                                                          
003720      *----  X3  ESTADO "BAJO EL LIMITE O AUSENTE" POR AÑO  ------        
003730       3200-X3-BAJO-I.                                                    
003740           IF WAT-TIENUM (WS-K) = 'N'                                     
003750              MOVE 'S' TO WAT-BAJO (WS-K)                                 
003760           ELSE                                                           
003770              IF WAT-NUMERO (WS-K) < WS-CUTOFF-C                          
003780                 MOVE 'S' TO WAT-BAJO (WS-K)                              
003790              ELSE                                                        
003800                 MOVE 'N' TO WAT-BAJO (WS-K)                              
003810              END-IF                                                      
003820           END-IF.                                                        
003830       3200-X3-BAJO-F.                                                    
003840           EXIT.                                                          
003850                                                                          
003860      *----  X3  BANDERA DE RECLUTAMIENTO (LIMITE C = 15.7)  -----        
003870       3300-X3-RECLUTA-I.                                                 
003880           PERFORM 3310-X3-INICIAR-I THRU 3310-X3-INICIAR-F               
003890               VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 5.                   
003900                                                                          
003910           IF (WAT-BAJO (1) = 'S' OR WAT-DL (1) = 1) AND                  
003920              WAT-ERROR (1) = ZERO                                        
003930              MOVE -1 TO WAT-REC (1)                                      
003940           END-IF.                                                        
003950                                                                          
003960           MOVE 'N' TO WS-YA-RECLUTO.                                     
003970           PERFORM 3320-X3-TRANSICION-I                                   
003980                   THRU 3320-X3-TRANSICION-F                              
003990               VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 4.                   
004000       3300-X3-RECLUTA-F.                                                 
004010           EXIT.                                                          
004020                                                                          
004030       3310-X3-INICIAR-I.                                                 
004040           MOVE ZERO TO WAT-REC (WS-K).                                   
004050       3310-X3-INICIAR-F.                                                 
004060           EXIT.                                                          
004070                                                                          
004080      *  AÑO J A J+1 DONDE CAMBIA EL ESTADO BAJO/AUSENTE Y EL             
004090      *  VALOR DEL AÑO SIGUIENTE ES NUMERICO Y NO MENOR QUE EL            
004100      *  DEL AÑO ANTERIOR (CUANDO ESTE ES NUMERICO)                       
004110       3320-X3-TRANSICION-I.                                              
004120           SET WS-NEXT-K TO WS-K.                                         
004130           ADD 1 TO WS-NEXT-K.                                            
004140           IF WS-HAY-RECLUTO                                              
004150              GO TO 3320-X3-TRANSICION-F                                  
004160           END-IF.                                                        
004170           IF WAT-TIENUM (WS-NEXT-K) NOT = 'S'                            
004180              GO TO 3320-X3-TRANSICION-F                                  
004190           END-IF.                                                        
004200                                                                          
004210           MOVE 'N' TO WS-ESTADO-J.                                       
004220           IF WAT-BAJO (WS-K) = 'S' OR WAT-DL (WS-K) = 1                  
004230              MOVE 'S' TO WS-ESTADO-J                                     
004240           END-IF.                                                        
004250           MOVE 'N' TO WS-ESTADO-J1.                                      
004260           IF WAT-BAJO (WS-NEXT-K) = 'S' OR                               
004270              WAT-DL (WS-NEXT-K) = 1                                      
004280              MOVE 'S' TO WS-ESTADO-J1                                    
004290           END-IF.                                                        
004300           IF WS-ESTADO-J = WS-ESTADO-J1                                  
004310              GO TO 3320-X3-TRANSICION-F                                  
004320           END-IF.                                                        
004330           IF WAT-TIENUM (WS-K) = 'S' AND                                 
004340              WAT-NUMERO (WS-NEXT-K) < WAT-NUMERO (WS-K)                  
004350              GO TO 3320-X3-TRANSICION-F                                  
004360           END-IF.                                                        
004370                                                                          
004380           EVALUATE TRUE                                                  
004390              WHEN WAT-ERROR (WS-K) = ZERO AND                            
004400                   WAT-ERROR (WS-NEXT-K) = ZERO                           
004410                 PERFORM 3321-X3-CONFIRMAR-I                              
004420                         THRU 3321-X3-CONFIRMAR-F                         
004430              WHEN WAT-ERROR (WS-K) = 1                                   
004440                 PERFORM 3340-X3-BUSCAR-ERR1-I                            
004450                         THRU 3340-X3-BUSCAR-ERR1-F                       
004460                 IF WS-PRIMER-ERR1 > ZERO                                 
004470                    PERFORM 3330-X3-MARCAR-PREVIO-I                       
004480                            THRU 3330-X3-MARCAR-PREVIO-F                  
004490                        VARYING WS-K2 FROM 1 BY 1                         
004500                        UNTIL WS-K2 > WS-PRIMER-ERR1                      
004510                 END-IF                                                   
004520           END-EVALUATE.                                                  
004530       3320-X3-TRANSICION-F.                                              
004540           EXIT.                                                          
004550                                                                          
004560      *  CONFIRMA EL RECLUTAMIENTO EN EL AÑO SIGUIENTE SI EL              
004570      *  VALOR NO SUPERA EL LIMITE PLAUSIBLE O EL AÑO ANTERIOR            
004580      *  YA TENIA UN VALOR NUMERICO                                       
004590       3321-X3-CONFIRMAR-I.                                               
004600           COMPUTE WS-Y-GAP = WS-TAB-ANIO-CENSO (WS-NEXT-K) -             
004610                      WS-TAB-ANIO-CENSO (WS-K).                           
004620           COMPUTE WS-LIMITE-SUBE = WS-CUTOFF-C + 3.8 +                   
004630                      (WS-Y-GAP * 2.5).                                   
004640           IF WAT-NUMERO (WS-NEXT-K) < WS-LIMITE-SUBE OR                  
004650              WAT-TIENUM (WS-K) = 'S'                                     
004660              MOVE +1 TO WAT-REC (WS-NEXT-K)                              
004670              PERFORM 3330-X3-MARCAR-PREVIO-I                             
004680                      THRU 3330-X3-MARCAR-PREVIO-F                        
004690                  VARYING WS-K2 FROM 1 BY 1 UNTIL WS-K2 > WS-K            
004700              MOVE 'S' TO WS-YA-RECLUTO                                   
004710           END-IF.                                                        
004720       3321-X3-CONFIRMAR-F.                                               
004730           EXIT.                                                          
004740                                                                          
004750       3330-X3-MARCAR-PREVIO-I.                                           
004760           MOVE -1 TO WAT-REC (WS-K2).                                    
004770       3330-X3-MARCAR-PREVIO-F.                                           
004780           EXIT.                                                          
004790                                                                          
004800      *  BUSCA EL PRIMER AÑO CON ERROR(K)=1 Y REC YA MARCADO EN           
004810      *  -1, PARA EXTENDER LA MARCA CUANDO UN ERROR INTERRUMPE            
004820      *  UN RECLUTAMIENTO QUE SE VENIA PREPARANDO                         
004830       3340-X3-BUSCAR-ERR1-I.                                             
004840           MOVE ZERO TO WS-PRIMER-ERR1.                                   
004850           PERFORM 3341-X3-CHEQ-ERR1-I                                    
004860                   THRU 3341-X3-CHEQ-ERR1-F                               
004870               VARYING WS-K2 FROM 1 BY 1                                  
004880               UNTIL WS-K2 > WS-K OR WS-PRIMER-ERR1 > ZERO.               
004890       3340-X3-BUSCAR-ERR1-F.                                             
004900           EXIT.                                                          
004910                                                                          
004920       3341-X3-CHEQ-ERR1-I.                                               
004930           IF WAT-ERROR (WS-K2) = 1 AND WAT-REC (WS-K2) = -1              
004940              MOVE WS-K2 TO WS-PRIMER-ERR1                                
004950           END-IF.                                                        
004960       3341-X3-CHEQ-ERR1-F.                                               
004970           EXIT.                                                          
004980                                                                          
004990      *------------------------------------------------------             
005000      *    4000  GRABACION DEL REGISTRO TRANSFORMADO                      
005010      *------------------------------------------------------             
005020       4000-ESCRIBIR-I.                                                   
005030           MOVE ARB-TAG-NO     TO TRF-TAG-NO.                             
005040           MOVE ARB-INDV-NO    TO TRF-INDV-NO.                            
005050           MOVE ARB-SPC-JAPAN  TO TRF-SPC-JAPAN.                          
005060           MOVE ARB-MESH-XCORD TO TRF-MESH-XCORD.                         
005070           MOVE ARB-MESH-YCORD TO TRF-MESH-YCORD.                         
005080           MOVE ARB-STEM-XCORD TO TRF-STEM-XCORD.                         
005090           MOVE ARB-STEM-YCORD TO TRF-STEM-YCORD.                         
005100           PERFORM 4010-ESCRIBIR-CELDA-I                                  
005110                   THRU 4010-ESCRIBIR-CELDA-F                             
005120               VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 5.                   
005130           WRITE WS-REG-ARBOL-TRF.                                        
005140       4000-ESCRIBIR-F.                                                   
005150           EXIT.                                                          
005160                                                                          
005170       4010-ESCRIBIR-CELDA-I.                                             
005180           IF WAT-TIENUM (WS-K) = 'S'                                     
005190              MOVE WAT-NUMERO (WS-K) TO WS-GBH-EDIT                       
005200              MOVE WS-GBH-EDIT TO TRF-GBH-LIMPIO (WS-K)                   
005210           ELSE                                                           
005220              MOVE SPACES TO TRF-GBH-LIMPIO (WS-K)                        
005230           END-IF.                                                        
005240           MOVE WAT-ERROR (WS-K) TO TRF-ERROR (WS-K).                     
005250           MOVE WAT-DL (WS-K)    TO TRF-DL (WS-K).                        
005260           MOVE WAT-REC (WS-K)   TO TRF-REC (WS-K).                       
005270       4010-ESCRIBIR-CELDA-F.                                             
005280           EXIT.                                                          
005290                                                                          
005300      *------------------------------------------------------             
005310      *    9999  CIERRE DE ARCHIVOS Y TERMINO DEL PROGRAMA                
005320      *------------------------------------------------------             
005330       9999-FINAL-I.                                                      
005340           CLOSE TREE-IN TRANSF-OUT.                                      
005350       9999-FINAL-F.                                                      
005360           EXIT.                                                          
