000010      *////////////////// (MONI) /////////////////////////////////        
000020      **************************************                              
000030      *     LAYOUT DE ERROR (SALIDA)       *                              
000040      *     ARCH  ERRORS-OUT (LINE SEQUENTIAL)*                           
000050      *     LARGO REGISTRO = 158 BYTES (VARIANTE MáS ANCHA)               
000060      *     MISMA FORMA QUE WS-REG-EXCEPT (CP-EXCEPT) PARA QUE            
000070      *     EL FILTRO DE EXCEPCIONES COMPARE CAMPO A CAMPO                
000080      **************************************                              
000090       01  WS-REG-ERROR-ARB.                                              
000100      *     POSICIóN RELATIVA (01:8) IDENTIFICADOR DE PARCELA             
000110           03  ERR-A-PLOT-ID       PIC X(08)    VALUE SPACES.             
000120      *     POSICIóN RELATIVA (09:30) CHAPAS (UNIDAS CON ';')             
000130           03  ERR-A-TAG-NO        PIC X(30)    VALUE SPACES.             
000140      *     POSICIóN RELATIVA (39:40) ESPECIE/INDIVIDUO AFECTADO          
000150           03  ERR-A-TARGET        PIC X(40)    VALUE SPACES.             
000160      *     POSICIóN RELATIVA (79:80) MOTIVO DEL ERROR                    
000170           03  ERR-A-REASON        PIC X(80)    VALUE SPACES.             
000180      *     VARIANTE HOJARASCA/SEMILLA SOBRE LOS MISMOS 158 BYTES         
000190       01  WS-REG-ERROR-TRP REDEFINES WS-REG-ERROR-ARB.                   
000200      *     POSICIóN RELATIVA (01:8) IDENTIFICADOR DE PARCELA             
000210           03  ERR-T-PLOT-ID       PIC X(08).                             
000220      *     POSICIóN RELATIVA (09:8) FECHA DE INSTALACIóN AAAAMMDD        
000230           03  ERR-T-S-DATE1       PIC X(08).                             
000240      *     POSICIóN RELATIVA (17:8) IDENTIFICADOR DE TRAMPA              
000250           03  ERR-T-TRAP-ID       PIC X(08).                             
000260      *     POSICIóN RELATIVA (25:54) PARA USO FUTURO                     
000270           03  FILLER              PIC X(54).                             
000280      *     POSICIóN RELATIVA (79:80) MOTIVO DEL ERROR                    
000290           03  ERR-T-REASON        PIC X(80).                             
