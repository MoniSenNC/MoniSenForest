000010       IDENTIFICATION DIVISION.                                           
000020       PROGRAM-ID. PGMLTCHK.                                              
000030       AUTHOR. R OYARZUN.                                                 
000040       INSTALLATION. RED DE PARCELAS MONI1000.                            
000050       DATE-WRITTEN. 20/08/1991.                                          
000060       DATE-COMPILED.                                                     
000070       SECURITY. USO INTERNO DEL AREA DE MANEJO DE DATOS.                 
000080                                                                          
000090      ************************************************************        
000100      * BITACORA DE CAMBIOS                                               
000110      * 20/08/1991 RSO TICKET M1K-005 VERSION INICIAL. VALIDA LAS         
000120      *            FECHAS DE INSTALACION/RECOLECCION DE CADA              
000130      *            TRAMPA (REGLA L1), AGRUPA POR PERIODO (L2/L3)          
000140      *            Y CONTROLA LA INTERRUPCION ENTRE RECOLECCIONES         
000150      *            SUCESIVAS DE UNA MISMA TRAMPA (L7).                    
000160      * 14/01/1993 MGU TICKET M1K-013 SE AGREGAN LAS REGLAS L4/L5         
000170      *            (DURACION DEL PERIODO DE INSTALACION FUERA DE          
000180      *            RANGO) Y L6 (MISMA FECHA DE INSTALACION CON            
000190      *            FECHA DE RECOLECCION DISTINTA ENTRE TRAMPAS).          
000200      * 05/06/1995 JCA TICKET M1K-022 SE AGREGA LA REGLA L8 SOBRE         
000210      *            LOS VALORES DE PESO DE LA HOJARASCA.                   
000220      * 23/09/1997 RSO TICKET M1K-028 SE AGREGA LA REGLA L9:              
000230      *            PRUEBA DE SMIRNOV-GRUBBS SOBRE EL LOGARITMO            
000240      *            DEL PESO SECO, POR PERIODO Y POR COLUMNA.              
000250      * 15/01/1999 JCA TICKET M1K-031 (Y2K) REVISION GENERAL DE           
000260      *            FECHAS; SIN CAMBIOS DE FORMATO (YA USABAN 4            
000270      *            DIGITOS DE ANIO).                                      
000280      * 08/05/2002 RSO TICKET M1K-041 EL FILTRO DE EXCEPCIONES Y          
000290      *            LA IMPRESION DEL LISTADO SE DELEGAN AL                 
000300      *            SUBPROGRAMA PGMRPTER (ANTES SE HACIA AQUI).            
000310      * 20/07/2004 JCA TICKET M1K-049 SE LLAMA A PGMRPTER UNA SOLA        
000320      *            VEZ POR PARCELA CON LA TABLA DE ERRORES YA             
000330      *            ARMADA (VER CAMBIO EN PGMRPTER DE LA MISMA             
000340      *            FECHA).                                                
000350      ************************************************************        
000360                                                                          
000370      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
000380       ENVIRONMENT DIVISION.                                              
000390       CONFIGURATION SECTION.                                             
000400                                                                          
000410       SPECIAL-NAMES.                                                     
000420           C01 IS TOP-OF-FORM.                                            
000430                                                                          
000440       INPUT-OUTPUT SECTION.                                              
000450       FILE-CONTROL.                                                      
000460                                                                          
000470           SELECT PARM-IN ASSIGN DDPARAM                                  
000480           FILE STATUS IS FS-PARM.                                        
000490                                                                          
000500           SELECT LITTER-IN ASSIGN DDLITTER                               
000510           FILE STATUS IS FS-LITTER.                                      
000520                                                                          
000530           SELECT TRAPLST-IN ASSIGN DDTRAPLS                              
000540           FILE STATUS IS FS-TRAPLST.                                     
000550                                                                          
000560           SELECT EXCEPT-IN ASSIGN DDEXCEPT                               
000570           FILE STATUS IS FS-EXCEPT.                                      
000580                                                                          
000590      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
000600       DATA DIVISION.                                                     
000610       FILE SECTION.                                                      
000620                                                                          
000630       FD  PARM-IN                                                        
000640           RECORDING MODE IS F.                                           
000650       01  REG-PARM-HOJA.                                                 
000660           03  PARM-PLOT-ID        PIC X(08).                             
000670           03  FILLER              PIC X(12).                             
000680                                                                          
000690       FD  LITTER-IN                                                      
000700           RECORDING MODE IS F.                                           
000710      *        COPY CP-LITTREC.                                           
000720       01  WS-REG-HOJARASCA.                                              
000730           03  LIT-TRAP-ID         PIC X(08)    VALUE SPACES.             
000740           03  LIT-S-DATE1         PIC X(08)    VALUE SPACES.             
000750           03  LIT-S-DATE2         PIC X(08)    VALUE SPACES.             
000760           03  LIT-WDRY-TABLA.                                            
000770               05  LIT-WDRY-1      PIC X(10)    VALUE SPACES.             
000780               05  LIT-WDRY-2      PIC X(10)    VALUE SPACES.             
000790               05  LIT-WDRY-3      PIC X(10)    VALUE SPACES.             
000800               05  LIT-WDRY-4      PIC X(10)    VALUE SPACES.             
000810           03  LIT-W-TABLA.                                               
000820               05  LIT-W-1         PIC X(10)    VALUE SPACES.             
000830               05  LIT-W-2         PIC X(10)    VALUE SPACES.             
000840           03  FILLER              PIC X(06)    VALUE SPACES.             
000850                                                                          
000860       FD  TRAPLST-IN                                                     
000870           RECORDING MODE IS F.                                           
000880      *        COPY CP-TRAPLST.                                           
000890       01  WS-REG-TRAMPA.                                                 
000900           03  TRL-PLOT-ID         PIC X(08)    VALUE SPACES.             
000910           03  TRL-TRAP-ID         PIC X(08)    VALUE SPACES.             
000920           03  FILLER              PIC X(04)    VALUE SPACES.             
000930                                                                          
000940       FD  EXCEPT-IN                                                      
000950           RECORDING MODE IS F.                                           
000960      *        COPY CP-EXCEPT (VARIANTE HOJARASCA/SEMILLA).               
000970       01  WS-REG-EXCEPT-TRP.                                             
000980           03  EXC-T-PLOT-ID       PIC X(08)    VALUE SPACES.             
000990           03  EXC-T-S-DATE1       PIC X(08)    VALUE SPACES.             
001000           03  EXC-T-TRAP-ID       PIC X(08)    VALUE SPACES.             
001010           03  FILLER              PIC X(54)    VALUE SPACES.             
001020           03  EXC-T-REASON        PIC X(80)    VALUE SPACES.             
001030                                                                          
001040       WORKING-STORAGE SECTION.                                           
001050      *========================*                                          
001060                                                                          
001070       77  FILLER PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.           
001080                                                                          
001090      *----  ARCHIVOS  -----------------------------------------          
001100       77  FS-PARM               PIC XX   VALUE SPACES.                   
001110       77  FS-LITTER             PIC XX   VALUE SPACES.                   
001120       77  FS-TRAPLST            PIC XX   VALUE SPACES.                   
001130       77  FS-EXCEPT             PIC XX   VALUE SPACES.                   
001140                                                                          
001150       77  WS-FIN-LITTER         PIC X    VALUE 'N'.                      
001160           88  WS-ES-FIN-LITTER           VALUE 'S'.                      
001170       77  WS-FIN-TRAPLST        PIC X    VALUE 'N'.                      
001180           88  WS-ES-FIN-TRAPLST          VALUE 'S'.                      
001190       77  WS-FIN-EXCEPT         PIC X    VALUE 'N'.                      
001200           88  WS-ES-FIN-EXCEPT           VALUE 'S'.                      
001210                                                                          
001220      *----  PARCELA  ---------------------------------------             
001230       77  WS-PLOT-ID            PIC X(08) VALUE SPACES.                  
001240                                                                          
001250      *----  PROGRAMAS LLAMADOS  ------------------------------           
001260       77  WS-PGM-VALOR          PIC X(08) VALUE 'PGMVALOR'.              
001270       77  WS-PGM-FECHA          PIC X(08) VALUE 'PGMFECHA'.              
001280       77  WS-PGM-RPTER          PIC X(08) VALUE 'PGMRPTER'.              
001290                                                                          
001300      *----  LISTA DE TRAMPAS ESPERADAS EN LA PARCELA  --------           
001310       01  TB-TRAMPA.                                                     
001320           03  TB-TRA-ITEM OCCURS 100 TIMES INDEXED BY IX-T IX-T2.        
001330               05  TBT-TRAP-ID      PIC X(08).                            
001340       77  WS-CANT-TRAMPA        PIC 9(04) COMP VALUE ZERO.               
001350                                                                          
001360      *----  PLANTILLA DE NOMBRE DE COLUMNA (REGLA L8)  -------           
001370       01  TB-COLNOM.                                                     
001380           03  FILLER PIC X(05) VALUE 'WDRY1'.                            
001390           03  FILLER PIC X(05) VALUE 'WDRY2'.                            
001400           03  FILLER PIC X(05) VALUE 'WDRY3'.                            
001410           03  FILLER PIC X(05) VALUE 'WDRY4'.                            
001420           03  FILLER PIC X(05) VALUE 'W1   '.                            
001430           03  FILLER PIC X(05) VALUE 'W2   '.                            
001440       01  TB-COLNOM-R REDEFINES TB-COLNOM.                               
001450           03  TBC-NOMBRE  PIC X(05) OCCURS 6 TIMES.                      
001460                                                                          
001470      *----  PLOTS QUE INVERNAN (REGLA L4)  -------------------           
001480       01  TB-INVERNA.                                                    
001490           03  FILLER PIC X(08) VALUE 'UR-BC1  '.                         
001500           03  FILLER PIC X(08) VALUE 'AS-DB1  '.                         
001510           03  FILLER PIC X(08) VALUE 'AS-DB2  '.                         
001520           03  FILLER PIC X(08) VALUE 'TM-DB1  '.                         
001530           03  FILLER PIC X(08) VALUE 'OY-DB1  '.                         
001540           03  FILLER PIC X(08) VALUE 'KY-DB1  '.                         
001550           03  FILLER PIC X(08) VALUE 'OT-EC1  '.                         
001560           03  FILLER PIC X(08) VALUE 'OG-DB1  '.                         
001570       01  TB-INVERNA-R REDEFINES TB-INVERNA.                             
001580           03  TBI-PLOT-ID PIC X(08) OCCURS 8 TIMES.                      
001590       77  WS-ES-INVERNANTE      PIC X    VALUE 'N'.                      
001600           88  WS-PLOT-INVERNA            VALUE 'S'.                      
001610                                                                          
001620      *----  TABLA DE REGISTROS DE HOJARASCA EN MEMORIA  ------           
001630       01  TB-HOJ.                                                        
001640           03  TB-HOJ-ITEM OCCURS 2000 TIMES                              
001650                           INDEXED BY IX-H IX-H2 IX-H3.                   
001660               05  TBH-TRAP-ID      PIC X(08).                            
001670               05  TBH-S-DATE1      PIC X(08).                            
001680               05  TBH-S-DATE2      PIC X(08).                            
001690               05  TBH-CELDA        PIC X(10) OCCURS 6 TIMES              
001700                                    INDEXED BY IX-HC.                     
001710               05  TBH-VALIDO       PIC X     OCCURS 6 TIMES.             
001720               05  TBH-TIENUM       PIC X     OCCURS 6 TIMES.             
001730               05  TBH-NUMERO       PIC S9(05)V9(04) COMP-3               
001740                                    OCCURS 6 TIMES.                       
001750               05  TBH-CODIGO       PIC X(02) OCCURS 6 TIMES.             
001760               05  TBH-D1-OK        PIC X.                                
001770               05  TBH-D2-OK        PIC X.                                
001780       77  WS-CANT-HOJ           PIC 9(04) COMP VALUE ZERO.               
001790                                                                          
001800       77  WS-HAY-ERR-FECHA      PIC X    VALUE 'N'.                      
001810           88  WS-FECHAS-MALAS            VALUE 'S'.                      
001820                                                                          
001830      *----  RESULTADO DEL CALL A PGMVALOR (LK-VALOR) ---------           
001840       01  WS-VALOR-AREA.                                                 
001850           03  WSV-ACCION        PIC X(04).                               
001860           03  WSV-TIPO          PIC X.                                   
001870           03  WSV-CRUDO         PIC X(10).                               
001880           03  WSV-VALIDO        PIC X.                                   
001890               88  WSV-ES-VALIDO          VALUE 'S'.                      
001900           03  WSV-CODIGO        PIC X(02).                               
001910           03  WSV-TIENE-NUM     PIC X.                                   
001920               88  WSV-HAY-NUMERO         VALUE 'S'.                      
001930           03  WSV-NUMERO        PIC S9(05)V9(04) COMP-3.                 
001940           03  FILLER            PIC X(06).                               
001950                                                                          
001960      *----  RESULTADO DEL CALL A PGMFECHA (LK-COMUNICACION) --           
001970       01  WS-FECHA-AREA.                                                 
001980           03  WSF-ACCION        PIC X(04).                               
001990           03  WSF-FECHA-1       PIC X(08).                               
002000           03  WSF-FECHA-2       PIC X(08).                               
002010           03  WSF-FECHA-1-OK    PIC X.                                   
002020               88  WSF-FEC1-VALIDA        VALUE 'S'.                      
002030           03  WSF-FECHA-2-OK    PIC X.                                   
002040               88  WSF-FEC2-VALIDA        VALUE 'S'.                      
002050           03  WSF-DELTA-DIAS    PIC S9(05) COMP-3.                       
002060           03  WSF-MISMO-ANIO    PIC X.                                   
002070               88  WSF-MISMO-ANIO-CIVIL   VALUE 'S'.                      
002080           03  FILLER            PIC X(09).                               
002090                                                                          
002100      *----  AREA DE LLAMADA A PGMRPTER (LK-RPTER)  -----------           
002110       01  WS-RPTER-AREA.                                                 
002120           03  WSR-PLOT-ID       PIC X(08).                               
002130           03  WSR-TIPO-DATO     PIC X(01).                               
002140           03  WSR-NOMBRE-DATO   PIC X(10).                               
002150           03  WSR-CANT-ERRORES  PIC 9(04) COMP.                          
002160           03  WSR-TABLA-ERRORES OCCURS 500 TIMES                         
002170                                 INDEXED BY WSR-ERR-IX.                   
002180               05  WSR-ERR-REG   PIC X(158).                              
002190           03  WSR-CANT-EXCEPT   PIC 9(04) COMP.                          
002200           03  WSR-TABLA-EXCEPT  OCCURS 500 TIMES                         
002210                                 INDEXED BY WSR-EXC-IX.                   
002220               05  WSR-EXC-REG   PIC X(158).                              
002230                                                                          
002240      *----  ARMADO DE UN ERROR NUEVO ANTES DE AGREGARLO  -----           
002250       01  WS-NUEVO-ERROR.                                                
002260           03  WNE-PLOT-ID       PIC X(08) VALUE SPACES.                  
002270           03  WNE-S-DATE1       PIC X(08) VALUE SPACES.                  
002280           03  WNE-TRAP-ID       PIC X(08) VALUE SPACES.                  
002290           03  FILLER            PIC X(54) VALUE SPACES.                  
002300           03  WNE-REASON        PIC X(80) VALUE SPACES.                  
002310       01  WS-NUEVO-ERROR-R REDEFINES WS-NUEVO-ERROR.                     
002320           03  WS-ERRCH          PIC X OCCURS 158 TIMES                   
002330                                 INDEXED BY WS-ERRCH-IX.                  
002340                                                                          
002350       77  WS-K                  PIC 9(02) COMP VALUE ZERO.               
002360       77  WS-ENCONTRO           PIC X    VALUE 'N'.                      
002370           88  WS-SE-ENCONTRO             VALUE 'S'.                      
002380       77  WS-FOUND-IX           PIC 9(04) COMP VALUE ZERO.               
002390       77  WS-PREV-START         PIC 9(04) COMP VALUE ZERO.               
002400       77  WS-DIAS-EDIT          PIC 999        VALUE ZERO.               
002410       77  WS-TEMP-IX            PIC 9(04) COMP VALUE ZERO.               
002420                                                                          
002430      *----  UNION DE CADENAS (ID DE TRAMPAS) PARA L2/L3  -----           
002440       77  WS-JOIN-BUFFER        PIC X(80)  VALUE SPACES.                 
002450       77  WS-JOIN-TEMP          PIC X(80)  VALUE SPACES.                 
002460       77  WS-JOIN-ADD           PIC X(08)  VALUE SPACES.                 
002470                                                                          
002480       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.           
002490                                                                          
002500      *----  PERIODOS DISTINTOS (FECHA-1,FECHA-2) -------------           
002510       01  TB-PERIODO.                                                    
002520           03  TB-PER-ITEM OCCURS 200 TIMES                               
002530                           INDEXED BY IX-P IX-P2.                         
002540               05  TBP-S-DATE1      PIC X(08).                            
002550               05  TBP-S-DATE2      PIC X(08).                            
002560               05  TBP-CNT          PIC 9(04) COMP.                       
002570               05  TBP-DUPJOIN      PIC X(80).                            
002580               05  TBP-MISSJOIN     PIC X(80).                            
002590       77  WS-CANT-PERIODO       PIC 9(04) COMP VALUE ZERO.               
002600                                                                          
002610      *----  PARES (PERIODO,TRAMPA) PARA DETECTAR DUPLICADOS --           
002620       01  TB-PERTRAMPA.                                                  
002630           03  TBPT-ITEM OCCURS 500 TIMES                                 
002640                         INDEXED BY IX-PT IX-PT2.                         
002650               05  TBPT-S-DATE1     PIC X(08).                            
002660               05  TBPT-S-DATE2     PIC X(08).                            
002670               05  TBPT-TRAP-ID     PIC X(08).                            
002680               05  TBPT-CNT         PIC 9(04) COMP.                       
002690       77  WS-CANT-PERTRAMPA     PIC 9(04) COMP VALUE ZERO.               
002700                                                                          
002710      *----  TABLA DE VALORES CRITICOS DE SMIRNOV-GRUBBS  -----           
002720      *     (DOS COLAS, ALFA = 0,01/N, TOMADA DEL APENDICE                
002730      *      ESTADISTICO DEL MANUAL DEL INVENTARIO; INDEXADA              
002740      *      POR TAMANO DE MUESTRA N, VALIDA PARA N = 05..30)             
002750       01  TB-TSTUD.                                                      
002760           03  FILLER PIC X(30) VALUE                                     
002770               '052050062050072060082070092080'.                          
002780           03  FILLER PIC X(30) VALUE                                     
002790               '102140112200122260132310142350'.                          
002800           03  FILLER PIC X(30) VALUE                                     
002810               '152390162430172460182490192520'.                          
002820           03  FILLER PIC X(30) VALUE                                     
002830               '202550212570222600232620242640'.                          
002840           03  FILLER PIC X(30) VALUE                                     
002850               '252660262680272700282710292730'.                          
002860           03  FILLER PIC X(06) VALUE '302740'.                           
002870       01  TB-TSTUD-R REDEFINES TB-TSTUD.                                 
002880           03  TBS-ITEM OCCURS 26 TIMES INDEXED BY IX-S.                  
002890               05  TBS-N          PIC 9(02).                              
002900               05  TBS-TAU        PIC 9V999.                              
002910                                                                          
002920      *----  AREA DE TRABAJO DE LA PRUEBA DE GRUBBS  ----------           
002930       01  TB-GRB.                                                        
002940           03  TB-GRB-ITEM OCCURS 100 TIMES                               
002950                           INDEXED BY IX-G IX-G2 IX-G3.                   
002960               05  TBG-FILA-HOJ   PIC 9(04) COMP.                         
002970               05  TBG-VALOR      PIC S9(05)V9(04) COMP-3.                
002980               05  TBG-LOGVAL     PIC S9(03)V9(06) COMP-3.                
002990               05  TBG-ACTIVO     PIC X.                                  
003000                   88  TBG-ESTA-ACTIVO     VALUE 'S'.                     
003010       77  WS-CANT-GRB           PIC 9(04) COMP VALUE ZERO.               
003020       77  WS-GRB-N-ACTIVO       PIC 9(04) COMP VALUE ZERO.               
003030       77  WS-GRB-SUMA           PIC S9(07)V9(06) COMP-3.                 
003040       77  WS-GRB-MEDIA          PIC S9(03)V9(06) COMP-3.                 
003050       77  WS-GRB-SUMCUAD        PIC S9(07)V9(06) COMP-3.                 
003060       77  WS-GRB-VAR            PIC S9(03)V9(06) COMP-3.                 
003070       77  WS-GRB-DESVEST        PIC S9(03)V9(06) COMP-3.                 
003080       77  WS-GRB-RESID          PIC S9(03)V9(06) COMP-3.                 
003090       77  WS-GRB-MAXRESID       PIC S9(03)V9(06) COMP-3.                 
003100       77  WS-GRB-MAXIX          PIC 9(04) COMP VALUE ZERO.               
003110       77  WS-GRB-TAU            PIC 9V999.                               
003120       77  WS-GRB-SIGUE          PIC X    VALUE 'S'.                      
003130           88  WS-GRB-CONTINUA            VALUE 'S'.                      
003140                                                                          
003150      *----  RUTINA MANUAL DE LOGARITMO NATURAL  --------------           
003160      *     LN(X) POR REDUCCION BINARIA (DIVIDIR/MULTIPLICAR              
003170      *     POR 2 HASTA DEJAR X EN EL RANGO [1,2)) MAS UNA                
003180      *     SERIE DE ARTANH SOBRE Z=(X-1)/(X+1).                          
003190       77  WS-LN2                PIC S9V9999999 COMP-3                    
003200                                 VALUE 0.6931472.                         
003210       77  WS-LN-X               PIC S9(05)V9(06) COMP-3.                 
003220       77  WS-LN-K               PIC S9(03) COMP VALUE ZERO.              
003230       77  WS-LN-Z                PIC S9(01)V9(06) COMP-3.                
003240       77  WS-LN-Z2               PIC S9(01)V9(06) COMP-3.                
003250       77  WS-LN-TERM             PIC S9(01)V9(08) COMP-3.                
003260       77  WS-LN-SUMA             PIC S9(01)V9(08) COMP-3.                
003270       77  WS-LN-N                PIC 9(02) COMP VALUE ZERO.              
003280       77  WS-LN-RESULT           PIC S9(03)V9(06) COMP-3.                
003290                                                                          
003300      *----  RUTINA MANUAL DE RAIZ CUADRADA (NEWTON-RAPHSON) --           
003310       77  WS-SQ-X               PIC S9(07)V9(06) COMP-3.                 
003320       77  WS-SQ-R                PIC S9(05)V9(06) COMP-3.                
003330       77  WS-SQ-RNEW              PIC S9(05)V9(06) COMP-3.               
003340       77  WS-SQ-ITER               PIC 9(02) COMP VALUE ZERO.            
003350                                                                          
003360       77  FILLER PIC X(29) VALUE '* FINAL AREAS ESTADISTICAS  *'.        
003370                                                                          
003380      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
003390       PROCEDURE DIVISION.                                                
003400                                                                          
003410       MAIN-PROGRAM-I.                                                    
003420           PERFORM 1000-INICIO-I     THRU 1000-INICIO-F.                  
003430           PERFORM 2000-CARGAR-I     THRU 2000-CARGAR-F.                  
003440           PERFORM 3000-LEER-HOJ-I   THRU 3000-LEER-HOJ-F.                
003450           PERFORM 3500-CLASIFICAR-I THRU 3500-CLASIFICAR-F.              
003460           PERFORM 4000-VALIDAR-I    THRU 4000-VALIDAR-F.                 
003470           PERFORM 5000-RPTER-I      THRU 5000-RPTER-F.                   
003480           PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.                   
003490           STOP RUN.                                                      
003500                                                                          
003510      *------------------------------------------------------             
003520      *    1000  APERTURA DE ARCHIVOS Y LECTURA DEL PARM                  
003530      *------------------------------------------------------             
003540       1000-INICIO-I.                                                     
003550           OPEN INPUT PARM-IN.                                            
003560           IF FS-PARM NOT = '00'                                          
003570              DISPLAY 'PGMLTCHK - ERROR ABRIENDO DDPARAM '                
003580                      FS-PARM                                             
003590              STOP RUN                                                    
003600           END-IF.                                                        
003610           READ PARM-IN.                                                  
003620           MOVE PARM-PLOT-ID TO WS-PLOT-ID.                               
003630           CLOSE PARM-IN.                                                 
003640                                                                          
003650           PERFORM 1010-VER-INVERNA-I THRU 1010-VER-INVERNA-F             
003660               VARYING IX-T FROM 1 BY 1 UNTIL IX-T > 8.                   
003670                                                                          
003680           OPEN INPUT LITTER-IN TRAPLST-IN EXCEPT-IN.                     
003690           IF FS-LITTER NOT = '00'                                        
003700              DISPLAY 'PGMLTCHK - ERROR ABRIENDO DDLITTER '               
003710                      FS-LITTER                                           
003720              STOP RUN                                                    
003730           END-IF.                                                        
003740           IF FS-TRAPLST NOT = '00'                                       
003750              DISPLAY 'PGMLTCHK - ERROR ABRIENDO DDTRAPLS '               
003760                      FS-TRAPLST                                          
003770              STOP RUN                                                    
003780           END-IF.                                                        
003790           IF FS-EXCEPT NOT = '00'                                        
003800              DISPLAY 'PGMLTCHK - ERROR ABRIENDO DDEXCEPT '               
003810                      FS-EXCEPT                                           
003820              STOP RUN                                                    
003830           END-IF.                                                        
003840           MOVE ZERO TO WSR-CANT-ERRORES WSR-CANT-EXCEPT.                 
003850           MOVE WS-PLOT-ID TO WSR-PLOT-ID.                                
003860       1000-INICIO-F.                                                     
003870           EXIT.                                                          
003880                                                                          
003890       1010-VER-INVERNA-I.                                                
003900           IF TBI-PLOT-ID (IX-T) = WS-PLOT-ID                             
003910              MOVE 'S' TO WS-ES-INVERNANTE                                
003920           END-IF.                                                        
003930       1010-VER-INVERNA-F.                                                
003940           EXIT.                                                          
003950                                                                          
003960      *------------------------------------------------------             
003970      *    2000  CARGA DE LISTA DE TRAMPAS Y EXCEPCIONES                  
003980      *------------------------------------------------------             
003990       2000-CARGAR-I.                                                     
004000           PERFORM 2100-LEER-TRAP-I THRU 2100-LEER-TRAP-F.                
004010           PERFORM 2110-PROC-TRAP-I THRU 2110-PROC-TRAP-F                 
004020               UNTIL WS-ES-FIN-TRAPLST.                                   
004030           PERFORM 2200-LEER-EXC-I  THRU 2200-LEER-EXC-F.                 
004040           PERFORM 2210-PROC-EXC-I  THRU 2210-PROC-EXC-F                  
004050               UNTIL WS-ES-FIN-EXCEPT.                                    
004060       2000-CARGAR-F.                                                     
004070           EXIT.                                                          
004080                                                                          
004090       2100-LEER-TRAP-I.                                                  
004100           READ TRAPLST-IN.                                               
004110           EVALUATE TRUE                                                  
004120              WHEN FS-TRAPLST = '00'                                      
004130                 CONTINUE                                                 
004140              WHEN FS-TRAPLST = '10'                                      
004150                 MOVE 'S' TO WS-FIN-TRAPLST                               
004160              WHEN OTHER                                                  
004170                 DISPLAY 'PGMLTCHK - ERROR LEYENDO DDTRAPLS '             
004180                         FS-TRAPLST                                       
004190                 STOP RUN                                                 
004200           END-EVALUATE.                                                  
004210       2100-LEER-TRAP-F.                                                  
004220           EXIT.                                                          
004230                                                                          
004240       2110-PROC-TRAP-I.                                                  
004250           IF TRL-PLOT-ID = WS-PLOT-ID                                    
004260              ADD 1 TO WS-CANT-TRAMPA                                     
004270              SET IX-T TO WS-CANT-TRAMPA                                  
004280              MOVE TRL-TRAP-ID TO TBT-TRAP-ID (IX-T)                      
004290           END-IF.                                                        
004300           PERFORM 2100-LEER-TRAP-I THRU 2100-LEER-TRAP-F.                
004310       2110-PROC-TRAP-F.                                                  
004320           EXIT.                                                          
004330                                                                          
004340       2200-LEER-EXC-I.                                                   
004350           READ EXCEPT-IN.                                                
004360           EVALUATE TRUE                                                  
004370              WHEN FS-EXCEPT = '00'                                       
004380                 CONTINUE                                                 
004390              WHEN FS-EXCEPT = '10'                                       
004400                 MOVE 'S' TO WS-FIN-EXCEPT                                
004410              WHEN OTHER                                                  
004420                 DISPLAY 'PGMLTCHK - ERROR LEYENDO DDEXCEPT '             
004430                         FS-EXCEPT                                        
004440                 STOP RUN                                                 
004450           END-EVALUATE.                                                  
004460       2200-LEER-EXC-F.                                                   
004470           EXIT.                                                          
004480                                                                          
004490       2210-PROC-EXC-I.                                                   
004500           IF EXC-T-PLOT-ID = WS-PLOT-ID                                  
004510              ADD 1 TO WSR-CANT-EXCEPT                                    
004520              SET WSR-EXC-IX TO WSR-CANT-EXCEPT                           
004530              MOVE WS-REG-EXCEPT-TRP TO                                   
004540                   WSR-EXC-REG (WSR-EXC-IX)                               
004550           END-IF.                                                        
004560           PERFORM 2200-LEER-EXC-I THRU 2200-LEER-EXC-F.                  
004570       2210-PROC-EXC-F.                                                   
004580           EXIT.                                                          
004590                                                                          
004600      *------------------------------------------------------             
004610      *    3000  CARGA DE LA HOJARASCA EN MEMORIA                         
004620      *------------------------------------------------------             
004630       3000-LEER-HOJ-I.                                                   
004640           PERFORM 3100-LEER-LIT-I THRU 3100-LEER-LIT-F.                  
004650           PERFORM 3110-PROC-LIT-I THRU 3110-PROC-LIT-F                   
004660               UNTIL WS-ES-FIN-LITTER.                                    
004670       3000-LEER-HOJ-F.                                                   
004680           EXIT.                                                          
004690                                                                          
004700       3100-LEER-LIT-I.                                                   
004710           READ LITTER-IN.                                                
004720           EVALUATE TRUE                                                  
004730              WHEN FS-LITTER = '00'                                       
004740                 CONTINUE                                                 
004750              WHEN FS-LITTER = '10'                                       
004760                 MOVE 'S' TO WS-FIN-LITTER                                
004770              WHEN OTHER                                                  
004780                 DISPLAY 'PGMLTCHK - ERROR LEYENDO DDLITTER '             
004790                         FS-LITTER                                        
004800                 STOP RUN                                                 
004810           END-EVALUATE.                                                  
004820       3100-LEER-LIT-F.                                                   
004830           EXIT.                                                          
004840                                                                          
004850       3110-PROC-LIT-I.                                                   
004860           ADD 1 TO WS-CANT-HOJ.                                          
004870           SET IX-H TO WS-CANT-HOJ.                                       
004880           MOVE LIT-TRAP-ID TO TBH-TRAP-ID (IX-H).                        
004890           MOVE LIT-S-DATE1 TO TBH-S-DATE1 (IX-H).                        
004900           MOVE LIT-S-DATE2 TO TBH-S-DATE2 (IX-H).                        
004910           MOVE LIT-WDRY-1  TO TBH-CELDA (IX-H 1).                        
004920           MOVE LIT-WDRY-2  TO TBH-CELDA (IX-H 2).                        
004930           MOVE LIT-WDRY-3  TO TBH-CELDA (IX-H 3).                        
004940           MOVE LIT-WDRY-4  TO TBH-CELDA (IX-H 4).                        
004950           MOVE LIT-W-1     TO TBH-CELDA (IX-H 5).                        
004960           MOVE LIT-W-2     TO TBH-CELDA (IX-H 6).                        
004970           PERFORM 3100-LEER-LIT-I THRU 3100-LEER-LIT-F.                  
004980       3110-PROC-LIT-F.                                                   
004990           EXIT.                                                          
005000                                                                          
005010      *------------------------------------------------------             
005020      *    3500  CLASIFICACION DE FECHAS Y VALORES POR CELDA              
005030      *------------------------------------------------------             
005040       3500-CLASIFICAR-I.                                                 
005050           PERFORM 3510-CLAS-UNA-I THRU 3510-CLAS-UNA-F                   
005060               VARYING IX-H FROM 1 BY 1                                   
005070               UNTIL IX-H > WS-CANT-HOJ.                                  
005080       3500-CLASIFICAR-F.                                                 
005090           EXIT.                                                          
005100                                                                          
005110       3510-CLAS-UNA-I.                                                   
005120           PERFORM 3520-VALID-FECHA1-I THRU 3520-VALID-FECHA1-F.          
005130           PERFORM 3525-VALID-FECHA2-I THRU 3525-VALID-FECHA2-F.          
005140           PERFORM 3530-CLAS-COLUMNA-I THRU 3530-CLAS-COLUMNA-F           
005150               VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 6.                   
005160       3510-CLAS-UNA-F.                                                   
005170           EXIT.                                                          
005180                                                                          
005190       3520-VALID-FECHA1-I.                                               
005200           MOVE 'VALD'            TO WSF-ACCION.                          
005210           MOVE TBH-S-DATE1 (IX-H) TO WSF-FECHA-1.                        
005220           CALL WS-PGM-FECHA USING WS-FECHA-AREA.                         
005230           IF WSF-FEC1-VALIDA                                             
005240              MOVE 'S' TO TBH-D1-OK (IX-H)                                
005250           ELSE                                                           
005260              MOVE 'N' TO TBH-D1-OK (IX-H)                                
005270           END-IF.                                                        
005280       3520-VALID-FECHA1-F.                                               
005290           EXIT.                                                          
005300                                                                          
005310       3525-VALID-FECHA2-I.                                               
005320           MOVE 'VALD'            TO WSF-ACCION.                          
005330           MOVE TBH-S-DATE2 (IX-H) TO WSF-FECHA-1.                        
005340           CALL WS-PGM-FECHA USING WS-FECHA-AREA.                         
005350           IF WSF-FEC1-VALIDA                                             
005360              MOVE 'S' TO TBH-D2-OK (IX-H)                                
005370           ELSE                                                           
005380              MOVE 'N' TO TBH-D2-OK (IX-H)                                
005390           END-IF.                                                        
005400       3525-VALID-FECHA2-F.                                               
005410           EXIT.                                                          
005420                                                                          
005430       3530-CLAS-COLUMNA-I.                                               
005440           MOVE 'LIMP' TO WSV-ACCION.                                     
005450           MOVE 'L'    TO WSV-TIPO.                                       
005460           MOVE TBH-CELDA (IX-H WS-K) TO WSV-CRUDO.                       
005470           CALL WS-PGM-VALOR USING WS-VALOR-AREA.                         
005480           MOVE WSV-VALIDO    TO TBH-VALIDO (IX-H WS-K).                  
005490           MOVE WSV-TIENE-NUM TO TBH-TIENUM (IX-H WS-K).                  
005500           MOVE WSV-NUMERO    TO TBH-NUMERO (IX-H WS-K).                  
005510           MOVE WSV-CODIGO    TO TBH-CODIGO (IX-H WS-K).                  
005520       3530-CLAS-COLUMNA-F.                                               
005530           EXIT.                                                          
005540                                                                          
005550      *------------------------------------------------------             
005560      *    4000  VALIDACION - DESPACHADOR DE REGLAS L1..L9                
005570      *------------------------------------------------------             
005580       4000-VALIDAR-I.                                                    
005590           PERFORM 4010-L1-FECHAS-I THRU 4010-L1-FECHAS-F.                
005600           IF WS-FECHAS-MALAS                                             
005610              GO TO 4000-VALIDAR-F                                        
005620           END-IF.                                                        
005630           PERFORM 4100-ARMAR-PER-I   THRU 4100-ARMAR-PER-F.              
005640           PERFORM 4200-L2-DUP-I      THRU 4200-L2-DUP-F.                 
005650           PERFORM 4300-L3-FALTAN-I   THRU 4300-L3-FALTAN-F.              
005660           PERFORM 4400-L4-L5-DUR-I   THRU 4400-L4-L5-DUR-F.              
005670           PERFORM 4500-L6-DIFIERE-I  THRU 4500-L6-DIFIERE-F.             
005680           PERFORM 4600-L7-INTERR-I   THRU 4600-L7-INTERR-F.              
005690           PERFORM 4700-L8-CODIGOS-I  THRU 4700-L8-CODIGOS-F.             
005700           PERFORM 4800-L9-GRUBBS-I   THRU 4800-L9-GRUBBS-F.              
005710       4000-VALIDAR-F.                                                    
005720           EXIT.                                                          
005730                                                                          
005740      *------------------------------------------------------             
005750      *    4010  REGLA L1 - VALIDEZ DE LAS FECHAS                         
005760      *------------------------------------------------------             
005770       4010-L1-FECHAS-I.                                                  
005780           PERFORM 4011-L1-UNA-I THRU 4011-L1-UNA-F                       
005790               VARYING IX-H FROM 1 BY 1                                   
005800               UNTIL IX-H > WS-CANT-HOJ.                                  
005810       4010-L1-FECHAS-F.                                                  
005820           EXIT.                                                          
005830                                                                          
005840       4011-L1-UNA-I.                                                     
005850           IF TBH-D1-OK (IX-H) = 'N'                                      
005860              MOVE 'S' TO WS-HAY-ERR-FECHA                                
005870              MOVE TBH-TRAP-ID (IX-H) TO WNE-TRAP-ID                      
005880              MOVE TBH-S-DATE1 (IX-H) TO WNE-S-DATE1                      
005890              MOVE 'INVALID INSTALLATION DATE' TO WNE-REASON              
005900              PERFORM 4990-AGREGAR-ERROR-I                                
005910                  THRU 4990-AGREGAR-ERROR-F                               
005920           END-IF.                                                        
005930           IF TBH-D2-OK (IX-H) = 'N'                                      
005940              MOVE 'S' TO WS-HAY-ERR-FECHA                                
005950              MOVE TBH-TRAP-ID (IX-H) TO WNE-TRAP-ID                      
005960              MOVE TBH-S-DATE1 (IX-H) TO WNE-S-DATE1                      
005970              MOVE 'INVALID COLLECTION DATE' TO WNE-REASON                
005980              PERFORM 4990-AGREGAR-ERROR-I                                
005990                  THRU 4990-AGREGAR-ERROR-F                               
006000           END-IF.                                                        
006010       4011-L1-UNA-F.                                                     
006020           EXIT.                                                          
006030                                                                          
006040      *------------------------------------------------------             
006050      *    4100  ARMADO DE TABLAS DE PERIODOS (L2..L6)                    
006060      *------------------------------------------------------             
006070       4100-ARMAR-PER-I.                                                  
006080           PERFORM 4110-ARMAR-UNA-I THRU 4110-ARMAR-UNA-F                 
006090               VARYING IX-H FROM 1 BY 1                                   
006100               UNTIL IX-H > WS-CANT-HOJ.                                  
006110       4100-ARMAR-PER-F.                                                  
006120           EXIT.                                                          
006130                                                                          
006140       4110-ARMAR-UNA-I.                                                  
006150           PERFORM 4120-BUSCAR-PER-I THRU 4120-BUSCAR-PER-F.              
006160           IF WS-SE-ENCONTRO                                              
006170              ADD 1 TO TBP-CNT (WS-FOUND-IX)                              
006180           ELSE                                                           
006190              ADD 1 TO WS-CANT-PERIODO                                    
006200              SET IX-P TO WS-CANT-PERIODO                                 
006210              MOVE TBH-S-DATE1 (IX-H) TO TBP-S-DATE1 (IX-P)               
006220              MOVE TBH-S-DATE2 (IX-H) TO TBP-S-DATE2 (IX-P)               
006230              MOVE 1      TO TBP-CNT      (IX-P)                          
006240              MOVE SPACES TO TBP-DUPJOIN  (IX-P)                          
006250              MOVE SPACES TO TBP-MISSJOIN (IX-P)                          
006260           END-IF.                                                        
006270           PERFORM 4130-BUSCAR-PERTR-I THRU 4130-BUSCAR-PERTR-F.          
006280           IF WS-SE-ENCONTRO                                              
006290              ADD 1 TO TBPT-CNT (WS-FOUND-IX)                             
006300           ELSE                                                           
006310              ADD 1 TO WS-CANT-PERTRAMPA                                  
006320              SET IX-PT TO WS-CANT-PERTRAMPA                              
006330              MOVE TBH-S-DATE1 (IX-H) TO TBPT-S-DATE1 (IX-PT)             
006340              MOVE TBH-S-DATE2 (IX-H) TO TBPT-S-DATE2 (IX-PT)             
006350              MOVE TBH-TRAP-ID (IX-H) TO TBPT-TRAP-ID (IX-PT)             
006360              MOVE 1 TO TBPT-CNT (IX-PT)                                  
006370           END-IF.                                                        
006380       4110-ARMAR-UNA-F.                                                  
006390           EXIT.                                                          
006400                                                                          
006410       4120-BUSCAR-PER-I.                                                 
006420           MOVE 'N' TO WS-ENCONTRO.                                       
006430           MOVE ZERO TO WS-FOUND-IX.                                      
006440           PERFORM 4121-BUSCAR-PER-UNA-I                                  
006450               THRU 4121-BUSCAR-PER-UNA-F                                 
006460               VARYING IX-P2 FROM 1 BY 1                                  
006470               UNTIL IX-P2 > WS-CANT-PERIODO                              
006480                  OR WS-SE-ENCONTRO.                                      
006490       4120-BUSCAR-PER-F.                                                 
006500           EXIT.                                                          
006510                                                                          
006520       4121-BUSCAR-PER-UNA-I.                                             
006530           IF TBP-S-DATE1 (IX-P2) = TBH-S-DATE1 (IX-H)                    
006540              AND TBP-S-DATE2 (IX-P2) = TBH-S-DATE2 (IX-H)                
006550              MOVE 'S'  TO WS-ENCONTRO                                    
006560              MOVE IX-P2 TO WS-FOUND-IX                                   
006570           END-IF.                                                        
006580       4121-BUSCAR-PER-UNA-F.                                             
006590           EXIT.                                                          
006600                                                                          
006610       4130-BUSCAR-PERTR-I.                                               
006620           MOVE 'N' TO WS-ENCONTRO.                                       
006630           MOVE ZERO TO WS-FOUND-IX.                                      
006640           PERFORM 4131-BUSCAR-PERTR-UNA-I                                
006650               THRU 4131-BUSCAR-PERTR-UNA-F                               
006660               VARYING IX-PT2 FROM 1 BY 1                                 
006670               UNTIL IX-PT2 > WS-CANT-PERTRAMPA                           
006680                  OR WS-SE-ENCONTRO.                                      
006690       4130-BUSCAR-PERTR-F.                                               
006700           EXIT.                                                          
006710                                                                          
006720       4131-BUSCAR-PERTR-UNA-I.                                           
006730           IF TBPT-S-DATE1 (IX-PT2) = TBH-S-DATE1 (IX-H)                  
006740              AND TBPT-S-DATE2 (IX-PT2) = TBH-S-DATE2 (IX-H)              
006750              AND TBPT-TRAP-ID (IX-PT2) = TBH-TRAP-ID (IX-H)              
006760              MOVE 'S'   TO WS-ENCONTRO                                   
006770              MOVE IX-PT2 TO WS-FOUND-IX                                  
006780           END-IF.                                                        
006790       4131-BUSCAR-PERTR-UNA-F.                                           
006800           EXIT.                                                          
006810                                                                          
006820      *------------------------------------------------------             
006830      *    4200  REGLA L2 - TRAMPAS DUPLICADAS EN EL PERIODO              
006840      *------------------------------------------------------             
006850       4200-L2-DUP-I.                                                     
006860           PERFORM 4210-L2-UNA-I THRU 4210-L2-UNA-F                       
006870               VARYING IX-P FROM 1 BY 1                                   
006880               UNTIL IX-P > WS-CANT-PERIODO.                              
006890       4200-L2-DUP-F.                                                     
006900           EXIT.                                                          
006910                                                                          
006920       4210-L2-UNA-I.                                                     
006930           MOVE SPACES TO WS-JOIN-BUFFER.                                 
006940           PERFORM 4220-L2-BUSCAR-DUP-I                                   
006950               THRU 4220-L2-BUSCAR-DUP-F                                  
006960               VARYING IX-PT FROM 1 BY 1                                  
006970               UNTIL IX-PT > WS-CANT-PERTRAMPA.                           
006980           IF WS-JOIN-BUFFER NOT = SPACES                                 
006990              MOVE TBP-S-DATE1 (IX-P) TO WNE-S-DATE1                      
007000              MOVE SPACES TO WNE-TRAP-ID                                  
007010              STRING 'DUPLICATE TRAPS IN PERIOD ('                        
007020                     DELIMITED BY SIZE                                    
007030                     WS-JOIN-BUFFER DELIMITED BY SIZE                     
007040                     ')' DELIMITED BY SIZE                                
007050                     INTO WNE-REASON                                      
007060              PERFORM 4990-AGREGAR-ERROR-I                                
007070                  THRU 4990-AGREGAR-ERROR-F                               
007080           END-IF.                                                        
007090       4210-L2-UNA-F.                                                     
007100           EXIT.                                                          
007110                                                                          
007120       4220-L2-BUSCAR-DUP-I.                                              
007130           IF TBPT-S-DATE1 (IX-PT) = TBP-S-DATE1 (IX-P)                   
007140              AND TBPT-S-DATE2 (IX-PT) = TBP-S-DATE2 (IX-P)               
007150              AND TBPT-CNT (IX-PT) > 1                                    
007160              MOVE TBPT-TRAP-ID (IX-PT) TO WS-JOIN-ADD                    
007170              PERFORM 4995-JOIN-AGREGAR-I                                 
007180                  THRU 4995-JOIN-AGREGAR-F                                
007190           END-IF.                                                        
007200       4220-L2-BUSCAR-DUP-F.                                              
007210           EXIT.                                                          
007220                                                                          
007230      *------------------------------------------------------             
007240      *    4300  REGLA L3 - TRAMPAS FALTANTES EN EL PERIODO               
007250      *------------------------------------------------------             
007260       4300-L3-FALTAN-I.                                                  
007270           PERFORM 4310-L3-UNA-I THRU 4310-L3-UNA-F                       
007280               VARYING IX-P FROM 1 BY 1                                   
007290               UNTIL IX-P > WS-CANT-PERIODO.                              
007300       4300-L3-FALTAN-F.                                                  
007310           EXIT.                                                          
007320                                                                          
007330       4310-L3-UNA-I.                                                     
007340           IF TBP-CNT (IX-P) < WS-CANT-TRAMPA                             
007350              MOVE SPACES TO WS-JOIN-BUFFER                               
007360              PERFORM 4320-L3-BUSCAR-FALTA-I                              
007370                  THRU 4320-L3-BUSCAR-FALTA-F                             
007380                  VARYING IX-T FROM 1 BY 1                                
007390                  UNTIL IX-T > WS-CANT-TRAMPA                             
007400              IF WS-JOIN-BUFFER NOT = SPACES                              
007410                 MOVE TBP-S-DATE1 (IX-P) TO WNE-S-DATE1                   
007420                 MOVE SPACES TO WNE-TRAP-ID                               
007430                 STRING 'MISSING TRAPS IN PERIOD ('                       
007440                        DELIMITED BY SIZE                                 
007450                        WS-JOIN-BUFFER DELIMITED BY SIZE                  
007460                        ')' DELIMITED BY SIZE                             
007470                        INTO WNE-REASON                                   
007480                 PERFORM 4990-AGREGAR-ERROR-I                             
007490                     THRU 4990-AGREGAR-ERROR-F                            
007500              END-IF                                                      
007510           END-IF.                                                        
007520       4310-L3-UNA-F.                                                     
007530           EXIT.                                                          
007540                                                                          
007550       4320-L3-BUSCAR-FALTA-I.                                            
007560           MOVE 'N' TO WS-ENCONTRO.                                       
007570           PERFORM 4321-L3-COMPARAR-I                                     
007580               THRU 4321-L3-COMPARAR-F                                    
007590               VARYING IX-PT FROM 1 BY 1                                  
007600               UNTIL IX-PT > WS-CANT-PERTRAMPA                            
007610                  OR WS-SE-ENCONTRO.                                      
007620           IF NOT WS-SE-ENCONTRO                                          
007630              MOVE TBT-TRAP-ID (IX-T) TO WS-JOIN-ADD                      
007640              PERFORM 4995-JOIN-AGREGAR-I                                 
007650                  THRU 4995-JOIN-AGREGAR-F                                
007660           END-IF.                                                        
007670       4320-L3-BUSCAR-FALTA-F.                                            
007680           EXIT.                                                          
007690                                                                          
007700       4321-L3-COMPARAR-I.                                                
007710           IF TBPT-S-DATE1 (IX-PT) = TBP-S-DATE1 (IX-P)                   
007720              AND TBPT-S-DATE2 (IX-PT) = TBP-S-DATE2 (IX-P)               
007730              AND TBPT-TRAP-ID (IX-PT) = TBT-TRAP-ID (IX-T)               
007740              MOVE 'S' TO WS-ENCONTRO                                     
007750           END-IF.                                                        
007760       4321-L3-COMPARAR-F.                                                
007770           EXIT.                                                          
007780                                                                          
007790      *------------------------------------------------------             
007800      *    4400  REGLAS L4/L5 - DURACION DEL PERIODO                      
007810      *------------------------------------------------------             
007820       4400-L4-L5-DUR-I.                                                  
007830           PERFORM 4410-L4-L5-UNA-I THRU 4410-L4-L5-UNA-F                 
007840               VARYING IX-P FROM 1 BY 1                                   
007850               UNTIL IX-P > WS-CANT-PERIODO.                              
007860       4400-L4-L5-DUR-F.                                                  
007870           EXIT.                                                          
007880                                                                          
007890       4410-L4-L5-UNA-I.                                                  
007900           MOVE 'DELT' TO WSF-ACCION.                                     
007910           MOVE TBP-S-DATE1 (IX-P) TO WSF-FECHA-1.                        
007920           MOVE TBP-S-DATE2 (IX-P) TO WSF-FECHA-2.                        
007930           CALL WS-PGM-FECHA USING WS-FECHA-AREA.                         
007940           IF WSF-DELTA-DIAS > 45                                         
007950              IF NOT WS-PLOT-INVERNA                                      
007960                 OR WSF-MISMO-ANIO-CIVIL                                  
007970                 MOVE TBP-S-DATE1 (IX-P) TO WNE-S-DATE1                   
007980                 MOVE SPACES TO WNE-TRAP-ID                               
007990                 MOVE 'INSTALLATION PERIOD 46+ DAYS'                      
008000                     TO WNE-REASON                                        
008010                 PERFORM 4990-AGREGAR-ERROR-I                             
008020                     THRU 4990-AGREGAR-ERROR-F                            
008030              END-IF                                                      
008040           END-IF.                                                        
008050           IF WSF-DELTA-DIAS < 11                                         
008060              MOVE TBP-S-DATE1 (IX-P) TO WNE-S-DATE1                      
008070              MOVE SPACES TO WNE-TRAP-ID                                  
008080              MOVE 'INSTALLATION PERIOD 10 DAYS OR LESS'                  
008090                  TO WNE-REASON                                           
008100              PERFORM 4990-AGREGAR-ERROR-I                                
008110                  THRU 4990-AGREGAR-ERROR-F                               
008120           END-IF.                                                        
008130       4410-L4-L5-UNA-F.                                                  
008140           EXIT.                                                          
008150                                                                          
008160      *------------------------------------------------------             
008170      *    4500  REGLA L6 - MISMA S-DATE1, S-DATE2 DISTINTA               
008180      *------------------------------------------------------             
008190       4500-L6-DIFIERE-I.                                                 
008200           PERFORM 4510-L6-UNA-I THRU 4510-L6-UNA-F                       
008210               VARYING IX-P FROM 1 BY 1                                   
008220               UNTIL IX-P > WS-CANT-PERIODO.                              
008230       4500-L6-DIFIERE-F.                                                 
008240           EXIT.                                                          
008250                                                                          
008260       4510-L6-UNA-I.                                                     
008270           MOVE ZERO TO WS-FOUND-IX.                                      
008280           PERFORM 4520-L6-CONTAR-I THRU 4520-L6-CONTAR-F                 
008290               VARYING IX-P2 FROM 1 BY 1                                  
008300               UNTIL IX-P2 > WS-CANT-PERIODO.                             
008310           IF WS-FOUND-IX > 1                                             
008320              MOVE TBP-S-DATE1 (IX-P) TO WNE-S-DATE1                      
008330              MOVE SPACES TO WNE-TRAP-ID                                  
008340              MOVE 'INSTALLATION PERIOD DIFFERS BETWEEN TRAPS'            
008350                  TO WNE-REASON                                           
008360              PERFORM 4990-AGREGAR-ERROR-I                                
008370                  THRU 4990-AGREGAR-ERROR-F                               
008380           END-IF.                                                        
008390       4510-L6-UNA-F.                                                     
008400           EXIT.                                                          
008410                                                                          
008420       4520-L6-CONTAR-I.                                                  
008430           IF TBP-S-DATE1 (IX-P2) = TBP-S-DATE1 (IX-P)                    
008440              ADD 1 TO WS-FOUND-IX                                        
008450           END-IF.                                                        
008460       4520-L6-CONTAR-F.                                                  
008470           EXIT.                                                          
008480                                                                          
008490      *------------------------------------------------------             
008500      *    4600  REGLA L7 - INTERRUPCION ENTRE RECOLECCIONES              
008510      *------------------------------------------------------             
008520       4600-L7-INTERR-I.                                                  
008530           PERFORM 4610-L7-UNA-I THRU 4610-L7-UNA-F                       
008540               VARYING IX-H FROM 1 BY 1                                   
008550               UNTIL IX-H > WS-CANT-HOJ.                                  
008560       4600-L7-INTERR-F.                                                  
008570           EXIT.                                                          
008580                                                                          
008590       4610-L7-UNA-I.                                                     
008600           MOVE 'N' TO WS-ENCONTRO.                                       
008610           MOVE ZERO TO WS-FOUND-IX.                                      
008620           SET WS-PREV-START TO IX-H.                                     
008630           SUBTRACT 1 FROM WS-PREV-START.                                 
008640           PERFORM 4620-L7-BUSCAR-PREV-I                                  
008650               THRU 4620-L7-BUSCAR-PREV-F                                 
008660               VARYING IX-H2 FROM WS-PREV-START BY -1                     
008670               UNTIL IX-H2 < 1 OR WS-SE-ENCONTRO.                         
008680           IF WS-SE-ENCONTRO                                              
008690              MOVE 'DELT' TO WSF-ACCION                                   
008700              MOVE TBH-S-DATE2 (WS-FOUND-IX) TO WSF-FECHA-1               
008710              MOVE TBH-S-DATE1 (IX-H)        TO WSF-FECHA-2               
008720              CALL WS-PGM-FECHA USING WS-FECHA-AREA                       
008730              IF WSF-DELTA-DIAS NOT = 0                                   
008740                 AND WSF-DELTA-DIAS < 45                                  
008750                 AND WSF-MISMO-ANIO-CIVIL                                 
008760                 MOVE TBH-TRAP-ID (IX-H) TO WNE-TRAP-ID                   
008770                 MOVE TBH-S-DATE1 (IX-H) TO WNE-S-DATE1                   
008780                 MOVE WSF-DELTA-DIAS TO WS-DIAS-EDIT                      
008790                 STRING 'INTERRUPTION OF ' DELIMITED BY SIZE              
008800                        WS-DIAS-EDIT       DELIMITED BY SIZE              
008810                        ' DAYS SINCE PREVIOUS COLLECTION'                 
008820                            DELIMITED BY SIZE                             
008830                        INTO WNE-REASON                                   
008840                 PERFORM 4990-AGREGAR-ERROR-I                             
008850                     THRU 4990-AGREGAR-ERROR-F                            
008860              END-IF                                                      
008870           END-IF.                                                        
008880       4610-L7-UNA-F.                                                     
008890           EXIT.                                                          
008900                                                                          
008910       4620-L7-BUSCAR-PREV-I.                                             
008920           IF TBH-TRAP-ID (IX-H2) = TBH-TRAP-ID (IX-H)                    
008930              MOVE 'S'  TO WS-ENCONTRO                                    
008940              MOVE IX-H2 TO WS-FOUND-IX                                   
008950           END-IF.                                                        
008960       4620-L7-BUSCAR-PREV-F.                                             
008970           EXIT.                                                          
008980                                                                          
008990      *------------------------------------------------------             
009000      *    4700  REGLA L8 - VALIDEZ DE LOS VALORES MEDIDOS                
009010      *------------------------------------------------------             
009020       4700-L8-CODIGOS-I.                                                 
009030           PERFORM 4710-L8-UNA-I THRU 4710-L8-UNA-F                       
009040               VARYING IX-H FROM 1 BY 1                                   
009050               UNTIL IX-H > WS-CANT-HOJ.                                  
009060       4700-L8-CODIGOS-F.                                                 
009070           EXIT.                                                          
009080                                                                          
009090       4710-L8-UNA-I.                                                     
009100           PERFORM 4720-L8-COLUMNA-I THRU 4720-L8-COLUMNA-F               
009110               VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 6.                   
009120       4710-L8-UNA-F.                                                     
009130           EXIT.                                                          
009140                                                                          
009150       4720-L8-COLUMNA-I.                                                 
009160           IF TBH-VALIDO (IX-H WS-K) NOT = 'S'                            
009170              MOVE TBH-TRAP-ID (IX-H) TO WNE-TRAP-ID                      
009180              MOVE TBH-S-DATE1 (IX-H) TO WNE-S-DATE1                      
009190              STRING 'INVALID INPUT VALUE ('                              
009200                         DELIMITED BY SIZE                                
009210                     TBC-NOMBRE (WS-K)    DELIMITED BY SIZE               
009220                     '='                  DELIMITED BY SIZE               
009230                     TBH-CELDA (IX-H WS-K) DELIMITED BY SIZE              
009240                     ')'                  DELIMITED BY SIZE               
009250                     INTO WNE-REASON                                      
009260              PERFORM 4990-AGREGAR-ERROR-I                                
009270                  THRU 4990-AGREGAR-ERROR-F                               
009280           END-IF.                                                        
009290       4720-L8-COLUMNA-F.                                                 
009300           EXIT.                                                          
009310                                                                          
009320      *------------------------------------------------------             
009330      *    4900  LOGARITMO NATURAL MANUAL (SIN FUNCIONES)                 
009340      *------------------------------------------------------             
009350       4900-LN-I.                                                         
009360           MOVE ZERO TO WS-LN-K.                                          
009370           PERFORM 4901-LN-RED-ALTO-I THRU 4901-LN-RED-ALTO-F             
009380               UNTIL WS-LN-X < 2.                                         
009390           PERFORM 4902-LN-RED-BAJO-I THRU 4902-LN-RED-BAJO-F             
009400               UNTIL WS-LN-X >= 1.                                        
009410           COMPUTE WS-LN-Z = (WS-LN-X - 1) / (WS-LN-X + 1).               
009420           COMPUTE WS-LN-Z2 = WS-LN-Z * WS-LN-Z.                          
009430           MOVE WS-LN-Z TO WS-LN-TERM.                                    
009440           MOVE WS-LN-Z TO WS-LN-SUMA.                                    
009450           PERFORM 4903-LN-TERMINO-I THRU 4903-LN-TERMINO-F               
009460               VARYING WS-LN-N FROM 1 BY 1 UNTIL WS-LN-N > 5.             
009470           COMPUTE WS-LN-RESULT =                                         
009480               (WS-LN-K * WS-LN2) + (2 * WS-LN-SUMA).                     
009490       4900-LN-F.                                                         
009500           EXIT.                                                          
009510                                                                          
009520       4901-LN-RED-ALTO-I.                                                
009530           COMPUTE WS-LN-X = WS-LN-X / 2.                                 
009540           ADD 1 TO WS-LN-K.                                              
009550       4901-LN-RED-ALTO-F.                                                
009560           EXIT.                                                          
009570                                                                          
009580       4902-LN-RED-BAJO-I.                                                
009590           COMPUTE WS-LN-X = WS-LN-X * 2.                                 
009600           SUBTRACT 1 FROM WS-LN-K.                                       
009610       4902-LN-RED-BAJO-F.                                                
009620           EXIT.                                                          
009630                                                                          
009640       4903-LN-TERMINO-I.                                                 
009650           COMPUTE WS-LN-TERM =                                           
009660               WS-LN-TERM * WS-LN-Z2                                      
009670               * (2 * WS-LN-N - 1) / (2 * WS-LN-N + 1).                   
009680           ADD WS-LN-TERM TO WS-LN-SUMA.                                  
009690       4903-LN-TERMINO-F.                                                 
009700           EXIT.                                                          
009710                                                                          
009720      *------------------------------------------------------             
009730      *    4910  RAIZ CUADRADA MANUAL (NEWTON-RAPHSON)                    
009740      *------------------------------------------------------             
009750       4910-SQRT-I.                                                       
009760           IF WS-SQ-X NOT > 0                                             
009770              MOVE ZERO TO WS-SQ-R                                        
009780           ELSE                                                           
009790              MOVE WS-SQ-X TO WS-SQ-R                                     
009800              PERFORM 4911-SQRT-ITERAR-I                                  
009810                  THRU 4911-SQRT-ITERAR-F                                 
009820                  VARYING WS-SQ-ITER FROM 1 BY 1                          
009830                  UNTIL WS-SQ-ITER > 12                                   
009840           END-IF.                                                        
009850       4910-SQRT-F.                                                       
009860           EXIT.                                                          
009870                                                                          
009880       4911-SQRT-ITERAR-I.                                                
009890           COMPUTE WS-SQ-RNEW =                                           
009900               (WS-SQ-R + (WS-SQ-X / WS-SQ-R)) / 2.                       
009910           MOVE WS-SQ-RNEW TO WS-SQ-R.                                    
009920       4911-SQRT-ITERAR-F.                                                
009930           EXIT.                                                          
009940                                                                          
009950      *------------------------------------------------------             
009960      *    4800  REGLA L9 - PRUEBA DE SMIRNOV-GRUBBS                      
009970      *------------------------------------------------------             
009980       4800-L9-GRUBBS-I.                                                  
009990           PERFORM 4810-L9-PERIODO-I THRU 4810-L9-PERIODO-F               
010000               VARYING IX-P FROM 1 BY 1                                   
010010               UNTIL IX-P > WS-CANT-PERIODO.                              
010020       4800-L9-GRUBBS-F.                                                  
010030           EXIT.                                                          
010040                                                                          
010050       4810-L9-PERIODO-I.                                                 
010060           PERFORM 4820-L9-COLUMNA-I THRU 4820-L9-COLUMNA-F               
010070               VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 4.                   
010080       4810-L9-PERIODO-F.                                                 
010090           EXIT.                                                          
010100                                                                          
010110       4820-L9-COLUMNA-I.                                                 
010120           MOVE ZERO TO WS-CANT-GRB.                                      
010130           PERFORM 4830-L9-JUNTAR-I THRU 4830-L9-JUNTAR-F                 
010140               VARYING IX-H FROM 1 BY 1                                   
010150               UNTIL IX-H > WS-CANT-HOJ.                                  
010160           IF WS-CANT-GRB NOT < 5                                         
010170              PERFORM 4840-L9-PREP-LOG-I                                  
010180                  THRU 4840-L9-PREP-LOG-F                                 
010190                  VARYING IX-G FROM 1 BY 1                                
010200                  UNTIL IX-G > WS-CANT-GRB                                
010210              MOVE WS-CANT-GRB TO WS-GRB-N-ACTIVO                         
010220              MOVE 'S' TO WS-GRB-SIGUE                                    
010230              PERFORM 4850-L9-ITERAR-I                                    
010240                  THRU 4850-L9-ITERAR-F                                   
010250                  UNTIL NOT WS-GRB-CONTINUA                               
010260           END-IF.                                                        
010270       4820-L9-COLUMNA-F.                                                 
010280           EXIT.                                                          
010290                                                                          
010300       4830-L9-JUNTAR-I.                                                  
010310           IF TBH-S-DATE1 (IX-H) = TBP-S-DATE1 (IX-P)                     
010320              AND TBH-S-DATE2 (IX-H) = TBP-S-DATE2 (IX-P)                 
010330              AND TBH-TIENUM (IX-H WS-K) = 'S'                            
010340              AND TBH-NUMERO (IX-H WS-K) NOT = 0                          
010350              ADD 1 TO WS-CANT-GRB                                        
010360              SET IX-G TO WS-CANT-GRB                                     
010370              MOVE IX-H TO TBG-FILA-HOJ (IX-G)                            
010380              MOVE TBH-NUMERO (IX-H WS-K) TO TBG-VALOR (IX-G)             
010390              MOVE 'S' TO TBG-ACTIVO (IX-G)                               
010400           END-IF.                                                        
010410       4830-L9-JUNTAR-F.                                                  
010420           EXIT.                                                          
010430                                                                          
010440       4840-L9-PREP-LOG-I.                                                
010450           MOVE TBG-VALOR (IX-G) TO WS-LN-X.                              
010460           PERFORM 4900-LN-I THRU 4900-LN-F.                              
010470           MOVE WS-LN-RESULT TO TBG-LOGVAL (IX-G).                        
010480       4840-L9-PREP-LOG-F.                                                
010490           EXIT.                                                          
010500                                                                          
010510       4850-L9-ITERAR-I.                                                  
010520           MOVE ZERO TO WS-GRB-SUMA.                                      
010530           PERFORM 4860-L9-SUMAR-I THRU 4860-L9-SUMAR-F                   
010540               VARYING IX-G FROM 1 BY 1                                   
010550               UNTIL IX-G > WS-CANT-GRB.                                  
010560           COMPUTE WS-GRB-MEDIA =                                         
010570               WS-GRB-SUMA / WS-GRB-N-ACTIVO.                             
010580           MOVE ZERO TO WS-GRB-SUMCUAD.                                   
010590           PERFORM 4865-L9-SUMCUAD-I THRU 4865-L9-SUMCUAD-F               
010600               VARYING IX-G FROM 1 BY 1                                   
010610               UNTIL IX-G > WS-CANT-GRB.                                  
010620           COMPUTE WS-GRB-VAR =                                           
010630               WS-GRB-SUMCUAD / (WS-GRB-N-ACTIVO - 1).                    
010640           MOVE WS-GRB-VAR TO WS-SQ-X.                                    
010650           PERFORM 4910-SQRT-I THRU 4910-SQRT-F.                          
010660           MOVE WS-SQ-R TO WS-GRB-DESVEST.                                
010670           MOVE ZERO TO WS-GRB-MAXRESID.                                  
010680           MOVE ZERO TO WS-GRB-MAXIX.                                     
010690           PERFORM 4870-L9-MAXRESID-I THRU 4870-L9-MAXRESID-F             
010700               VARYING IX-G FROM 1 BY 1                                   
010710               UNTIL IX-G > WS-CANT-GRB.                                  
010720           PERFORM 4880-L9-BUSCAR-TAU-I                                   
010730               THRU 4880-L9-BUSCAR-TAU-F.                                 
010740           IF WS-GRB-DESVEST > 0                                          
010750              AND WS-GRB-MAXRESID > WS-GRB-TAU                            
010760              MOVE TBG-FILA-HOJ (WS-GRB-MAXIX) TO WS-FOUND-IX             
010770              SET IX-H TO WS-FOUND-IX                                     
010780              MOVE TBH-TRAP-ID (IX-H) TO WNE-TRAP-ID                      
010790              MOVE TBH-S-DATE1 (IX-H) TO WNE-S-DATE1                      
010800              STRING 'POSSIBLE OUTLIER (' DELIMITED BY SIZE               
010810                     TBC-NOMBRE (WS-K)    DELIMITED BY SIZE               
010820                     ')'                  DELIMITED BY SIZE               
010830                     INTO WNE-REASON                                      
010840              PERFORM 4990-AGREGAR-ERROR-I                                
010850                  THRU 4990-AGREGAR-ERROR-F                               
010860              MOVE 'N' TO TBG-ACTIVO (WS-GRB-MAXIX)                       
010870              SUBTRACT 1 FROM WS-GRB-N-ACTIVO                             
010880              IF WS-GRB-N-ACTIVO < 5                                      
010890                 MOVE 'N' TO WS-GRB-SIGUE                                 
010900              END-IF                                                      
010910           ELSE                                                           
010920              MOVE 'N' TO WS-GRB-SIGUE                                    
010930           END-IF.                                                        
010940       4850-L9-ITERAR-F.                                                  
010950           EXIT.                                                          
010960                                                                          
010970       4860-L9-SUMAR-I.                                                   
010980           IF TBG-ESTA-ACTIVO (IX-G)                                      
010990              ADD TBG-LOGVAL (IX-G) TO WS-GRB-SUMA                        
011000           END-IF.                                                        
011010       4860-L9-SUMAR-F.                                                   
011020           EXIT.                                                          
011030                                                                          
011040       4865-L9-SUMCUAD-I.                                                 
011050           IF TBG-ESTA-ACTIVO (IX-G)                                      
011060              COMPUTE WS-GRB-RESID =                                      
011070                  TBG-LOGVAL (IX-G) - WS-GRB-MEDIA                        
011080              COMPUTE WS-GRB-SUMCUAD =                                    
011090                  WS-GRB-SUMCUAD                                          
011100                  + (WS-GRB-RESID * WS-GRB-RESID)                         
011110           END-IF.                                                        
011120       4865-L9-SUMCUAD-F.                                                 
011130           EXIT.                                                          
011140                                                                          
011150       4870-L9-MAXRESID-I.                                                
011160           IF TBG-ESTA-ACTIVO (IX-G)                                      
011170              AND WS-GRB-DESVEST > 0                                      
011180              COMPUTE WS-GRB-RESID =                                      
011190                  TBG-LOGVAL (IX-G) - WS-GRB-MEDIA                        
011200              IF WS-GRB-RESID < 0                                         
011210                 MULTIPLY WS-GRB-RESID BY -1                              
011220                     GIVING WS-GRB-RESID                                  
011230              END-IF                                                      
011240              COMPUTE WS-GRB-RESID =                                      
011250                  WS-GRB-RESID / WS-GRB-DESVEST                           
011260              IF WS-GRB-RESID > WS-GRB-MAXRESID                           
011270                 MOVE WS-GRB-RESID TO WS-GRB-MAXRESID                     
011280                 MOVE IX-G TO WS-GRB-MAXIX                                
011290              END-IF                                                      
011300           END-IF.                                                        
011310       4870-L9-MAXRESID-F.                                                
011320           EXIT.                                                          
011330                                                                          
011340       4880-L9-BUSCAR-TAU-I.                                              
011350           IF WS-GRB-N-ACTIVO < 5                                         
011360              SET IX-S TO 1                                               
011370           ELSE                                                           
011380              IF WS-GRB-N-ACTIVO > 30                                     
011390                 SET IX-S TO 26                                           
011400              ELSE                                                        
011410                 COMPUTE WS-TEMP-IX = WS-GRB-N-ACTIVO - 4                 
011420                 SET IX-S TO WS-TEMP-IX                                   
011430              END-IF                                                      
011440           END-IF.                                                        
011450           MOVE TBS-TAU (IX-S) TO WS-GRB-TAU.                             
011460       4880-L9-BUSCAR-TAU-F.                                              
011470           EXIT.                                                          
011480                                                                          
011490      *------------------------------------------------------             
011500      *    4990  AGREGADO DE UN ERROR A LA TABLA DE SALIDA                
011510      *------------------------------------------------------             
011520       4990-AGREGAR-ERROR-I.                                              
011530           MOVE WS-PLOT-ID TO WNE-PLOT-ID.                                
011540           ADD 1 TO WSR-CANT-ERRORES.                                     
011550           SET WSR-ERR-IX TO WSR-CANT-ERRORES.                            
011560           MOVE WS-NUEVO-ERROR TO WSR-ERR-REG (WSR-ERR-IX).               
011570           PERFORM 4991-LIMPIAR-ERROR-I                                   
011580               THRU 4991-LIMPIAR-ERROR-F.                                 
011590       4990-AGREGAR-ERROR-F.                                              
011600           EXIT.                                                          
011610                                                                          
011620       4991-LIMPIAR-ERROR-I.                                              
011630           PERFORM 4992-LIMPIAR-UNA-I THRU 4992-LIMPIAR-UNA-F             
011640               VARYING WS-ERRCH-IX FROM 1 BY 1                            
011650               UNTIL WS-ERRCH-IX > 158.                                   
011660       4991-LIMPIAR-ERROR-F.                                              
011670           EXIT.                                                          
011680                                                                          
011690       4992-LIMPIAR-UNA-I.                                                
011700           MOVE SPACE TO WS-ERRCH (WS-ERRCH-IX).                          
011710       4992-LIMPIAR-UNA-F.                                                
011720           EXIT.                                                          
011730                                                                          
011740      *------------------------------------------------------             
011750      *    4995  UNION DE IDENTIFICADORES DE TRAMPA                       
011760      *------------------------------------------------------             
011770       4995-JOIN-AGREGAR-I.                                               
011780           IF WS-JOIN-BUFFER = SPACES                                     
011790              MOVE WS-JOIN-ADD TO WS-JOIN-BUFFER                          
011800           ELSE                                                           
011810              MOVE WS-JOIN-BUFFER TO WS-JOIN-TEMP                         
011820              STRING WS-JOIN-TEMP DELIMITED BY SPACE                      
011830                     ' '          DELIMITED BY SIZE                       
011840                     WS-JOIN-ADD  DELIMITED BY SPACE                      
011850                     INTO WS-JOIN-BUFFER                                  
011860           END-IF.                                                        
011870       4995-JOIN-AGREGAR-F.                                               
011880           EXIT.                                                          
011890                                                                          
011900      *------------------------------------------------------             
011910      *    5000  FILTRO DE EXCEPCIONES Y LISTADO (PGMRPTER)               
011920      *------------------------------------------------------             
011930       5000-RPTER-I.                                                      
011940           MOVE 'L'          TO WSR-TIPO-DATO.                            
011950           MOVE 'HOJARASCA'  TO WSR-NOMBRE-DATO.                          
011960           CALL WS-PGM-RPTER USING WS-RPTER-AREA.                         
011970       5000-RPTER-F.                                                      
011980           EXIT.                                                          
011990                                                                          
012000      *------------------------------------------------------             
012010      *    9999  CIERRE DE ARCHIVOS Y FIN DE PROCESO                      
012020      *------------------------------------------------------             
012030       9999-FINAL-I.                                                      
012040           CLOSE LITTER-IN TRAPLST-IN EXCEPT-IN.                          
012050       9999-FINAL-F.                                                      
012060           EXIT.                                                          
