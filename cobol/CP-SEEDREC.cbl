000010      *////////////////// (MONI) /////////////////////////////////        
000020      **************************************                              
000030      *     LAYOUT TRAMPA DE SEMILLAS      *                              
000040      *     ARCH  SEED-IN (LINE SEQUENTIAL) *                             
000050      *     LARGO REGISTRO = 90 BYTES       *                             
000060      **************************************                              
000070       01  WS-REG-SEMILLA.                                                
000080      *     POSICIóN RELATIVA (01:8) IDENTIFICADOR DE TRAMPA              
000090           03  SEM-TRAP-ID         PIC X(08)    VALUE SPACES.             
000100      *     POSICIóN RELATIVA (09:8) FECHA DE INSTALACIóN AAAAMMDD        
000110           03  SEM-S-DATE1         PIC X(08)    VALUE SPACES.             
000120      *     POSICIóN RELATIVA (17:8) FECHA DE RECOLECCIóN AAAAMMDD        
000130           03  SEM-S-DATE2         PIC X(08)    VALUE SPACES.             
000140      *     POSICIóN RELATIVA (25:24) NOMBRE VERNáCULO DE ESPECIE         
000150           03  SEM-SPC             PIC X(24)    VALUE SPACES.             
000160      *     POSICIóN RELATIVA (49:8) CóDIGO DE ESTADO DE LA SEMILLA       
000170      *     (DE PASO, NO SE VALIDA)                                       
000180           03  SEM-STATUS          PIC X(08)    VALUE SPACES.             
000190      *     POSICIóN RELATIVA (57:8) CóDIGO DE FORMA DE LA SEMILLA        
000200      *     (DE PASO, NO SE VALIDA)                                       
000210           03  SEM-FORM            PIC X(08)    VALUE SPACES.             
000220      *     POSICIóN RELATIVA (65:10) CANTIDAD DE SEMILLAS                
000230           03  SEM-NUMBER          PIC X(10)    VALUE SPACES.             
000240      *     POSICIóN RELATIVA (75:10) PESO SECO (GRAMOS)                  
000250           03  SEM-WDRY            PIC X(10)    VALUE SPACES.             
000260      *     POSICIóN RELATIVA (85:6) PARA USO FUTURO                      
000270           03  FILLER              PIC X(06)    VALUE SPACES.             
