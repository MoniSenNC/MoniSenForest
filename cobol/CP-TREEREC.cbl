000010      *////////////////// (MONI) /////////////////////////////////        
000020      **************************************                              
000030      *     LAYOUT CENSO DE ARBOLES        *                              
000040      *     ARCH  TREE-IN (LINE SEQUENTIAL) *                             
000050      *     LARGO REGISTRO = 130 BYTES      *                             
000060      **************************************                              
000070       01  WS-REG-ARBOL.                                                  
000080      *     POSICIóN RELATIVA (01:10) NRO DE CHAPA DEL FUSTE              
000090           03  ARB-TAG-NO          PIC X(10)    VALUE SPACES.             
000100      *     POSICIóN RELATIVA (11:10) NRO DE INDIVIDUO (GENET)            
000110      *     'na' O BLANCO = SIN DATO, SE VALIDA EN T5                     
000120           03  ARB-INDV-NO         PIC X(10)    VALUE SPACES.             
000130      *     POSICIóN RELATIVA (21:24) NOMBRE VERNáCULO DE ESPECIE         
000140           03  ARB-SPC-JAPAN       PIC X(24)    VALUE SPACES.             
000150      *     POSICIóN RELATIVA (45:6) COORDENADA X DE LA CUADRíCULA        
000160           03  ARB-MESH-XCORD      PIC X(06)    VALUE SPACES.             
000170      *     POSICIóN RELATIVA (51:6) COORDENADA Y DE LA CUADRíCULA        
000180           03  ARB-MESH-YCORD      PIC X(06)    VALUE SPACES.             
000190      *     POSICIóN RELATIVA (57:8) X DEL FUSTE EN LA CUADRíCULA         
000200           03  ARB-STEM-XCORD      PIC X(08)    VALUE SPACES.             
000210      *     POSICIóN RELATIVA (65:8) Y DEL FUSTE EN LA CUADRíCULA         
000220           03  ARB-STEM-YCORD      PIC X(08)    VALUE SPACES.             
000230      *     POSICIóN RELATIVA (73:50) GBH POR AñO DE CENSO (5 COL)        
000240      *     CADA CELDA: TEXTO NUMéRICO O CóDIGO (NA/ND/D/DD/VI/VN)        
000250           03  ARB-GBH-TABLA.                                             
000260               05  ARB-GBH-1       PIC X(10)    VALUE SPACES.             
000270               05  ARB-GBH-2       PIC X(10)    VALUE SPACES.             
000280               05  ARB-GBH-3       PIC X(10)    VALUE SPACES.             
000290               05  ARB-GBH-4       PIC X(10)    VALUE SPACES.             
000300               05  ARB-GBH-5       PIC X(10)    VALUE SPACES.             
000310      *     POSICIóN RELATIVA (123:8) PARA USO FUTURO                     
000320           03  FILLER              PIC X(08)    VALUE SPACES.             
000330      *     VISTA DE TABLA PARA RECORRER LAS 5 COLUMNAS POR íNDICE        
000340       01  WS-ARB-GBH-IDX REDEFINES ARB-GBH-TABLA.                        
000350           03  ARB-GBH-CELDA       PIC X(10) OCCURS 5 TIMES               
000360                                   INDEXED BY ARB-GBH-IX.                 
