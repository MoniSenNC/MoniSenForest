000010       IDENTIFICATION DIVISION.                                           
000020       PROGRAM-ID. PGMSDCHK.                                              
000030       AUTHOR. J CARRASCO.                                                
000040       INSTALLATION. RED DE PARCELAS MONI1000.                            
000050       DATE-WRITTEN. 11/03/1994.                                          
000060       DATE-COMPILED.                                                     
000070       SECURITY. USO INTERNO DEL AREA DE MANEJO DE DATOS.                 
000080                                                                          
000090      ************************************************************        
000100      * BITACORA DE CAMBIOS                                               
000110      * 11/03/1994 JCA TICKET M1K-016 VERSION INICIAL. VALIDA LAS         
000120      *            FECHAS DE CADA REGISTRO DE SEMILLA (REGLA L1,          
000130      *            NO DETIENE EL PROCESO), LA ESPECIE CONTRA LA           
000140      *            LISTA DE SEMILLAS (S1, CON ANOTACION DE                
000150      *            ESPECIES NUEVAS EN ARCHIVO APARTE) Y LA TRAMPA         
000160      *            CONTRA LA LISTA DE TRAMPAS DE LA PARCELA (S4).         
000170      * 02/11/1996 RSO TICKET M1K-025 SE AGREGA LA REGLA S2: DOS          
000180      *            O MAS NOMBRES VERNACULOS QUE CAEN EN LA MISMA          
000190      *            ESPECIE CIENTIFICA.                                    
000200      * 19/04/1998 MGU TICKET M1K-030 SE AGREGA LA REGLA L8 SOBRE         
000210      *            LOS VALORES DE CANTIDAD Y PESO SECO.                   
000220      * 15/01/1999 JCA TICKET M1K-032 (Y2K) REVISION GENERAL DE           
000230      *            FECHAS; SIN CAMBIOS DE FORMATO.                        
000240      * 23/08/2002 RSO TICKET M1K-043 EL FILTRO DE EXCEPCIONES Y          
000250      *            LA IMPRESION DEL LISTADO SE DELEGAN AL                 
000260      *            SUBPROGRAMA PGMRPTER (ANTES SE HACIA AQUI).            
000270      * 14/07/2004 JCA TICKET M1K-050 SE LLAMA A PGMRPTER UNA SOLA        
000280      *            VEZ POR PARCELA CON LA TABLA DE ERRORES YA             
000290      *            ARMADA (VER CAMBIO EN PGMRPTER DE LA MISMA             
000300      *            FECHA).                                                
000310      * 03/03/2005 RSO TICKET M1K-055 SE AGREGA LA REGLA S3 (ALIAS        
000320      *            DE NOMBRE NO ESTANDAR), ACTIVADA SOLO CUANDO LA        
000330      *            TARJETA DE PARAMETROS TRAE MODO EXHAUSTIVO (EL         
000340      *            VALOR POR DEFECTO ES MODO NORMAL, SIN S3).             
000350      ************************************************************        
000360                                                                          
000370      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
000380       ENVIRONMENT DIVISION.                                              
000390       CONFIGURATION SECTION.                                             
000400                                                                          
000410       SPECIAL-NAMES.                                                     
000420           C01 IS TOP-OF-FORM.                                            
000430                                                                          
000440       INPUT-OUTPUT SECTION.                                              
000450       FILE-CONTROL.                                                      
000460                                                                          
000470           SELECT PARM-IN ASSIGN DDPARAM                                  
000480           FILE STATUS IS FS-PARM.                                        
000490                                                                          
000500           SELECT SEED-IN ASSIGN DDSEED                                   
000510           FILE STATUS IS FS-SEED.                                        
000520                                                                          
000530           SELECT SPLIST-IN ASSIGN DDSPLIST                               
000540           FILE STATUS IS FS-SPLIST.                                      
000550                                                                          
000560           SELECT TRAPLST-IN ASSIGN DDTRAPLS                              
000570           FILE STATUS IS FS-TRAPLST.                                     
000580                                                                          
000590           SELECT EXCEPT-IN ASSIGN DDEXCEPT                               
000600           FILE STATUS IS FS-EXCEPT.                                      
000610                                                                          
000620           SELECT NEWSP-IN ASSIGN DDNEWSP                                 
000630           FILE STATUS IS FS-NEWSP-IN.                                    
000640                                                                          
000650           SELECT NEWSP-OUT ASSIGN DDNEWSP                                
000660           FILE STATUS IS FS-NEWSP-OUT.                                   
000670                                                                          
000680      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
000690       DATA DIVISION.                                                     
000700       FILE SECTION.                                                      
000710                                                                          
000720       FD  PARM-IN                                                        
000730           RECORDING MODE IS F.                                           
000740       01  REG-PARM-SEM.                                                  
000750           03  PARM-PLOT-ID        PIC X(08).                             
000760           03  PARM-MODO           PIC X(01).                             
000770           03  FILLER              PIC X(11).                             
000780      *        TARJETA ANTES DE M1K-055 (SIN MODO EXHAUSTIVO)             
000790       01  REG-PARM-SEM-R REDEFINES REG-PARM-SEM.                         
000800           03  PARM-R-PLOT-ID      PIC X(08).                             
000810           03  FILLER              PIC X(12).                             
000820                                                                          
000830       FD  SEED-IN                                                        
000840           RECORDING MODE IS F.                                           
000850      *        COPY CP-SEEDREC.                                           
000860       01  WS-REG-SEMILLA.                                                
000870           03  SEM-TRAP-ID         PIC X(08)    VALUE SPACES.             
000880           03  SEM-S-DATE1         PIC X(08)    VALUE SPACES.             
000890           03  SEM-S-DATE2         PIC X(08)    VALUE SPACES.             
000900           03  SEM-SPC             PIC X(24)    VALUE SPACES.             
000910           03  SEM-STATUS          PIC X(08)    VALUE SPACES.             
000920           03  SEM-FORM            PIC X(08)    VALUE SPACES.             
000930           03  SEM-NUMBER          PIC X(10)    VALUE SPACES.             
000940           03  SEM-WDRY            PIC X(10)    VALUE SPACES.             
000950           03  FILLER              PIC X(06)    VALUE SPACES.             
000960                                                                          
000970       FD  SPLIST-IN                                                      
000980           RECORDING MODE IS F.                                           
000990      *        COPY CP-SPLIST.                                            
001000       01  WS-REG-ESPECIE.                                                
001010           03  ESP-NAME-JP         PIC X(24)    VALUE SPACES.             
001020           03  ESP-SPECIES         PIC X(40)    VALUE SPACES.             
001030           03  ESP-NAME-JP-STD     PIC X(24)    VALUE SPACES.             
001040           03  FILLER              PIC X(02)    VALUE SPACES.             
001050                                                                          
001060       FD  TRAPLST-IN                                                     
001070           RECORDING MODE IS F.                                           
001080      *        COPY CP-TRAPLST.                                           
001090       01  WS-REG-TRAMPA.                                                 
001100           03  TRL-PLOT-ID         PIC X(08)    VALUE SPACES.             
001110           03  TRL-TRAP-ID         PIC X(08)    VALUE SPACES.             
001120           03  FILLER              PIC X(04)    VALUE SPACES.             
001130                                                                          
001140       FD  EXCEPT-IN                                                      
001150           RECORDING MODE IS F.                                           
001160      *        COPY CP-EXCEPT (VARIANTE HOJARASCA/SEMILLA).               
001170       01  WS-REG-EXCEPT-TRP.                                             
001180           03  EXC-T-PLOT-ID       PIC X(08)    VALUE SPACES.             
001190           03  EXC-T-S-DATE1       PIC X(08)    VALUE SPACES.             
001200           03  EXC-T-TRAP-ID       PIC X(08)    VALUE SPACES.             
001210           03  FILLER              PIC X(54)    VALUE SPACES.             
001220           03  EXC-T-REASON        PIC X(80)    VALUE SPACES.             
001230                                                                          
001240       FD  NEWSP-IN                                                       
001250           RECORDING MODE IS F.                                           
001260      *        COPY CP-NEWSPEC (LECTURA).                                 
001270       01  WS-REG-NEWSP-IN.                                               
001280           03  NSI-PLOT-ID         PIC X(08)    VALUE SPACES.             
001290           03  NSI-SPC             PIC X(24)    VALUE SPACES.             
001300           03  FILLER              PIC X(08)    VALUE SPACES.             
001310                                                                          
001320       FD  NEWSP-OUT                                                      
001330           RECORDING MODE IS F.                                           
001340      *        COPY CP-NEWSPEC (ESCRITURA).                               
001350       01  WS-REG-NEWSP-OUT.                                              
001360           03  NSO-PLOT-ID         PIC X(08)    VALUE SPACES.             
001370           03  NSO-SPC             PIC X(24)    VALUE SPACES.             
001380           03  FILLER              PIC X(08)    VALUE SPACES.             
001390                                                                          
001400       WORKING-STORAGE SECTION.                                           
001410      *========================*                                          
001420                                                                          
001430       77  FILLER PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.           
001440                                                                          
001450      *----  ARCHIVOS  -----------------------------------------          
001460       77  FS-PARM               PIC XX   VALUE SPACES.                   
001470       77  FS-SEED               PIC XX   VALUE SPACES.                   
001480       77  FS-SPLIST             PIC XX   VALUE SPACES.                   
001490       77  FS-TRAPLST            PIC XX   VALUE SPACES.                   
001500       77  FS-EXCEPT             PIC XX   VALUE SPACES.                   
001510       77  FS-NEWSP-IN           PIC XX   VALUE SPACES.                   
001520       77  FS-NEWSP-OUT          PIC XX   VALUE SPACES.                   
001530                                                                          
001540       77  WS-FIN-SPLIST         PIC X    VALUE 'N'.                      
001550           88  WS-ES-FIN-SPLIST           VALUE 'S'.                      
001560       77  WS-FIN-TRAPLST        PIC X    VALUE 'N'.                      
001570           88  WS-ES-FIN-TRAPLST          VALUE 'S'.                      
001580       77  WS-FIN-EXCEPT         PIC X    VALUE 'N'.                      
001590           88  WS-ES-FIN-EXCEPT           VALUE 'S'.                      
001600       77  WS-FIN-SEED           PIC X    VALUE 'N'.                      
001610           88  WS-ES-FIN-SEED             VALUE 'S'.                      
001620       77  WS-FIN-NEWSP          PIC X    VALUE 'N'.                      
001630           88  WS-ES-FIN-NEWSP            VALUE 'S'.                      
001640                                                                          
001650      *----  PARCELA Y MODO DE TRABAJO  ------------------------          
001660       77  WS-PLOT-ID            PIC X(08) VALUE SPACES.                  
001670       77  WS-MODO                PIC X    VALUE 'N'.                     
001680           88  WS-MODO-EXHAUSTIVO         VALUE 'E'.                      
001690                                                                          
001700      *----  PROGRAMAS LLAMADOS  --------------------------------         
001710       77  WS-PGM-VALOR          PIC X(08) VALUE 'PGMVALOR'.              
001720       77  WS-PGM-FECHA          PIC X(08) VALUE 'PGMFECHA'.              
001730       77  WS-PGM-RPTER          PIC X(08) VALUE 'PGMRPTER'.              
001740                                                                          
001750      *----  LISTA DE ESPECIES ACEPTADAS (CP-SPLIST SEMILLA)  ---         
001760       01  TB-ESPECIE.                                                    
001770           03  TB-ESP-ITEM OCCURS 500 TIMES INDEXED BY IX-E IX-E2.        
001780               05  TBE-NAME-JP      PIC X(24).                            
001790               05  TBE-SPECIES      PIC X(40).                            
001800               05  TBE-NAME-JP-STD  PIC X(24).                            
001810               05  FILLER           PIC X(02).                            
001820       77  WS-CANT-ESPECIE       PIC 9(04) COMP VALUE ZERO.               
001830                                                                          
001840      *----  LISTA DE TRAMPAS ESPERADAS EN LA PARCELA  ----------         
001850       01  TB-TRAMPA.                                                     
001860           03  TB-TRA-ITEM OCCURS 100 TIMES INDEXED BY IX-T IX-T2.        
001870               05  TBT-TRAP-ID      PIC X(08).                            
001880               05  FILLER           PIC X(04).                            
001890       77  WS-CANT-TRAMPA        PIC 9(04) COMP VALUE ZERO.               
001900                                                                          
001910      *----  PLANTILLA DE NOMBRE DE COLUMNA (REGLA L8)  ---------         
001920       01  TB-COLNOM.                                                     
001930           03  FILLER PIC X(06) VALUE 'NUMBER'.                           
001940           03  FILLER PIC X(06) VALUE 'WDRY  '.                           
001950       01  TB-COLNOM-R REDEFINES TB-COLNOM.                               
001960           03  TBC-NOMBRE  PIC X(06) OCCURS 2 TIMES.                      
001970                                                                          
001980      *----  TABLA DE REGISTROS DE SEMILLA EN MEMORIA  ----------         
001990       01  TB-SEM.                                                        
002000           03  TB-SEM-ITEM OCCURS 3000 TIMES                              
002010                           INDEXED BY IX-S IX-S2.                         
002020               05  TBS-TRAP-ID      PIC X(08).                            
002030               05  TBS-S-DATE1      PIC X(08).                            
002040               05  TBS-S-DATE2      PIC X(08).                            
002050               05  TBS-SPC          PIC X(24).                            
002060               05  TBS-D1-OK        PIC X.                                
002070               05  TBS-D2-OK        PIC X.                                
002080               05  TBS-CELDA        PIC X(10) OCCURS 2 TIMES              
002090                                    INDEXED BY IX-SC.                     
002100               05  TBS-VALIDO       PIC X     OCCURS 2 TIMES.             
002110               05  TBS-TIENUM       PIC X     OCCURS 2 TIMES.             
002120               05  TBS-NUMERO       PIC S9(05)V9(04) COMP-3               
002130                                    OCCURS 2 TIMES.                       
002140               05  TBS-CODIGO       PIC X(02) OCCURS 2 TIMES.             
002150               05  FILLER           PIC X(02).                            
002160       77  WS-CANT-SEM           PIC 9(04) COMP VALUE ZERO.               
002170                                                                          
002180      *----  NOMBRES YA CONTADOS PARA LA REGLA S2  ---------------        
002190       01  TB-DISTNM.                                                     
002200           03  TB-DN-ITEM OCCURS 500 TIMES INDEXED BY IX-DN.              
002210               05  TBDN-NAME-JP     PIC X(24).                            
002220               05  FILLER           PIC X(02).                            
002230       77  WS-CANT-DISTNM        PIC 9(04) COMP VALUE ZERO.               
002240                                                                          
002250      *----  AGRUPACION POR ESPECIE CIENTIFICA PARA S2  ----------        
002260       01  TB-DISTSP.                                                     
002270           03  TB-DS-ITEM OCCURS 500 TIMES                                
002280                          INDEXED BY IX-DS IX-DS2.                        
002290               05  TBDS-SPECIES     PIC X(40).                            
002300               05  TBDS-CNT         PIC 9(04) COMP.                       
002310               05  TBDS-S-DATE1     PIC X(08).                            
002320               05  TBDS-TRAP-ID     PIC X(08).                            
002330               05  TBDS-TAGS        PIC X(40).                            
002340               05  FILLER           PIC X(02).                            
002350       77  WS-CANT-DISTSP        PIC 9(04) COMP VALUE ZERO.               
002360       77  WS-ESP-REAL           PIC X(40) VALUE SPACES.                  
002370                                                                          
002380      *----  ESPECIES NUEVAS (EXISTENTES + AGREGADAS EN EL JOB) --        
002390       01  TB-NEWSP.                                                      
002400           03  TB-NS-ITEM OCCURS 300 TIMES                                
002410                          INDEXED BY IX-NS IX-NS2.                        
002420               05  TBNS-PLOT-ID     PIC X(08).                            
002430               05  TBNS-SPC         PIC X(24).                            
002440               05  FILLER           PIC X(02).                            
002450       77  WS-CANT-NEWSP         PIC 9(04) COMP VALUE ZERO.               
002460       77  WS-CANT-NEWSP-EXIST   PIC 9(04) COMP VALUE ZERO.               
002470                                                                          
002480      *----  RESULTADO DEL CALL A PGMVALOR (LK-VALOR) -----------         
002490       01  WS-VALOR-AREA.                                                 
002500           03  WSV-ACCION        PIC X(04).                               
002510           03  WSV-TIPO          PIC X.                                   
002520           03  WSV-CRUDO         PIC X(10).                               
002530           03  WSV-VALIDO        PIC X.                                   
002540               88  WSV-ES-VALIDO          VALUE 'S'.                      
002550           03  WSV-CODIGO        PIC X(02).                               
002560           03  WSV-TIENE-NUM     PIC X.                                   
002570               88  WSV-HAY-NUMERO         VALUE 'S'.                      
002580           03  WSV-NUMERO        PIC S9(05)V9(04) COMP-3.                 
002590           03  FILLER            PIC X(06).                               
002600                                                                          
002610      *----  RESULTADO DEL CALL A PGMFECHA (LK-COMUNICACION) ----         
002620       01  WS-FECHA-AREA.                                                 
002630           03  WSF-ACCION        PIC X(04).                               
002640           03  WSF-FECHA-1       PIC X(08).                               
002650           03  WSF-FECHA-2       PIC X(08).                               
002660           03  WSF-FECHA-1-OK    PIC X.                                   
002670               88  WSF-FEC1-VALIDA        VALUE 'S'.                      
002680           03  WSF-FECHA-2-OK    PIC X.                                   
002690               88  WSF-FEC2-VALIDA        VALUE 'S'.                      
002700           03  WSF-DELTA-DIAS    PIC S9(05) COMP-3.                       
002710           03  WSF-MISMO-ANIO    PIC X.                                   
002720               88  WSF-MISMO-ANIO-CIVIL   VALUE 'S'.                      
002730           03  FILLER            PIC X(09).                               
002740                                                                          
002750      *----  AREA DE LLAMADA A PGMRPTER (LK-RPTER)  --------------        
002760       01  WS-RPTER-AREA.                                                 
002770           03  WSR-PLOT-ID       PIC X(08).                               
002780           03  WSR-TIPO-DATO     PIC X(01).                               
002790           03  WSR-NOMBRE-DATO   PIC X(10).                               
002800           03  WSR-CANT-ERRORES  PIC 9(04) COMP.                          
002810           03  WSR-TABLA-ERRORES OCCURS 500 TIMES                         
002820                                 INDEXED BY WSR-ERR-IX.                   
002830               05  WSR-ERR-REG   PIC X(158).                              
002840           03  WSR-CANT-EXCEPT   PIC 9(04) COMP.                          
002850           03  WSR-TABLA-EXCEPT  OCCURS 500 TIMES                         
002860                                 INDEXED BY WSR-EXC-IX.                   
002870               05  WSR-EXC-REG   PIC X(158).                              
002880                                                                          
002890      *----  ARMADO DE UN ERROR NUEVO ANTES DE AGREGARLO  --------        
002900       01  WS-NUEVO-ERROR.                                                
002910           03  WNE-PLOT-ID       PIC X(08) VALUE SPACES.                  
002920           03  WNE-S-DATE1       PIC X(08) VALUE SPACES.                  
002930           03  WNE-TRAP-ID       PIC X(08) VALUE SPACES.                  
002940           03  FILLER            PIC X(54) VALUE SPACES.                  
002950           03  WNE-REASON        PIC X(80) VALUE SPACES.                  
002960       01  WS-NUEVO-ERROR-R REDEFINES WS-NUEVO-ERROR.                     
002970           03  WS-ERRCH          PIC X OCCURS 158 TIMES                   
002980                                 INDEXED BY WS-ERRCH-IX.                  
002990                                                                          
003000       77  WS-K                  PIC 9(02) COMP VALUE ZERO.               
003010       77  WS-ENCONTRO           PIC X    VALUE 'N'.                      
003020           88  WS-SE-ENCONTRO             VALUE 'S'.                      
003030       77  WS-FOUND-IX           PIC 9(04) COMP VALUE ZERO.               
003040                                                                          
003050      *----  UNION DE CADENAS (SINONIMOS) PARA S2  ---------------        
003060       77  WS-JOIN-BUFFER        PIC X(40)  VALUE SPACES.                 
003070       77  WS-JOIN-TEMP          PIC X(40)  VALUE SPACES.                 
003080       77  WS-JOIN-ADD           PIC X(24)  VALUE SPACES.                 
003090                                                                          
003100      *----  ESPECIES QUE NO SE ANOTAN COMO NUEVAS  -------------         
003110       77  WS-SPC-CHEQ           PIC X(24) VALUE SPACES.                  
003120           88  WS-SPC-OMITIR     VALUES 'unknown                 '        
003130                                   'UNKNOWN                 '             
003140                                   'nd                      '             
003150                                   'ND                      '.            
003160                                                                          
003170       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.           
003180                                                                          
003190      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||         
003200       PROCEDURE DIVISION.                                                
003210                                                                          
003220       MAIN-PROGRAM-I.                                                    
003230           PERFORM 1000-INICIO-I       THRU 1000-INICIO-F.                
003240           PERFORM 2000-CARGAR-I       THRU 2000-CARGAR-F.                
003250           PERFORM 2400-CARGAR-NEWSP-I THRU 2400-CARGAR-NEWSP-F.          
003260           PERFORM 3000-LEER-SEM-I     THRU 3000-LEER-SEM-F.              
003270           PERFORM 3500-CLASIFICAR-I   THRU 3500-CLASIFICAR-F.            
003280           PERFORM 4000-VALIDAR-I      THRU 4000-VALIDAR-F.               
003290           PERFORM 5000-RPTER-I        THRU 5000-RPTER-F.                 
003300           PERFORM 6000-GRABAR-NEWSP-I THRU 6000-GRABAR-NEWSP-F.          
003310           PERFORM 9999-FINAL-I        THRU 9999-FINAL-F.                 
003320           STOP RUN.                                                      
003330                                                                          
003340      *------------------------------------------------------             
003350      *    1000  APERTURA DE ARCHIVOS Y LECTURA DEL PARM                  
003360      *------------------------------------------------------             
003370       1000-INICIO-I.                                                     
003380           OPEN INPUT PARM-IN.                                            
003390           IF FS-PARM NOT = '00'                                          
003400              DISPLAY 'PGMSDCHK - ERROR ABRIENDO DDPARAM '                
003410                      FS-PARM                                             
003420              STOP RUN                                                    
003430           END-IF.                                                        
003440           READ PARM-IN.                                                  
003450           MOVE PARM-PLOT-ID TO WS-PLOT-ID.                               
003460           MOVE PARM-MODO    TO WS-MODO.                                  
003470           CLOSE PARM-IN.                                                 
003480                                                                          
003490           OPEN INPUT SEED-IN SPLIST-IN TRAPLST-IN EXCEPT-IN.             
003500           IF FS-SEED NOT = '00'                                          
003510              DISPLAY 'PGMSDCHK - ERROR ABRIENDO DDSEED '                 
003520                      FS-SEED                                             
003530              STOP RUN                                                    
003540           END-IF.                                                        
003550           IF FS-SPLIST NOT = '00'                                        
003560              DISPLAY 'PGMSDCHK - ERROR ABRIENDO DDSPLIST '               
003570                      FS-SPLIST                                           
003580              STOP RUN                                                    
003590           END-IF.                                                        
003600           IF FS-TRAPLST NOT = '00'                                       
003610              DISPLAY 'PGMSDCHK - ERROR ABRIENDO DDTRAPLS '               
003620                      FS-TRAPLST                                          
003630              STOP RUN                                                    
003640           END-IF.                                                        
003650           IF FS-EXCEPT NOT = '00'                                        
003660              DISPLAY 'PGMSDCHK - ERROR ABRIENDO DDEXCEPT '               
003670                      FS-EXCEPT                                           
003680              STOP RUN                                                    
003690           END-IF.                                                        
003700           MOVE ZERO TO WSR-CANT-ERRORES WSR-CANT-EXCEPT.                 
003710           MOVE WS-PLOT-ID TO WSR-PLOT-ID.                                
003720       1000-INICIO-F.                                                     
003730           EXIT.                                                          
003740                                                                          
003750      *------------------------------------------------------             
003760      *    2000  CARGA DE ESPECIES, TRAMPAS Y EXCEPCIONES                 
003770      *------------------------------------------------------             
003780       2000-CARGAR-I.                                                     
003790           PERFORM 2100-LEER-ESP-I THRU 2100-LEER-ESP-F.                  
003800           PERFORM 2110-PROC-ESP-I THRU 2110-PROC-ESP-F                   
003810               UNTIL WS-ES-FIN-SPLIST.                                    
003820           PERFORM 2200-LEER-TRAP-I THRU 2200-LEER-TRAP-F.                
003830           PERFORM 2210-PROC-TRAP-I THRU 2210-PROC-TRAP-F                 
003840               UNTIL WS-ES-FIN-TRAPLST.                                   
003850           PERFORM 2300-LEER-EXC-I THRU 2300-LEER-EXC-F.                  
003860           PERFORM 2310-PROC-EXC-I THRU 2310-PROC-EXC-F                   
003870               UNTIL WS-ES-FIN-EXCEPT.                                    
003880       2000-CARGAR-F.                                                     
003890           EXIT.                                                          
003900                                                                          
003910       2100-LEER-ESP-I.                                                   
003920           READ SPLIST-IN.                                                
003930           EVALUATE TRUE                                                  
003940              WHEN FS-SPLIST = '00'                                       
003950                 CONTINUE                                                 
003960              WHEN FS-SPLIST = '10'                                       
003970                 MOVE 'S' TO WS-FIN-SPLIST                                
003980              WHEN OTHER                                                  
003990                 DISPLAY 'PGMSDCHK - ERROR LEYENDO DDSPLIST '             
004000                         FS-SPLIST                                        
004010                 STOP RUN                                                 
004020           END-EVALUATE.                                                  
004030       2100-LEER-ESP-F.                                                   
004040           EXIT.                                                          
004050                                                                          
004060       2110-PROC-ESP-I.                                                   
004070           ADD 1 TO WS-CANT-ESPECIE.                                      
004080           SET IX-E TO WS-CANT-ESPECIE.                                   
004090           MOVE ESP-NAME-JP     TO TBE-NAME-JP (IX-E).                    
004100           MOVE ESP-SPECIES     TO TBE-SPECIES (IX-E).                    
004110           MOVE ESP-NAME-JP-STD TO TBE-NAME-JP-STD (IX-E).                
004120           PERFORM 2100-LEER-ESP-I THRU 2100-LEER-ESP-F.                  
004130       2110-PROC-ESP-F.                                                   
004140           EXIT.                                                          
004150                                                                          
004160       2200-LEER-TRAP-I.                                                  
004170           READ TRAPLST-IN.                                               
004180           EVALUATE TRUE                                                  
004190              WHEN FS-TRAPLST = '00'                                      
004200                 CONTINUE                                                 
004210              WHEN FS-TRAPLST = '10'                                      
004220                 MOVE 'S' TO WS-FIN-TRAPLST                               
004230              WHEN OTHER                                                  
004240                 DISPLAY 'PGMSDCHK - ERROR LEYENDO DDTRAPLS '             
004250                         FS-TRAPLST                                       
004260                 STOP RUN                                                 
004270           END-EVALUATE.                                                  
004280       2200-LEER-TRAP-F.                                                  
004290           EXIT.                                                          
004300                                                                          
004310       2210-PROC-TRAP-I.                                                  
004320           IF TRL-PLOT-ID = WS-PLOT-ID                                    
004330              ADD 1 TO WS-CANT-TRAMPA                                     
004340              SET IX-T TO WS-CANT-TRAMPA                                  
004350              MOVE TRL-TRAP-ID TO TBT-TRAP-ID (IX-T)                      
004360           END-IF.                                                        
004370           PERFORM 2200-LEER-TRAP-I THRU 2200-LEER-TRAP-F.                
004380       2210-PROC-TRAP-F.                                                  
004390           EXIT.                                                          
004400                                                                          
004410       2300-LEER-EXC-I.                                                   
004420           READ EXCEPT-IN.                                                
004430           EVALUATE TRUE                                                  
004440              WHEN FS-EXCEPT = '00'                                       
004450                 CONTINUE                                                 
004460              WHEN FS-EXCEPT = '10'                                       
004470                 MOVE 'S' TO WS-FIN-EXCEPT                                
004480              WHEN OTHER                                                  
004490                 DISPLAY 'PGMSDCHK - ERROR LEYENDO DDEXCEPT '             
004500                         FS-EXCEPT                                        
004510                 STOP RUN                                                 
004520           END-EVALUATE.                                                  
004530       2300-LEER-EXC-F.                                                   
004540           EXIT.                                                          
004550                                                                          
004560       2310-PROC-EXC-I.                                                   
004570           IF EXC-T-PLOT-ID = WS-PLOT-ID                                  
004580              ADD 1 TO WSR-CANT-EXCEPT                                    
004590              SET WSR-EXC-IX TO WSR-CANT-EXCEPT                           
004600              MOVE WS-REG-EXCEPT-TRP TO                                   
004610                   WSR-EXC-REG (WSR-EXC-IX)                               
004620           END-IF.                                                        
004630           PERFORM 2300-LEER-EXC-I THRU 2300-LEER-EXC-F.                  
004640       2310-PROC-EXC-F.                                                   
004650           EXIT.                                                          
004660                                                                          
004670      *------------------------------------------------------             
004680      *    2400  CARGA DE ESPECIES NUEVAS YA ANOTADAS                     
004690      *------------------------------------------------------             
004700       2400-CARGAR-NEWSP-I.                                               
004710           OPEN INPUT NEWSP-IN.                                           
004720           IF FS-NEWSP-IN = '35'                                          
004730              MOVE 'S' TO WS-FIN-NEWSP                                    
004740              GO TO 2400-CARGAR-NEWSP-F                                   
004750           END-IF.                                                        
004760           IF FS-NEWSP-IN NOT = '00'                                      
004770              DISPLAY 'PGMSDCHK - ERROR ABRIENDO DDNEWSP '                
004780                      FS-NEWSP-IN                                         
004790              STOP RUN                                                    
004800           END-IF.                                                        
004810           PERFORM 2410-LEER-NEWSP-I THRU 2410-LEER-NEWSP-F.              
004820           PERFORM 2420-PROC-NEWSP-I THRU 2420-PROC-NEWSP-F               
004830               UNTIL WS-ES-FIN-NEWSP.                                     
004840           CLOSE NEWSP-IN.                                                
004850       2400-CARGAR-NEWSP-F.                                               
004860           EXIT.                                                          
004870                                                                          
004880       2410-LEER-NEWSP-I.                                                 
004890           READ NEWSP-IN.                                                 
004900           EVALUATE TRUE                                                  
004910              WHEN FS-NEWSP-IN = '00'                                     
004920                 CONTINUE                                                 
004930              WHEN FS-NEWSP-IN = '10'                                     
004940                 MOVE 'S' TO WS-FIN-NEWSP                                 
004950              WHEN OTHER                                                  
004960                 DISPLAY 'PGMSDCHK - ERROR LEYENDO DDNEWSP '              
004970                         FS-NEWSP-IN                                      
004980                 STOP RUN                                                 
004990           END-EVALUATE.                                                  
005000       2410-LEER-NEWSP-F.                                                 
005010           EXIT.                                                          
005020                                                                          
005030       2420-PROC-NEWSP-I.                                                 
005040           IF NSI-PLOT-ID = WS-PLOT-ID                                    
005050              ADD 1 TO WS-CANT-NEWSP-EXIST                                
005060              SET IX-NS TO WS-CANT-NEWSP-EXIST                            
005070              MOVE NSI-SPC TO TBNS-SPC (IX-NS)                            
005080           END-IF.                                                        
005090           PERFORM 2410-LEER-NEWSP-I THRU 2410-LEER-NEWSP-F.              
005100       2420-PROC-NEWSP-F.                                                 
005110           EXIT.                                                          
005120                                                                          
005130      *------------------------------------------------------             
005140      *    3000  LECTURA DE LOS REGISTROS DE SEMILLA                      
005150      *------------------------------------------------------             
005160       3000-LEER-SEM-I.                                                   
005170           PERFORM 3100-LEER-SEM-REG-I THRU 3100-LEER-SEM-REG-F.          
005180           PERFORM 3110-PROC-SEM-I     THRU 3110-PROC-SEM-F               
005190               UNTIL WS-ES-FIN-SEED.                                      
005200       3000-LEER-SEM-F.                                                   
005210           EXIT.                                                          
005220                                                                          
005230       3100-LEER-SEM-REG-I.                                               
005240           READ SEED-IN.                                                  
005250           EVALUATE TRUE                                                  
005260              WHEN FS-SEED = '00'                                         
005270                 CONTINUE                                                 
005280              WHEN FS-SEED = '10'                                         
005290                 MOVE 'S' TO WS-FIN-SEED                                  
005300              WHEN OTHER                                                  
005310                 DISPLAY 'PGMSDCHK - ERROR LEYENDO DDSEED '               
005320                         FS-SEED                                          
005330                 STOP RUN                                                 
005340           END-EVALUATE.                                                  
005350       3100-LEER-SEM-REG-F.                                               
005360           EXIT.                                                          
005370                                                                          
005380       3110-PROC-SEM-I.                                                   
005390           ADD 1 TO WS-CANT-SEM.                                          
005400           SET IX-S TO WS-CANT-SEM.                                       
005410           MOVE SEM-TRAP-ID TO TBS-TRAP-ID (IX-S).                        
005420           MOVE SEM-S-DATE1 TO TBS-S-DATE1 (IX-S).                        
005430           MOVE SEM-S-DATE2 TO TBS-S-DATE2 (IX-S).                        
005440           MOVE SEM-SPC     TO TBS-SPC (IX-S).                            
005450           MOVE SEM-NUMBER  TO TBS-CELDA (IX-S 1).                        
005460           MOVE SEM-WDRY    TO TBS-CELDA (IX-S 2).                        
005470           PERFORM 3100-LEER-SEM-REG-I THRU 3100-LEER-SEM-REG-F.          
005480       3110-PROC-SEM-F.                                                   
005490           EXIT.                                                          
005500                                                                          
005510      *------------------------------------------------------             
005520      *    3500  CLASIFICACION DE FECHAS Y VALORES NUMERICOS              
005530      *------------------------------------------------------             
005540       3500-CLASIFICAR-I.                                                 
005550           IF WS-CANT-SEM = ZERO                                          
005560              GO TO 3500-CLASIFICAR-F                                     
005570           END-IF.                                                        
005580           SET IX-S TO 1.                                                 
005590           PERFORM 3510-CLAS-REG-I THRU 3510-CLAS-REG-F                   
005600               VARYING IX-S FROM 1 BY 1                                   
005610               UNTIL IX-S > WS-CANT-SEM.                                  
005620       3500-CLASIFICAR-F.                                                 
005630           EXIT.                                                          
005640                                                                          
005650       3510-CLAS-REG-I.                                                   
005660           MOVE 'VALD'             TO WSF-ACCION.                         
005670           MOVE TBS-S-DATE1 (IX-S) TO WSF-FECHA-1.                        
005680           CALL WS-PGM-FECHA USING WS-FECHA-AREA.                         
005690           IF WSF-FEC1-VALIDA                                             
005700              MOVE 'S' TO TBS-D1-OK (IX-S)                                
005710           ELSE                                                           
005720              MOVE 'N' TO TBS-D1-OK (IX-S)                                
005730           END-IF.                                                        
005740                                                                          
005750           MOVE 'VALD'             TO WSF-ACCION.                         
005760           MOVE TBS-S-DATE2 (IX-S) TO WSF-FECHA-1.                        
005770           CALL WS-PGM-FECHA USING WS-FECHA-AREA.                         
005780           IF WSF-FEC1-VALIDA                                             
005790              MOVE 'S' TO TBS-D2-OK (IX-S)                                
005800           ELSE                                                           
005810              MOVE 'N' TO TBS-D2-OK (IX-S)                                
005820           END-IF.                                                        
005830                                                                          
005840           SET IX-SC TO 1.                                                
005850           PERFORM 3520-CLAS-COLUMNA-I THRU 3520-CLAS-COLUMNA-F           
005860               VARYING IX-SC FROM 1 BY 1 UNTIL IX-SC > 2.                 
005870       3510-CLAS-REG-F.                                                   
005880           EXIT.                                                          
005890                                                                          
005900       3520-CLAS-COLUMNA-I.                                               
005910           MOVE 'LIMP'                 TO WSV-ACCION.                     
005920           MOVE 'L'                    TO WSV-TIPO.                       
005930           MOVE TBS-CELDA (IX-S IX-SC) TO WSV-CRUDO.                      
005940           CALL WS-PGM-VALOR USING WS-VALOR-AREA.                         
005950           MOVE WSV-VALIDO    TO TBS-VALIDO (IX-S IX-SC).                 
005960           MOVE WSV-TIENE-NUM TO TBS-TIENUM (IX-S IX-SC).                 
005970           MOVE WSV-NUMERO    TO TBS-NUMERO (IX-S IX-SC).                 
005980           MOVE WSV-CODIGO    TO TBS-CODIGO (IX-S IX-SC).                 
005990       3520-CLAS-COLUMNA-F.                                               
006000           EXIT.                                                          
006010                                                                          
006020      *------------------------------------------------------             
006030      *    4000  VALIDACION DE REGLAS SOBRE LA TABLA DE SEMILLA           
006040      *------------------------------------------------------             
006050       4000-VALIDAR-I.                                                    
006060           IF WS-CANT-SEM = ZERO                                          
006070              GO TO 4000-VALIDAR-F                                        
006080           END-IF.                                                        
006090           SET IX-S TO 1.                                                 
006100           PERFORM 4005-VALIDAR-REG-I THRU 4005-VALIDAR-REG-F             
006110               VARYING IX-S FROM 1 BY 1                                   
006120               UNTIL IX-S > WS-CANT-SEM.                                  
006130           PERFORM 4030-S2-SINONIMO-I THRU 4030-S2-SINONIMO-F.            
006140       4000-VALIDAR-F.                                                    
006150           EXIT.                                                          
006160                                                                          
006170       4005-VALIDAR-REG-I.                                                
006180           PERFORM 4010-L1-FECHAS-I  THRU 4010-L1-FECHAS-F.               
006190           PERFORM 4020-S1-ESPECIE-I THRU 4020-S1-ESPECIE-F.              
006200           IF WS-MODO-EXHAUSTIVO                                          
006210              PERFORM 4040-S3-ALIAS-I THRU 4040-S3-ALIAS-F                
006220           END-IF.                                                        
006230           PERFORM 4050-S4-TRAMPA-I  THRU 4050-S4-TRAMPA-F.               
006240           SET IX-SC TO 1.                                                
006250           PERFORM 4060-L8-COLUMNA-I THRU 4060-L8-COLUMNA-F               
006260               VARYING IX-SC FROM 1 BY 1 UNTIL IX-SC > 2.                 
006270       4005-VALIDAR-REG-F.                                                
006280           EXIT.                                                          
006290                                                                          
006300      *----  L1  FECHAS DE INSTALACION Y RECOLECCION  ------------        
006310       4010-L1-FECHAS-I.                                                  
006320           IF TBS-D1-OK (IX-S) = 'N'                                      
006330              STRING 'INVALID INSTALLATION DATE (' DELIMITED              
006340                      BY SIZE                                             
006350                     TBS-S-DATE1 (IX-S) DELIMITED BY SIZE                 
006360                     ')' DELIMITED BY SIZE                                
006370                     INTO WNE-REASON                                      
006380              PERFORM 4990-AGREGAR-ERROR-I                                
006390                      THRU 4990-AGREGAR-ERROR-F                           
006400           END-IF.                                                        
006410           IF TBS-D2-OK (IX-S) = 'N'                                      
006420              STRING 'INVALID COLLECTION DATE (' DELIMITED                
006430                      BY SIZE                                             
006440                     TBS-S-DATE2 (IX-S) DELIMITED BY SIZE                 
006450                     ')' DELIMITED BY SIZE                                
006460                     INTO WNE-REASON                                      
006470              PERFORM 4990-AGREGAR-ERROR-I                                
006480                      THRU 4990-AGREGAR-ERROR-F                           
006490           END-IF.                                                        
006500       4010-L1-FECHAS-F.                                                  
006510           EXIT.                                                          
006520                                                                          
006530      *----  S1  ESPECIE NO ESTA EN LA LISTA  -------------------         
006540       4020-S1-ESPECIE-I.                                                 
006550           MOVE 'N' TO WS-ENCONTRO.                                       
006560           SET IX-E TO 1.                                                 
006570           PERFORM 4021-S1-BUSCAR-I THRU 4021-S1-BUSCAR-F                 
006580               VARYING IX-E FROM 1 BY 1                                   
006590               UNTIL IX-E > WS-CANT-ESPECIE OR WS-SE-ENCONTRO.            
006600           IF NOT WS-SE-ENCONTRO                                          
006610              STRING 'SPECIES NOT IN SPECIES LIST (' DELIMITED            
006620                      BY SIZE                                             
006630                     TBS-SPC (IX-S) DELIMITED BY SIZE                     
006640                     ')' DELIMITED BY SIZE                                
006650                     INTO WNE-REASON                                      
006660              PERFORM 4990-AGREGAR-ERROR-I                                
006670                      THRU 4990-AGREGAR-ERROR-F                           
006680              PERFORM 4025-S1-NUEVA-I THRU 4025-S1-NUEVA-F                
006690           END-IF.                                                        
006700       4020-S1-ESPECIE-F.                                                 
006710           EXIT.                                                          
006720                                                                          
006730       4021-S1-BUSCAR-I.                                                  
006740           IF TBS-SPC (IX-S) = TBE-NAME-JP (IX-E)                         
006750              MOVE 'S'  TO WS-ENCONTRO                                    
006760           END-IF.                                                        
006770       4021-S1-BUSCAR-F.                                                  
006780           EXIT.                                                          
006790                                                                          
006800      *----  ANOTACION DE ESPECIE NUEVA EN DDNEWSP  -------------         
006810       4025-S1-NUEVA-I.                                                   
006820           MOVE TBS-SPC (IX-S) TO WS-SPC-CHEQ.                            
006830           IF WS-SPC-OMITIR                                               
006840              GO TO 4025-S1-NUEVA-F                                       
006850           END-IF.                                                        
006860           MOVE 'N' TO WS-ENCONTRO.                                       
006870           SET IX-NS TO 1.                                                
006880           PERFORM 4026-S1-NUEVA-BUSCAR-I                                 
006890                   THRU 4026-S1-NUEVA-BUSCAR-F                            
006900               VARYING IX-NS FROM 1 BY 1                                  
006910               UNTIL IX-NS > WS-CANT-NEWSP-EXIST                          
006920                  OR WS-SE-ENCONTRO.                                      
006930           IF NOT WS-SE-ENCONTRO                                          
006940              ADD 1 TO WS-CANT-NEWSP-EXIST                                
006950              SET IX-NS TO WS-CANT-NEWSP-EXIST                            
006960              MOVE WS-PLOT-ID      TO TBNS-PLOT-ID (IX-NS)                
006970              MOVE TBS-SPC (IX-S)  TO TBNS-SPC (IX-NS)                    
006980              ADD 1 TO WS-CANT-NEWSP                                      
006990           END-IF.                                                        
007000       4025-S1-NUEVA-F.                                                   
007010           EXIT.                                                          
007020                                                                          
007030       4026-S1-NUEVA-BUSCAR-I.                                            
007040           IF TBS-SPC (IX-S) = TBNS-SPC (IX-NS)                           
007050              MOVE 'S'  TO WS-ENCONTRO                                    
007060           END-IF.                                                        
007070       4026-S1-NUEVA-BUSCAR-F.                                            
007080           EXIT.                                                          
007090                                                                          
007100      *----  S2  DOS NOMBRES VERNACULOS, UNA MISMA ESPECIE  -----         
007110      *     (SE ARMA AL FINAL, SOBRE TODA LA TABLA TB-SEM)                
007120       4030-S2-SINONIMO-I.                                                
007130           IF WS-CANT-SEM = ZERO                                          
007140              GO TO 4030-S2-SINONIMO-F                                    
007150           END-IF.                                                        
007160           MOVE ZERO TO WS-CANT-DISTNM WS-CANT-DISTSP.                    
007170           SET IX-S TO 1.                                                 
007180           PERFORM 4031-S2-ACUM-REG-I THRU 4031-S2-ACUM-REG-F             
007190               VARYING IX-S FROM 1 BY 1                                   
007200               UNTIL IX-S > WS-CANT-SEM.                                  
007210           IF WS-CANT-DISTSP = ZERO                                       
007220              GO TO 4030-S2-SINONIMO-F                                    
007230           END-IF.                                                        
007240           SET IX-DS TO 1.                                                
007250           PERFORM 4035-S2-EMITIR-I THRU 4035-S2-EMITIR-F                 
007260               VARYING IX-DS FROM 1 BY 1                                  
007270               UNTIL IX-DS > WS-CANT-DISTSP.                              
007280       4030-S2-SINONIMO-F.                                                
007290           EXIT.                                                          
007300                                                                          
007310       4031-S2-ACUM-REG-I.                                                
007320           MOVE 'N' TO WS-ENCONTRO.                                       
007330           SET IX-DN TO 1.                                                
007340           PERFORM 4032-S2-BUSCAR-NM-I THRU 4032-S2-BUSCAR-NM-F           
007350               VARYING IX-DN FROM 1 BY 1                                  
007360               UNTIL IX-DN > WS-CANT-DISTNM OR WS-SE-ENCONTRO.            
007370           IF WS-SE-ENCONTRO                                              
007380              GO TO 4031-S2-ACUM-REG-F                                    
007390           END-IF.                                                        
007400           ADD 1 TO WS-CANT-DISTNM.                                       
007410           SET IX-DN TO WS-CANT-DISTNM.                                   
007420           MOVE TBS-SPC (IX-S) TO TBDN-NAME-JP (IX-DN).                   
007430           PERFORM 4033-S2-BUSCAR-ESP-I THRU 4033-S2-BUSCAR-ESP-F.        
007440       4031-S2-ACUM-REG-F.                                                
007450           EXIT.                                                          
007460                                                                          
007470       4032-S2-BUSCAR-NM-I.                                               
007480           IF TBS-SPC (IX-S) = TBDN-NAME-JP (IX-DN)                       
007490              MOVE 'S'  TO WS-ENCONTRO                                    
007500           END-IF.                                                        
007510       4032-S2-BUSCAR-NM-F.                                               
007520           EXIT.                                                          
007530                                                                          
007540       4033-S2-BUSCAR-ESP-I.                                              
007550           MOVE 'N' TO WS-ENCONTRO.                                       
007560           MOVE SPACES TO WS-ESP-REAL.                                    
007570           SET IX-E TO 1.                                                 
007580           PERFORM 4034-S2-BUSCAR-ESP-2-I                                 
007590                   THRU 4034-S2-BUSCAR-ESP-2-F                            
007600               VARYING IX-E FROM 1 BY 1                                   
007610               UNTIL IX-E > WS-CANT-ESPECIE OR WS-SE-ENCONTRO.            
007620           IF NOT WS-SE-ENCONTRO                                          
007630              GO TO 4033-S2-BUSCAR-ESP-F                                  
007640           END-IF.                                                        
007650           MOVE 'N' TO WS-ENCONTRO.                                       
007660           SET IX-DS TO 1.                                                
007670           PERFORM 4036-S2-BUSCAR-DS-I THRU 4036-S2-BUSCAR-DS-F           
007680               VARYING IX-DS FROM 1 BY 1                                  
007690               UNTIL IX-DS > WS-CANT-DISTSP OR WS-SE-ENCONTRO.            
007700           IF NOT WS-SE-ENCONTRO                                          
007710              ADD 1 TO WS-CANT-DISTSP                                     
007720              SET IX-DS TO WS-CANT-DISTSP                                 
007730              MOVE WS-ESP-REAL     TO TBDS-SPECIES (IX-DS)                
007740              MOVE 1                TO TBDS-CNT (IX-DS)                   
007750              MOVE TBS-S-DATE1 (IX-S) TO TBDS-S-DATE1 (IX-DS)             
007760              MOVE TBS-TRAP-ID (IX-S) TO TBDS-TRAP-ID (IX-DS)             
007770              MOVE TBS-SPC (IX-S)   TO TBDS-TAGS (IX-DS)                  
007780           ELSE                                                           
007790              ADD 1 TO TBDS-CNT (IX-DS)                                   
007800              MOVE TBS-SPC (IX-S)   TO WS-JOIN-ADD                        
007810              MOVE TBDS-TAGS (IX-DS) TO WS-JOIN-BUFFER                    
007820              PERFORM 4995-JOIN-AGREGAR-I THRU 4995-JOIN-AGREGAR-F        
007830              MOVE WS-JOIN-BUFFER   TO TBDS-TAGS (IX-DS)                  
007840           END-IF.                                                        
007850       4033-S2-BUSCAR-ESP-F.                                              
007860           EXIT.                                                          
007870                                                                          
007880       4034-S2-BUSCAR-ESP-2-I.                                            
007890           IF TBS-SPC (IX-S) = TBE-NAME-JP (IX-E)                         
007900              MOVE 'S'  TO WS-ENCONTRO                                    
007910              MOVE TBE-SPECIES (IX-E) TO WS-ESP-REAL                      
007920           END-IF.                                                        
007930       4034-S2-BUSCAR-ESP-2-F.                                            
007940           EXIT.                                                          
007950                                                                          
007960       4036-S2-BUSCAR-DS-I.                                               
007970           IF WS-ESP-REAL = TBDS-SPECIES (IX-DS)                          
007980              MOVE 'S'  TO WS-ENCONTRO                                    
007990           END-IF.                                                        
008000       4036-S2-BUSCAR-DS-F.                                               
008010           EXIT.                                                          
008020                                                                          
008030       4035-S2-EMITIR-I.                                                  
008040           IF TBDS-CNT (IX-DS) > 1                                        
008050              STRING 'SAME SPECIES ENTERED UNDER TWO NAMES'               
008060                     DELIMITED BY SIZE                                    
008070                     ' (' DELIMITED BY SIZE                               
008080                     TBDS-TAGS (IX-DS) DELIMITED BY SIZE                  
008090                     ')' DELIMITED BY SIZE                                
008100                     INTO WNE-REASON                                      
008110              MOVE TBDS-S-DATE1 (IX-DS) TO WNE-S-DATE1                    
008120              MOVE TBDS-TRAP-ID (IX-DS) TO WNE-TRAP-ID                    
008130              PERFORM 4991-AGREGAR-DIRECTO-I                              
008140                      THRU 4991-AGREGAR-DIRECTO-F                         
008150           END-IF.                                                        
008160       4035-S2-EMITIR-F.                                                  
008170           EXIT.                                                          
008180                                                                          
008190      *----  S3  NOMBRE NO ESTANDAR (SOLO MODO EXHAUSTIVO)  -----         
008200       4040-S3-ALIAS-I.                                                   
008210           MOVE 'N' TO WS-ENCONTRO.                                       
008220           SET IX-E TO 1.                                                 
008230           PERFORM 4041-S3-BUSCAR-I THRU 4041-S3-BUSCAR-F                 
008240               VARYING IX-E FROM 1 BY 1                                   
008250               UNTIL IX-E > WS-CANT-ESPECIE OR WS-SE-ENCONTRO.            
008260           IF WS-SE-ENCONTRO                                              
008270              AND TBE-NAME-JP-STD (IX-E) NOT = SPACES                     
008280              STRING 'NON-STANDARD SPECIES NAME (' DELIMITED              
008290                      BY SIZE                                             
008300                     TBS-SPC (IX-S) DELIMITED BY SIZE                     
008310                     ' SHOULD BE ' DELIMITED BY SIZE                      
008320                     TBE-NAME-JP-STD (IX-E) DELIMITED BY SIZE             
008330                     ')' DELIMITED BY SIZE                                
008340                     INTO WNE-REASON                                      
008350              PERFORM 4990-AGREGAR-ERROR-I                                
008360                      THRU 4990-AGREGAR-ERROR-F                           
008370           END-IF.                                                        
008380       4040-S3-ALIAS-F.                                                   
008390           EXIT.                                                          
008400                                                                          
008410       4041-S3-BUSCAR-I.                                                  
008420           IF TBS-SPC (IX-S) = TBE-NAME-JP (IX-E)                         
008430              MOVE 'S'  TO WS-ENCONTRO                                    
008440           END-IF.                                                        
008450       4041-S3-BUSCAR-F.                                                  
008460           EXIT.                                                          
008470                                                                          
008480      *----  S4  TRAMPA NO ESTA EN LA LISTA DE LA PARCELA  ------         
008490       4050-S4-TRAMPA-I.                                                  
008500           MOVE 'N' TO WS-ENCONTRO.                                       
008510           SET IX-T TO 1.                                                 
008520           PERFORM 4051-S4-BUSCAR-I THRU 4051-S4-BUSCAR-F                 
008530               VARYING IX-T FROM 1 BY 1                                   
008540               UNTIL IX-T > WS-CANT-TRAMPA OR WS-SE-ENCONTRO.             
008550           IF NOT WS-SE-ENCONTRO                                          
008560              STRING 'TRAP NOT IN TRAP LIST (' DELIMITED BY SIZE          
008570                     TBS-TRAP-ID (IX-S) DELIMITED BY SIZE                 
008580                     ')' DELIMITED BY SIZE                                
008590                     INTO WNE-REASON                                      
008600              PERFORM 4990-AGREGAR-ERROR-I                                
008610                      THRU 4990-AGREGAR-ERROR-F                           
008620           END-IF.                                                        
008630       4050-S4-TRAMPA-F.                                                  
008640           EXIT.                                                          
008650                                                                          
008660       4051-S4-BUSCAR-I.                                                  
008670           IF TBS-TRAP-ID (IX-S) = TBT-TRAP-ID (IX-T)                     
008680              MOVE 'S'  TO WS-ENCONTRO                                    
008690           END-IF.                                                        
008700       4051-S4-BUSCAR-F.                                                  
008710           EXIT.                                                          
008720                                                                          
008730      *----  L8  CODIGO DE VALOR EN NUMBER Y WDRY  --------------         
008740       4060-L8-COLUMNA-I.                                                 
008750           IF TBS-VALIDO (IX-S IX-SC) = 'N'                               
008760              STRING 'INVALID INPUT VALUE (' DELIMITED BY SIZE            
008770                     TBC-NOMBRE (IX-SC) DELIMITED BY SIZE                 
008780                     '=' DELIMITED BY SIZE                                
008790                     TBS-CELDA (IX-S IX-SC) DELIMITED BY SIZE             
008800                     ')' DELIMITED BY SIZE                                
008810                     INTO WNE-REASON                                      
008820              PERFORM 4990-AGREGAR-ERROR-I                                
008830                      THRU 4990-AGREGAR-ERROR-F                           
008840           END-IF.                                                        
008850       4060-L8-COLUMNA-F.                                                 
008860           EXIT.                                                          
008870                                                                          
008880      *------------------------------------------------------             
008890      *    4990  ARMADO Y ANOTACION DE UN ERROR NUEVO                     
008900      *------------------------------------------------------             
008910       4990-AGREGAR-ERROR-I.                                              
008920           MOVE WS-PLOT-ID         TO WNE-PLOT-ID.                        
008930           MOVE TBS-S-DATE1 (IX-S) TO WNE-S-DATE1.                        
008940           MOVE TBS-TRAP-ID (IX-S) TO WNE-TRAP-ID.                        
008950           PERFORM 4992-COPIAR-ERROR-I THRU 4992-COPIAR-ERROR-F.          
008960       4990-AGREGAR-ERROR-F.                                              
008970           EXIT.                                                          
008980                                                                          
008990       4991-AGREGAR-DIRECTO-I.                                            
009000           MOVE WS-PLOT-ID TO WNE-PLOT-ID.                                
009010           PERFORM 4992-COPIAR-ERROR-I THRU 4992-COPIAR-ERROR-F.          
009020       4991-AGREGAR-DIRECTO-F.                                            
009030           EXIT.                                                          
009040                                                                          
009050       4992-COPIAR-ERROR-I.                                               
009060           IF WSR-CANT-ERRORES < 500                                      
009070              ADD 1 TO WSR-CANT-ERRORES                                   
009080              SET WSR-ERR-IX TO WSR-CANT-ERRORES                          
009090              MOVE WS-NUEVO-ERROR-R TO WSR-ERR-REG (WSR-ERR-IX)           
009100           END-IF.                                                        
009110       4992-COPIAR-ERROR-F.                                               
009120           EXIT.                                                          
009130                                                                          
009140      *------------------------------------------------------             
009150      *    4995  ACUMULAR NOMBRE EN LISTA SEPARADA POR BLANCO             
009160      *------------------------------------------------------             
009170       4995-JOIN-AGREGAR-I.                                               
009180           IF WS-JOIN-BUFFER = SPACES                                     
009190              MOVE WS-JOIN-ADD TO WS-JOIN-BUFFER                          
009200           ELSE                                                           
009210              MOVE WS-JOIN-BUFFER TO WS-JOIN-TEMP                         
009220              STRING WS-JOIN-TEMP DELIMITED BY SPACE                      
009230                     ' ' DELIMITED BY SIZE                                
009240                     WS-JOIN-ADD DELIMITED BY SPACE                       
009250                     INTO WS-JOIN-BUFFER                                  
009260           END-IF.                                                        
009270       4995-JOIN-AGREGAR-F.                                               
009280           EXIT.                                                          
009290                                                                          
009300      *------------------------------------------------------             
009310      *    5000  LLAMADA AL SUBPROGRAMA DE REPORTE / FILTRO               
009320      *------------------------------------------------------             
009330       5000-RPTER-I.                                                      
009340           MOVE WS-PLOT-ID TO WSR-PLOT-ID.                                
009350           MOVE 'L'        TO WSR-TIPO-DATO.                              
009360           MOVE 'SEMILLA'  TO WSR-NOMBRE-DATO.                            
009370           CALL WS-PGM-RPTER USING WS-RPTER-AREA.                         
009380       5000-RPTER-F.                                                      
009390           EXIT.                                                          
009400                                                                          
009410      *------------------------------------------------------             
009420      *    6000  GRABACION DE LAS ESPECIES NUEVAS ANOTADAS                
009430      *------------------------------------------------------             
009440       6000-GRABAR-NEWSP-I.                                               
009450           IF WS-CANT-NEWSP = ZERO                                        
009460              GO TO 6000-GRABAR-NEWSP-F                                   
009470           END-IF.                                                        
009480           OPEN EXTEND NEWSP-OUT.                                         
009490           IF FS-NEWSP-OUT = '35'                                         
009500              CLOSE NEWSP-OUT                                             
009510              OPEN OUTPUT NEWSP-OUT                                       
009520           END-IF.                                                        
009530           IF FS-NEWSP-OUT NOT = '00'                                     
009540              DISPLAY 'PGMSDCHK - ERROR ABRIENDO DDNEWSP '                
009550                      FS-NEWSP-OUT                                        
009560              STOP RUN                                                    
009570           END-IF.                                                        
009580           SUBTRACT WS-CANT-NEWSP FROM WS-CANT-NEWSP-EXIST                
009590               GIVING WS-K.                                               
009600           ADD 1 TO WS-K.                                                 
009610           PERFORM 6010-GRABAR-NEWSP-REG-I                                
009620                   THRU 6010-GRABAR-NEWSP-REG-F                           
009630               VARYING WS-K FROM WS-K BY 1                                
009640               UNTIL WS-K > WS-CANT-NEWSP-EXIST.                          
009650           CLOSE NEWSP-OUT.                                               
009660       6000-GRABAR-NEWSP-F.                                               
009670           EXIT.                                                          
009680                                                                          
009690       6010-GRABAR-NEWSP-REG-I.                                           
009700           SET IX-NS TO WS-K.                                             
009710           MOVE TBNS-PLOT-ID (IX-NS) TO NSO-PLOT-ID.                      
009720           MOVE TBNS-SPC (IX-NS)     TO NSO-SPC.                          
009730           WRITE WS-REG-NEWSP-OUT.                                        
009740       6010-GRABAR-NEWSP-REG-F.                                           
009750           EXIT.                                                          
009760                                                                          
009770      *------------------------------------------------------             
009780      *    9999  CIERRE DE ARCHIVOS Y TERMINO DEL PROGRAMA                
009790      *------------------------------------------------------             
009800       9999-FINAL-I.                                                      
009810           CLOSE SEED-IN SPLIST-IN TRAPLST-IN EXCEPT-IN.                  
009820       9999-FINAL-F.                                                      
009830           EXIT.                                                          
