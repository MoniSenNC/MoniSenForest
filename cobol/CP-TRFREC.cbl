000010      *////////////////// (MONI) /////////////////////////////////        
000020      **************************************                              
000030      *     LAYOUT ARBOL TRANSFORMADO      *                              
000040      *     ARCH  TRANSF-OUT (LINE SEQUENTIAL)*                           
000050      *     LARGO REGISTRO = 140 BYTES       *                            
000060      *     MISMOS CAMPOS DE CABECERA DE WS-REG-ARBOL (CP-TREEREC)        
000070      *     MáS, POR CADA AñO DE CENSO: GBH LIMPIO, ERROR, DL, REC        
000080      **************************************                              
000090       01  WS-REG-ARBOL-TRF.                                              
000100           03  TRF-TAG-NO          PIC X(10)    VALUE SPACES.             
000110           03  TRF-INDV-NO         PIC X(10)    VALUE SPACES.             
000120           03  TRF-SPC-JAPAN       PIC X(24)    VALUE SPACES.             
000130           03  TRF-MESH-XCORD      PIC X(06)    VALUE SPACES.             
000140           03  TRF-MESH-YCORD      PIC X(06)    VALUE SPACES.             
000150           03  TRF-STEM-XCORD      PIC X(08)    VALUE SPACES.             
000160           03  TRF-STEM-YCORD      PIC X(08)    VALUE SPACES.             
000170      *     COLUMNAS DERIVADAS, UNA POR AñO DE CENSO (5 AñOS)             
000180           03  TRF-ANIO-TABLA OCCURS 5 TIMES                              
000190                                   INDEXED BY TRF-ANIO-IX.                
000200      *         GBH LIMPIO (NUMéRICO EN TEXTO; BLANCO SI NO NUMéRI        
000210               05  TRF-GBH-LIMPIO  PIC X(10)    VALUE SPACES.             
000220      *         ERROR(K): 0 = OK; 1 = VALOR 'ND'; 2 = VALOR CD/VI/        
000230               05  TRF-ERROR       PIC 9        VALUE ZERO.               
000240      *         DL(K): 0 = VIVO; 1 = MUERTE ESTE CENSO; 2 = YA MUE        
000250               05  TRF-DL          PIC 9        VALUE ZERO.               
000260      *         REC(K): -1 = PREVIO AL RECLUTAMIENTO; 0 = SIN CAMB        
000270      *                 +1 = RECLUTADO EN ESTE CENSO                      
000280               05  TRF-REC         PIC S9       VALUE ZERO.               
000290      *     PARA USO FUTURO                                               
000300           03  FILLER              PIC X(10)    VALUE SPACES.             
