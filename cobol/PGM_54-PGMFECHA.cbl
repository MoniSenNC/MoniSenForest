000010       IDENTIFICATION DIVISION.                                           
000020       PROGRAM-ID. PGMFECHA.                                              
000030       AUTHOR. M GUTIERREZ.                                               
000040       INSTALLATION. RED DE PARCELAS MONI1000.                            
000050       DATE-WRITTEN. 03/14/1991.                                          
000060       DATE-COMPILED.                                                     
000070       SECURITY. USO INTERNO DEL AREA DE MANEJO DE DATOS.                 
000080                                                                          
000090      ************************************************************        
000100      * BITACORA DE CAMBIOS                                               
000110      * 14/03/1991 MGU TICKET M1K-002 VERSION INICIAL. CALCULA            
000120      *            VALIDEZ DE FECHA CALENDARIO Y DIAS ENTRE DOS           
000130      *            FECHAS PARA LAS RUTINAS DE CHEQUEO DE HOJARASCA        
000140      *            Y SEMILLA.                                             
000150      * 02/09/1992 MGU TICKET M1K-011 SE AGREGA EL INDICADOR DE           
000160      *            'MISMO ANIO CIVIL' QUE USA LA REGLA L4 PARA LAS        
000170      *            PARCELAS QUE INVERNAN.                                 
000180      * 21/06/1994 RSO TICKET M1K-019 CORRIGE EL CALCULO DE ANIO          
000190      *            BISIESTO PARA LOS ANIOS SIGLO (1900 NO ES              
000200      *            BISIESTO, 2000 SI).                                    
000210      * 11/01/1999 RSO TICKET M1K-033 (Y2K) LA FECHA SE RECIBE Y S        
000220      *            DEVUELVE SIEMPRE EN 4 DIGITOS DE ANIO; YA NO SE        
000230      *            ACEPTA EL SIGLO IMPLICITO DE 2 DIGITOS.                
000240      * 05/05/2001 JCA TICKET M1K-041 SE AGREGA EL LIMITE SUPERIOR        
000250      *            DE ANIO (2079) PARA DETECTAR TARJETAS DE CAMPO         
000260      *            MAL PERFORADAS.                                        
000270      * 17/10/2006 JCA TICKET M1K-058 AJUSTE MENOR DE MENSAJES EN         
000280      *            CONSOLA PARA LA CONSOLA DE OPERACIONES.                
000290      ************************************************************        
000300                                                                          
000310      *|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||        
000320       ENVIRONMENT DIVISION.                                              
000330       CONFIGURATION SECTION.                                             
000340                                                                          
000350       SPECIAL-NAMES.                                                     
000360           C01 IS TOP-OF-FORM.                                            
000370                                                                          
000380      *|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||        
000390       DATA DIVISION.                                                     
000400       FILE SECTION.                                                      
000410                                                                          
000420       WORKING-STORAGE SECTION.                                           
000430      *=======================*                                           
000440                                                                          
000450       77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE        
000460                                                                          
000470      *----------- TABLA DE DIAS POR MES (NO BISIESTO) -----------        
000480      * 21/06/1994 RSO M1K-019                                            
000490       01  WS-TAB-DIAS-MES-INI.                                           
000500           03  FILLER          PIC X(24) VALUE                            
000510                                 '312831303130313130313031'.              
000520       01  WS-TAB-DIAS-MES REDEFINES WS-TAB-DIAS-MES-INI.                 
000530           03  WS-DIAS-MES     PIC 99  OCCURS 12 TIMES                    
000540                                INDEXED BY WS-MES-IX.                     
000550                                                                          
000560      *----------- VARIABLES DE TRABAJO PARA UNA FECHA -----------        
000570       01  WS-V-FECHA.                                                    
000580           03  WS-V-ANIO       PIC 9(04)       VALUE ZEROS.               
000590           03  WS-V-MES        PIC 9(02)       VALUE ZEROS.               
000600           03  WS-V-DIA        PIC 9(02)       VALUE ZEROS.               
000601       01  WS-V-FECHA-TXT REDEFINES WS-V-FECHA.                           
000602           03  FILLER          PIC X(08).                                 
000610                                                                          
000620       77  WS-V-OK             PIC X           VALUE 'N'.                 
000630           88  WS-V-ES-VALIDA                  VALUE 'S'.                 
000640       77  WS-V-ES-BISIESTO     PIC X          VALUE 'N'.                 
000650           88  WS-V-BISIESTO                   VALUE 'S'.                 
000660       77  WS-V-DIAS-DEL-MES    PIC 99  COMP   VALUE ZERO.                
000670       77  WS-V-SUBIND          PIC 99  COMP   VALUE ZERO.                
000680                                                                          
000690      *----------- ACUMULADORES DE DIAS ABSOLUTOS ----------------        
000700       77  WS-DIAS-ABS-1        PIC S9(09) COMP VALUE ZERO.               
000710       77  WS-DIAS-ABS-2        PIC S9(09) COMP VALUE ZERO.               
000720       77  WS-ANIO-PREV         PIC S9(09) COMP VALUE ZERO.               
000730       77  WS-DIV-CUATRO        PIC S9(09) COMP VALUE ZERO.               
000740       77  WS-DIV-CIEN          PIC S9(09) COMP VALUE ZERO.               
000750       77  WS-DIV-CUATROCIENTOS PIC S9(09) COMP VALUE ZERO.               
000760       77  WS-RESTO             PIC S9(09) COMP VALUE ZERO.               
000770                                                                          
000780       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.           
000790                                                                          
000800      *-----------------------------------------------------------        
000810       LINKAGE SECTION.                                                   
000820      *================*                                                  
000830       01  LK-COMUNICACION.                                               
000840           03  LK-ACCION        PIC X(04).                                
000850      *        'VALD' = VALIDAR LK-FECHA-1 SOLAMENTE                      
000860      *        'DELT' = VALIDAR AMBAS Y CALCULAR LA DIFERENCIA EN         
000870           03  LK-FECHA-1       PIC X(08).                                
000880           03  LK-FECHA-2       PIC X(08).                                
000890           03  LK-FECHA-1-OK    PIC X.                                    
000900               88  LK-FECHA-1-VALIDA          VALUE 'S'.                  
000910           03  LK-FECHA-2-OK    PIC X.                                    
000920               88  LK-FECHA-2-VALIDA          VALUE 'S'.                  
000930           03  LK-DELTA-DIAS    PIC S9(05)    USAGE COMP-3.               
000940           03  LK-MISMO-ANIO    PIC X.                                    
000950               88  LK-MISMO-ANIO-CIVIL        VALUE 'S'.                  
000960           03  FILLER           PIC X(09).                                
000961       01  LK-COMUNICACION-R REDEFINES LK-COMUNICACION.                   
000962           03  FILLER           PIC X(35).                                
000970                                                                          
000980      *|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||        
000990       PROCEDURE DIVISION USING LK-COMUNICACION.                          
001000                                                                          
001010       MAIN-PROGRAM-I.                                                    
001020                                                                          
001030           PERFORM 1000-INICIO-I THRU 1000-INICIO-F                       
001040                                                                          
001050           EVALUATE LK-ACCION                                             
001060              WHEN 'VALD'                                                 
001070                 PERFORM 2000-VALIDAR-UNA-I THRU                          
001080                    2000-VALIDAR-UNA-F                                    
001090              WHEN 'DELT'                                                 
001100                 PERFORM 3000-DELTA-DIAS-I THRU 3000-DELTA-DIAS-F         
001110              WHEN OTHER                                                  
001120                 DISPLAY '*FECHA DESCONOCIDA ' LK-ACCION                  
001130           END-EVALUATE.                                                  
001140                                                                          
001150       MAIN-PROGRAM-F. GOBACK.                                            
001160                                                                          
001170      *-----------------------------------------------------------        
001180       1000-INICIO-I.                                                     
001190                                                                          
001200           MOVE 'N' TO LK-FECHA-1-OK                                      
001210           MOVE 'N' TO LK-FECHA-2-OK                                      
001220           MOVE 'N' TO LK-MISMO-ANIO                                      
001230           MOVE ZERO TO LK-DELTA-DIAS.                                    
001240                                                                          
001250       1000-INICIO-F. EXIT.                                               
001260                                                                          
001270      *-----------------------------------------------------------        
001280      * VALIDA LK-FECHA-1 SOLA (REGLA L1 / ISDATE)                        
001290       2000-VALIDAR-UNA-I.                                                
001300                                                                          
001310           PERFORM 2100-DESCOMPONER-I THRU 2100-DESCOMPONER-F             
001320            PERFORM 2200-CHEQUEAR-RANGO-I THRU                            
001330               2200-CHEQUEAR-RANGO-F                                      
001340           IF WS-V-ES-VALIDA THEN                                         
001350              MOVE 'S' TO LK-FECHA-1-OK                                   
001360           END-IF.                                                        
001370                                                                          
001380       2000-VALIDAR-UNA-F. EXIT.                                          
001390                                                                          
001400      *-----------------------------------------------------------        
001410       2100-DESCOMPONER-I.                                                
001420                                                                          
001430           MOVE 'S' TO WS-V-OK                                            
001440           MOVE LK-FECHA-1(1:4) TO WS-V-ANIO                              
001450           MOVE LK-FECHA-1(5:2) TO WS-V-MES                               
001460           MOVE LK-FECHA-1(7:2) TO WS-V-DIA.                              
001470                                                                          
001480       2100-DESCOMPONER-F. EXIT.                                          
001490                                                                          
001500      *-----------------------------------------------------------        
001510      * 21/06/1994 RSO M1K-019 - BISIESTO: DIVISIBLE POR 4, PERO N        
001520      * POR 100, SALVO QUE SEA DIVISIBLE POR 400.                         
001530       2200-CHEQUEAR-RANGO-I.                                             
001540                                                                          
001550           MOVE 'S' TO WS-V-OK                                            
001560           MOVE 'N' TO WS-V-ES-BISIESTO                                   
001570                                                                          
001580      * 11/01/1999 RSO M1K-033 (Y2K) RANGO DE ANIO A 4 DIGITOS            
001590           IF WS-V-ANIO < 1900 OR WS-V-ANIO > 2079 THEN                   
001600              MOVE 'N' TO WS-V-OK                                         
001610           END-IF                                                         
001620                                                                          
001630           IF WS-V-MES < 01 OR WS-V-MES > 12 THEN                         
001640              MOVE 'N' TO WS-V-OK                                         
001650           END-IF                                                         
001660                                                                          
001670           IF WS-V-OK = 'S' THEN                                          
001680              DIVIDE WS-V-ANIO BY 4 GIVING WS-DIV-CUATRO                  
001690                              REMAINDER WS-RESTO                          
001700              IF WS-RESTO = ZERO THEN                                     
001710                 MOVE 'S' TO WS-V-ES-BISIESTO                             
001720                 DIVIDE WS-V-ANIO BY 100 GIVING WS-DIV-CIEN               
001730                                 REMAINDER WS-RESTO                       
001740                 IF WS-RESTO = ZERO THEN                                  
001750                    MOVE 'N' TO WS-V-ES-BISIESTO                          
001760                    DIVIDE WS-V-ANIO BY 400 GIVING                        
001770                                 WS-DIV-CUATROCIENTOS                     
001780                                 REMAINDER WS-RESTO                       
001790                    IF WS-RESTO = ZERO THEN                               
001800                       MOVE 'S' TO WS-V-ES-BISIESTO                       
001810                    END-IF                                                
001820                 END-IF                                                   
001830              END-IF                                                      
001840                                                                          
001850              MOVE WS-V-MES TO WS-V-SUBIND                                
001860              MOVE WS-DIAS-MES(WS-V-SUBIND) TO WS-V-DIAS-DEL-MES          
001870              IF WS-V-MES = 02 AND WS-V-BISIESTO THEN                     
001880                 ADD 1 TO WS-V-DIAS-DEL-MES                               
001890              END-IF                                                      
001900                                                                          
001910              IF WS-V-DIA < 01 OR                                         
001920                 WS-V-DIA > WS-V-DIAS-DEL-MES THEN                        
001930                 MOVE 'N' TO WS-V-OK                                      
001940              END-IF                                                      
001950           END-IF.                                                        
001960                                                                          
001970       2200-CHEQUEAR-RANGO-F. EXIT.                                       
001980                                                                          
001990      *-----------------------------------------------------------        
002000      * CALC_DELTA_DAYS: VALIDA LAS DOS FECHAS Y DEVUELVE LA              
002010      * DIFERENCIA EN DIAS (FECHA-2 MENOS FECHA-1).                       
002020       3000-DELTA-DIAS-I.                                                 
002030                                                                          
002040           MOVE LK-FECHA-1 TO WS-V-FECHA                                  
002050           PERFORM 2100-DESCOMPONER-I THRU 2100-DESCOMPONER-F             
002060            PERFORM 2200-CHEQUEAR-RANGO-I THRU                            
002070               2200-CHEQUEAR-RANGO-F                                      
002080           IF NOT WS-V-ES-VALIDA THEN                                     
002090              GO TO 3000-DELTA-DIAS-F                                     
002100           END-IF                                                         
002110           MOVE 'S' TO LK-FECHA-1-OK                                      
002120            PERFORM 4000-DIAS-ABSOLUTOS-I THRU                            
002130               4000-DIAS-ABSOLUTOS-F                                      
002140                                                                          
002150           MOVE LK-FECHA-2(1:4) TO WS-V-ANIO                              
002160           MOVE LK-FECHA-2(5:2) TO WS-V-MES                               
002170           MOVE LK-FECHA-2(7:2) TO WS-V-DIA                               
002180            PERFORM 2200-CHEQUEAR-RANGO-I THRU                            
002190               2200-CHEQUEAR-RANGO-F                                      
002200           IF NOT WS-V-ES-VALIDA THEN                                     
002210              GO TO 3000-DELTA-DIAS-F                                     
002220           END-IF                                                         
002230           MOVE 'S' TO LK-FECHA-2-OK                                      
002240            PERFORM 4000-DIAS-ABSOLUTOS-I THRU                            
002250               4000-DIAS-ABSOLUTOS-F                                      
002260           MOVE WS-V-ANIO TO WS-ANIO-PREV                                 
002270                                                                          
002280           COMPUTE LK-DELTA-DIAS = WS-DIAS-ABS-2 - WS-DIAS-ABS-1          
002290                                                                          
002300           IF LK-FECHA-1(1:4) = LK-FECHA-2(1:4) THEN                      
002310              MOVE 'S' TO LK-MISMO-ANIO                                   
002320           END-IF.                                                        
002330                                                                          
002340       3000-DELTA-DIAS-F. EXIT.                                           
002350                                                                          
002360      *-----------------------------------------------------------        
002370      * DIAS ABSOLUTOS DESDE EL 01/01/0001 PARA WS-V-FECHA; GUARDA        
002380      * WS-DIAS-ABS-1 LA PRIMERA VEZ QUE SE EJECUTA Y EN WS-DIAS-A        
002390      * LA SEGUNDA (LA RUTINA LLAMANTE CONTROLA EL ORDEN).                
002400       4000-DIAS-ABSOLUTOS-I.                                             
002410                                                                          
002420           COMPUTE WS-ANIO-PREV = WS-V-ANIO - 1                           
002430           DIVIDE WS-ANIO-PREV BY 4 GIVING WS-DIV-CUATRO                  
002440           DIVIDE WS-ANIO-PREV BY 100 GIVING WS-DIV-CIEN                  
002450           DIVIDE WS-ANIO-PREV BY 400 GIVING WS-DIV-CUATROCIENTOS         
002460                                                                          
002470           COMPUTE WS-DIAS-ABS-2 =                                        
002480                    (WS-ANIO-PREV * 365) + WS-DIV-CUATRO                  
002490                  - WS-DIV-CIEN + WS-DIV-CUATROCIENTOS                    
002500                                                                          
002510           MOVE 1 TO WS-MES-IX                                            
002520           PERFORM 4050-SUMAR-MES-I THRU 4050-SUMAR-MES-F                 
002530              UNTIL WS-MES-IX >= WS-V-MES                                 
002540                                                                          
002550           IF WS-V-MES > 02 AND WS-V-BISIESTO THEN                        
002560              ADD 1 TO WS-DIAS-ABS-2                                      
002570           END-IF                                                         
002580                                                                          
002590           ADD WS-V-DIA TO WS-DIAS-ABS-2                                  
002600                                                                          
002610           IF WS-DIAS-ABS-1 = ZERO AND LK-FECHA-1-OK = 'N' THEN           
002620              CONTINUE                                                    
002630           END-IF                                                         
002640           IF LK-FECHA-1-OK = 'S' AND LK-FECHA-2-OK = 'N' THEN            
002650              MOVE WS-DIAS-ABS-2 TO WS-DIAS-ABS-1                         
002660           END-IF.                                                        
002670                                                                          
002680       4000-DIAS-ABSOLUTOS-F. EXIT.                                       
002690                                                                          
002700      *-----------------------------------------------------------        
002710       4050-SUMAR-MES-I.                                                  
002720                                                                          
002730           ADD WS-DIAS-MES(WS-MES-IX) TO WS-DIAS-ABS-2                    
002740           SET WS-MES-IX UP BY 1.                                         
002750                                                                          
002760       4050-SUMAR-MES-F. EXIT.                                            
002770                                                                          
